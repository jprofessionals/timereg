000100**************************************************************            
000200*  TimeReg - Project Registry Maintenance                        *        
000300*  Add / look up / list the PROJECTS master file.                *        
000400**************************************************************            
000500*                                                                         
000600 identification          division.                                        
000700*================================                                         
000800 program-id.              trreg.                                          
000900 author.                  H J Benning.                                    
001000 installation.            Northfield Data Services.                       
001100 date-written.            26/03/1984.                                     
001200 date-compiled.           26/03/1984.                                     
001300 security.                Confidential - internal use only.               
001400*                                                                         
001500* Remarks.                                                                
001600*    TR-Function-Code (TR-Linkage-Data) selects the action:               
001700*      C - add a new project (TR-Fn-Create).  Slug is derived             
001800*          from PJ-Name when the caller leaves PJ-Slug blank.             
001900*          Next PJ-Id is one more than the highest on file.               
002000*      L - look up or list (TR-Fn-List).  TR-Sub-This-Entry-              
002100*          Only set means fetch one project by the slug held              
002200*          in TR-CD-Args; otherwise every project is printed              
002300*          to the REPORT file in name order.                              
002400*    UPSI 0 up traces the suite's logical file names (WSTRNAM)            
002500*    at the top of the listing run.                                       
002600*                                                                         
002700* Called modules.                                                         
002800*    None.                                                                
002900*                                                                         
003000* Files used.                                                             
003100*    PROJECTS.  Project Registry Master.                                  
003200*    REPORT.    Project listing print file.                               
003300*                                                                         
003400* Change log.                                                             
003500* 26/03/84 hjb - Created for the original card-entry project              
003600*                set-up run.                                              
003700* 02/09/91 dks - Slugify rewritten to collapse runs of                    
003800*                punctuation instead of just stripping it.                
003900* 14/01/99 mtr - Y2K review - no date fields in this module,              
004000*                no change required, noted for the audit.                 
004100* 23/07/12 pao - PJ-Slug made the lookup key for git-branch               
004200*                matching; added the single-project fetch.                
004300* 19/02/26 sgr - Re-hosted onto the TimeReg file set (TR-2031),           
004400*                added the name-order listing run.                        
004500* 02/03/26 sgr - Dropped the unused PJ-Status field (TR-2058) and         
004600*                wired up WSTRNAM so UPSI 0 up traces the dd-             
004700*                names at the top of a listing run.                       
004800*                                                                         
004900 environment             division.                                        
005000*================================                                         
005100 configuration           section.                                         
005200 special-names.                                                           
005300     switch 0 is TR-Trace-Switch                                          
005400                   on  is  TR-Trace-On                                    
005500                   off is  TR-Trace-Off.                                  
005600 input-output            section.                                         
005700 file-control.                                                            
005800     select   Projects-File  assign       "PROJECTS"                      
005900                             organization line sequential                 
006000                             status       Projects-Status.                
006100     select   Report-File    assign       "REPORT"                        
006200                             organization line sequential                 
006300                             status       Report-Status.                  
006400*                                                                         
006500 data                    division.                                        
006600*================================                                         
006700 file section.                                                            
006800*                                                                         
006900 fd  Projects-File.                                                       
007000 copy "wstrprj.cob" replacing ==PJ-== by ==FD-PJ-==.                      
007100*                                                                         
007200 fd  Report-File.                                                         
007300 01  RL-Report-Line          pic x(132).                                  
007400*                                                                         
007500 working-storage section.                                                 
007600*-----------------------                                                  
007700 77  Prog-Name               pic x(16) value "TRREG  (2.00.00)".          
007800 77  WS-Trace-Ix             pic 9          comp.                         
007900*                                                                         
008000* TR-File-Defs gives the dd-name for each file in the suite by            
008100* subscript, so the start-of-run trace below can echo them                
008200* without hard-coding the list a second time in this program.             
008300*                                                                         
008400 copy "wstrnam.cob".                                                      
008500*                                                                         
008600 01  WS-File-Status.                                                      
008700     03  Projects-Status     pic xx.                                      
008800     03  Report-Status       pic xx.                                      
008900     03  filler              pic x(4).                                    
009000*                                                                         
009100 01  WS-Next-Id              pic 9(5)       comp.                         
009200*                                                                         
009300 01  WS-Dup-Flag             pic x.                                       
009400     88  WS-Dup-Found               value "Y".                            
009500     88  WS-Dup-Not-Found           value "N".                            
009600*                                                                         
009700* WS-Slug-Chars gives character-by-character access to the                
009800* lower-cased copy of the name while it is scanned left to                
009900* right for the hyphen-collapsing pass.                                   
010000*                                                                         
010100 01  WS-Slug-Source-Group.                                                
010200     03  WS-Slug-Name        pic x(40).                                   
010300     03  WS-Slug-Chars redefines WS-Slug-Name                             
010400                             pic x  occurs 40                             
010500                                    indexed by WS-Slug-Ix.                
010600*                                                                         
010700 01  WS-Slug-Out-Group.                                                   
010800     03  WS-Slug-Out         pic x(30).                                   
010900     03  WS-Slug-Out-Chars redefines WS-Slug-Out                          
011000                             pic x  occurs 30                             
011100                                    indexed by WS-Slug-Out-Ix.            
011200*                                                                         
011300 01  WS-Slug-Work.                                                        
011400     03  WS-Slug-Out-Len     pic 99         comp.                         
011500     03  WS-Last-Was-Hyphen  pic x.                                       
011600         88  WS-Prev-Hyphen          value "Y".                           
011700         88  WS-Prev-Not-Hyphen      value "N".                           
011800     03  filler              pic x(4).                                    
011900*                                                                         
012000 01  WS-List-Table.                                                       
012100     03  WS-List-Entry occurs 200 indexed by WS-List-Ix.                  
012200         05  WS-LE-Id        pic 9(5)       comp.                         
012300         05  WS-LE-Name      pic x(40).                                   
012400         05  WS-LE-Slug      pic x(30).                                   
012500         05  filler          pic x(4).                                    
012600 01  WS-List-Count           pic 9(3)       comp.                         
012700*                                                                         
012800 01  WS-Sort-Work.                                                        
012900     03  WS-Sort-I           pic 9(3)       comp.                         
013000     03  WS-Sort-J           pic 9(3)       comp.                         
013100     03  WS-Sort-Min         pic 9(3)       comp.                         
013200     03  filler              pic x(3).                                    
013300*                                                                         
013400* WS-Swap-Rest-R is a raw byte view over the Name/Slug pair,              
013500* left in from the days this routine swapped whole table rows             
013600* with a single block move instead of field by field - kept               
013700* here as a trace aid, not on the live swap path any more.                
013800*                                                                         
013900 01  WS-Swap-Area.                                                        
014000     03  WS-Swap-Id          pic 9(5)       comp.                         
014100     03  WS-Swap-Rest.                                                    
014200         05  WS-Swap-Name        pic x(40).                               
014300         05  WS-Swap-Slug        pic x(30).                               
014400     03  WS-Swap-Rest-R redefines WS-Swap-Rest                            
014500                             pic x(70).                                   
014600     03  filler              pic x(4).                                    
014700*                                                                         
014800 linkage section.                                                         
014900*----------------                                                         
015000 copy "wstrcal.cob".                                                      
015100 copy "wstrprj.cob".                                                      
015200*                                                                         
015300 procedure  division using  TR-Linkage-Data                               
015400                             PJ-Project-Record.                           
015500*=========================================                                
015600*                                                                         
015700 AA000-Main-Process          section.                                     
015800***********************************                                       
015900     move     zero  to  TR-Return-Code.                                   
016000*                                                                         
016100     if       TR-Fn-Create                                                
016200              perform  AA100-Add-Project                                  
016300              go to    AA000-Exit.                                        
016400     if       TR-Fn-List                                                  
016500              if       TR-Sub-This-Entry-Only                             
016600                       perform  AA200-Get-Project                         
016700              else                                                        
016800                       perform  AA300-List-Projects                       
016900              end-if.                                                     
017000 AA000-Exit.                                                              
017100     goback.                                                              
017200*                                                                         
017300 AA100-Add-Project           section.                                     
017400***********************************                                       
017500     if       PJ-Slug  =  spaces                                          
017600              perform  ZZ010-Slugify.                                     
017700*                                                                         
017800     move     zero  to  WS-Next-Id.                                       
017900     set      WS-Dup-Not-Found  to  true.                                 
018000     open     input  Projects-File.                                       
018100     if       Projects-Status  =  "00"                                    
018200              perform  AA110-Scan-Existing thru AA110-Exit                
018300                       until  Projects-Status  =  "10"                    
018400              close  Projects-File.                                       
018500*                                                                         
018600     if       WS-Dup-Found                                                
018700              move  10  to  TR-Return-Code                                
018800              go to AA100-Exit.                                           
018900*                                                                         
019000     add      1  to  WS-Next-Id.                                          
019100     move     WS-Next-Id  to  PJ-Id.                                      
019200*                                                                         
019300     open     extend  Projects-File.                                      
019400     if       Projects-Status  not =  "00"                                
019500              open  output  Projects-File.                                
019600     move     PJ-Project-Record  to  FD-PJ-Project-Record.                
019700     write    FD-PJ-Project-Record.                                       
019800     close    Projects-File.                                              
019900 AA100-Exit.                                                              
020000     exit     section.                                                    
020100*                                                                         
020200 AA110-Scan-Existing.                                                     
020300     read     Projects-File                                               
020400              at end     move  "10"  to  Projects-Status                  
020500              not at end                                                  
020600                         if     FD-PJ-Id > WS-Next-Id                     
020700                                move  FD-PJ-Id  to  WS-Next-Id            
020800                         end-if                                           
020900                         if     FD-PJ-Slug = PJ-Slug                      
021000                                set   WS-Dup-Found  to  true              
021100                         end-if                                           
021200     end-read.                                                            
021300 AA110-Exit.                                                              
021400     exit.                                                                
021500*                                                                         
021600 AA200-Get-Project           section.                                     
021700***********************************                                       
021800     move     spaces  to  PJ-Project-Record.                              
021900     move     20  to  TR-Return-Code.                                     
022000     open     input  Projects-File.                                       
022100     if       Projects-Status  =  "00"                                    
022200              perform  AA210-Scan-For-Get thru AA210-Exit                 
022300                       until  Projects-Status  =  "10"                    
022400                       or     TR-Return-Code  =  zero                     
022500              close  Projects-File.                                       
022600 AA200-Exit.                                                              
022700     exit     section.                                                    
022800*                                                                         
022900 AA210-Scan-For-Get.                                                      
023000     read     Projects-File                                               
023100              at end     move  "10"  to  Projects-Status                  
023200              not at end                                                  
023300*                                                                         
023400*                TR-CD-Args now carries the full 30-char PJ-Slug          
023500*                key (TR-2065) - see wstrcal.cob - so the whole           
023600*                slug is compared, not just a leading slice.              
023700*                                                                         
023800                         if     FD-PJ-Slug  =  TR-CD-Args                 
023900                                move  FD-PJ-Project-Record                
024000                                             to  PJ-Project-Record        
024100                                move  zero  to  TR-Return-Code            
024200                         end-if                                           
024300     end-read.                                                            
024400 AA210-Exit.                                                              
024500     exit.                                                                
024600*                                                                         
024700 AA300-List-Projects         section.                                     
024800***********************************                                       
024900     move     zero  to  WS-List-Count.                                    
025000     open     input  Projects-File.                                       
025100     if       Projects-Status  =  "00"                                    
025200              perform  AA310-Load-Entry thru AA310-Exit                   
025300                       until  Projects-Status  =  "10"                    
025400                       or     WS-List-Count  =  200                       
025500              close  Projects-File.                                       
025600*                                                                         
025700     perform  ZZ020-Sort-By-Name.                                         
025800*                                                                         
025900     open     output  Report-File.                                        
026000     if       TR-Trace-On                                                 
026100              perform  ZZ040-Trace-File-Names                             
026200                       varying  WS-Trace-Ix  from  1  by  1               
026300                       until    WS-Trace-Ix  >                            
026400                                TR-File-Defs-Count.                       
026500     move     spaces  to  RL-Report-Line.                                 
026600     move     "PROJECT REGISTRY - ALL PROJECTS"                           
026700                         to  RL-Report-Line (1:31).                       
026800     write    RL-Report-Line  after advancing 1 line.                     
026900     move     spaces  to  RL-Report-Line.                                 
027000     write    RL-Report-Line  after advancing 1 line.                     
027100     perform  ZZ030-Print-Entry                                           
027200              varying  WS-List-Ix  from  1  by  1                         
027300              until    WS-List-Ix  >  WS-List-Count.                      
027400     close    Report-File.                                                
027500     move     zero  to  TR-Return-Code.                                   
027600 AA300-Exit.                                                              
027700     exit     section.                                                    
027800*                                                                         
027900 AA310-Load-Entry.                                                        
028000     read     Projects-File                                               
028100              at end     move  "10"  to  Projects-Status                  
028200              not at end                                                  
028300                         add   1  to  WS-List-Count                       
028400                         move  FD-PJ-Id                                   
028500                               to  WS-LE-Id   (WS-List-Count)             
028600                         move  FD-PJ-Name                                 
028700                               to  WS-LE-Name (WS-List-Count)             
028800                         move  FD-PJ-Slug                                 
028900                               to  WS-LE-Slug (WS-List-Count)             
029000     end-read.                                                            
029100 AA310-Exit.                                                              
029200     exit.                                                                
029300*                                                                         
029400 ZZ010-Slugify                section.                                    
029500************************************                                      
029600*                                                                         
029700* Lower-case the name, then walk it left to right turning every           
029800* run of non-alphanumeric characters into a single hyphen - the           
029900* leading-hyphen case cannot arise because the very first                 
030000* character is never tested against a hyphen already pending.             
030100*                                                                         
030200     move     PJ-Name  to  WS-Slug-Name.                                  
030300     inspect  WS-Slug-Name converting                                     
030400              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to                             
030500              "abcdefghijklmnopqrstuvwxyz".                               
030600     move     spaces  to  WS-Slug-Out.                                    
030700     move     zero    to  WS-Slug-Out-Len.                                
030800     set      WS-Prev-Not-Hyphen  to  true.                               
030900     perform  ZZ011-Slug-Step                                             
031000              varying  WS-Slug-Ix  from  1  by  1                         
031100              until    WS-Slug-Ix  >  40.                                 
031200*                                                                         
031300     if       WS-Slug-Out-Len  >  zero                                    
031400     and      WS-Slug-Out-Chars (WS-Slug-Out-Len)  =  "-"                 
031500              subtract  1  from  WS-Slug-Out-Len.                         
031600*                                                                         
031700     if       WS-Slug-Out-Len  =  zero                                    
031800              move  "project"  to  PJ-Slug                                
031900     else                                                                 
032000              move  WS-Slug-Out (1:WS-Slug-Out-Len)  to  PJ-Slug.         
032100 ZZ010-Exit.                                                              
032200     exit     section.                                                    
032300*                                                                         
032400 ZZ011-Slug-Step.                                                         
032500     if       WS-Slug-Chars (WS-Slug-Ix)  is numeric                      
032600     or       WS-Slug-Chars (WS-Slug-Ix)  is alphabetic-lower             
032700              add   1  to  WS-Slug-Out-Len                                
032800              move  WS-Slug-Chars (WS-Slug-Ix)                            
032900                    to  WS-Slug-Out-Chars (WS-Slug-Out-Len)               
033000              set   WS-Prev-Not-Hyphen  to  true                          
033100     else                                                                 
033200              if    WS-Slug-Out-Len  >  zero                              
033300              and   WS-Prev-Not-Hyphen                                    
033400                    add   1  to  WS-Slug-Out-Len                          
033500                    move  "-"                                             
033600                          to  WS-Slug-Out-Chars (WS-Slug-Out-Len)         
033700                    set   WS-Prev-Hyphen  to  true                        
033800              end-if.                                                     
033900*                                                                         
034000 ZZ020-Sort-By-Name           section.                                    
034100************************************                                      
034200*                                                                         
034300* Plain selection sort - the project list is small enough that            
034400* a fancier method buys nothing.                                          
034500*                                                                         
034600     if       WS-List-Count  >  1                                         
034700              perform  ZZ021-Outer-Pass                                   
034800                       varying  WS-Sort-I  from  1  by  1                 
034900                       until    WS-Sort-I  >  WS-List-Count - 1.          
035000 ZZ020-Exit.                                                              
035100     exit     section.                                                    
035200*                                                                         
035300 ZZ021-Outer-Pass.                                                        
035400     move     WS-Sort-I  to  WS-Sort-Min.                                 
035500     perform  ZZ022-Inner-Scan                                            
035600              varying  WS-Sort-J  from  WS-Sort-I + 1  by  1              
035700              until    WS-Sort-J  >  WS-List-Count.                       
035800     if       WS-Sort-Min  not =  WS-Sort-I                               
035900              perform  ZZ023-Swap-Entries.                                
036000*                                                                         
036100 ZZ022-Inner-Scan.                                                        
036200     if       WS-LE-Name (WS-Sort-J)  <  WS-LE-Name (WS-Sort-Min)         
036300              move  WS-Sort-J  to  WS-Sort-Min.                           
036400*                                                                         
036500 ZZ023-Swap-Entries.                                                      
036600     move     WS-LE-Id   (WS-Sort-I)    to  WS-Swap-Id.                   
036700     move     WS-LE-Name (WS-Sort-I)    to  WS-Swap-Name.                 
036800     move     WS-LE-Slug (WS-Sort-I)    to  WS-Swap-Slug.                 
036900     move     WS-LE-Id   (WS-Sort-Min) to WS-LE-Id   (WS-Sort-I).         
037000     move     WS-LE-Name (WS-Sort-Min) to WS-LE-Name (WS-Sort-I).         
037100     move     WS-LE-Slug (WS-Sort-Min) to WS-LE-Slug (WS-Sort-I).         
037200     move     WS-Swap-Id    to  WS-LE-Id   (WS-Sort-Min).                 
037300     move     WS-Swap-Name  to  WS-LE-Name (WS-Sort-Min).                 
037400     move     WS-Swap-Slug  to  WS-LE-Slug (WS-Sort-Min).                 
037500*                                                                         
037600 ZZ040-Trace-File-Names.                                                  
037700*                                                                         
037800* UPSI 0 up (run with /TRACE ON in the old JCL) lists the dd-names        
037900* this suite knows about at the top of the listing, a hang-over           
038000* from the days operators rebuilt the PROC by hand and wanted a           
038100* quick check the right files were catalogued under the run.              
038200*                                                                         
038300     move     spaces  to  RL-Report-Line.                                 
038400     move     "FILE "  to  RL-Report-Line (1:5).                          
038500     move     TR-System-File-Names (WS-Trace-Ix)                          
038600                         to  RL-Report-Line (6:40).                       
038700     write    RL-Report-Line  after advancing 1 line.                     
038800*                                                                         
038900 ZZ030-Print-Entry.                                                       
039000     move     spaces  to  RL-Report-Line.                                 
039100     move     WS-LE-Name (WS-List-Ix)  to  RL-Report-Line (1:40).         
039200     move     "("                      to  RL-Report-Line (42:1).         
039300     move     WS-LE-Slug (WS-List-Ix)  to  RL-Report-Line (43:30).        
039400     move     ")"                      to  RL-Report-Line (73:1).         
039500     write    RL-Report-Line  after advancing 1 line.                     
039600*                                                                         
