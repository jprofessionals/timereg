000100**************************************************************            
000200*  TimeReg - Free-Form Time-String Parser                        *        
000300*  Converts an operator-keyed time string to decimal hours.      *        
000400**************************************************************            
000500*                                                                         
000600 identification          division.                                        
000700*================================                                         
000800 program-id.              trtime.                                         
000900 author.                  H J Benning.                                    
001000 installation.            Northfield Data Services.                       
001100 date-written.            14/03/1984.                                     
001200 date-compiled.           14/03/1984.                                     
001300 security.                Confidential - internal use only.               
001400*                                                                         
001500* Remarks.                                                                
001600*    Decimal form ("1.5", "4.25", "8") or hours/minutes form              
001700*    ("2h30m", "2h", "30m") in, decimal hours out. Values over            
001800*    24 hours are accepted but flagged back to the caller - a             
001900*    long day is unusual, not impossible, on this job.                    
002000*                                                                         
002100* Called modules.                                                         
002200*    None.                                                                
002300*                                                                         
002400* Files used.                                                             
002500*    None - pure calculation subprogram.                                  
002600*                                                                         
002700* Change log.                                                             
002800* 11/06/84 hjb - Created for the original manual booking                  
002900*                screen - decimal hours only at that time.                
003000* 02/09/91 dks - Added 2h30m style parsing per user request               
003100*                from the Goods-In timesheet clerks.                      
003200* 14/01/99 mtr - Y2K review - no date fields in this module,              
003300*                no change required, noted for the audit.                 
003400* 19/02/26 sgr - Re-hosted onto wstrcal.cob linkage, added                
003500*                the over-24-hours warning flag (TR-2031).                
003600*                                                                         
003700 environment             division.                                        
003800*================================                                         
003900 configuration           section.                                         
004000 special-names.                                                           
004100     switch 0 is TR-Trace-Switch.                                         
004200*                                                                         
004300 data                    division.                                        
004400*================================                                         
004500 working-storage section.                                                 
004600*-----------------------                                                  
004700 77  Prog-Name               pic x(16) value "TRTIME (2.00.00)".          
004800*                                                                         
004900 01  WS-Work-Areas.                                                       
005000     03  WS-Input-Len        pic 99         comp.                         
005100     03  WS-Scan-Ix          pic 99         comp.                         
005200     03  WS-Dot-Pos          pic 99         comp.                         
005300     03  WS-Int-Len          pic 99         comp.                         
005400     03  WS-Frac-Len         pic 9          comp.                         
005500     03  WS-Div-Ix           pic 9          comp.                         
005600     03  WS-M-Start          pic 99         comp.                         
005700     03  WS-M-Len            pic 99         comp.                         
005800     03  filler              pic x(6).                                    
005900*                                                                         
006000 01  WS-Numeric-Work.                                                     
006100     03  WS-Int-Part         pic 9(3).                                    
006200     03  WS-Frac-Part        pic 9(4).                                    
006300     03  WS-Divisor          pic 9(5)       comp.                         
006400     03  WS-Numeric-Test     pic 9(10).                                   
006500     03  WS-H-Val            pic 9(3).                                    
006600     03  WS-M-Val            pic 9(3).                                    
006700     03  filler              pic x(6).                                    
006800*                                                                         
006900 01  WS-Digit-Buffer.                                                     
007000     03  WS-Digit-Buffer-X   pic x(10).                                   
007100     03  WS-Digit-Buffer-9 redefines WS-Digit-Buffer-X                    
007200                             pic 9(10).                                   
007300*                                                                         
007400 linkage section.                                                         
007500*----------------                                                         
007600 01  TR-Time-String          pic x(10).                                   
007700     03  TR-Time-Chars redefines TR-Time-String                           
007800                             pic x occurs 10                              
007900                             indexed by TR-Char-Ix.                       
008000*                                                                         
008100 01  TR-Hours-Result         pic s9(3)v99   comp-3.                       
008200     03  TR-Hours-Display redefines TR-Hours-Result                       
008300                             pic s9(3)v99.                                
008400*                                                                         
008500 01  TR-Valid-Flag           pic x.                                       
008600     88  TR-Time-Valid              value "Y".                            
008700     88  TR-Time-Invalid            value "N".                            
008800*                                                                         
008900 01  TR-Warning-Flag         pic x.                                       
009000     88  TR-Time-Over-24            value "Y".                            
009100     88  TR-Time-Not-Over-24        value "N".                            
009200*                                                                         
009300 01  TR-H-Pos-Linkage        pic 99         comp.                         
009400 01  TR-M-Pos-Linkage        pic 99         comp.                         
009500*                                                                         
009600 procedure  division using  TR-Time-String                                
009700                             TR-Hours-Result                              
009800                             TR-Valid-Flag                                
009900                             TR-Warning-Flag.                             
010000*=========================================                                
010100*                                                                         
010200 AA000-Main-Process          section.                                     
010300***********************************                                       
010400     move     zero  to  TR-Hours-Result  WS-Input-Len                     
010500                         WS-Dot-Pos  TR-H-Pos-Linkage                     
010600                         TR-M-Pos-Linkage.                                
010700     set      TR-Time-Invalid  to  true.                                  
010800     set      TR-Time-Not-Over-24  to  true.                              
010900*                                                                         
011000     perform  ZZ010-Measure-Length.                                       
011100     if       WS-Input-Len  =  zero                                       
011200              go to  AA000-Exit                                           
011300     end-if.                                                              
011400*                                                                         
011500     perform  ZZ020-Scan-Markers.                                         
011600     if       TR-H-Pos-Linkage  >  zero  or                               
011700              TR-M-Pos-Linkage  >  zero                                   
011800              perform  AA030-Parse-HHMM                                   
011900     else                                                                 
012000              perform  AA020-Parse-Decimal                                
012100     end-if.                                                              
012200*                                                                         
012300     if       TR-Hours-Result  >  24                                      
012400              set  TR-Time-Over-24  to  true.                             
012500*                                                                         
012600 AA000-Exit.                                                              
012700     goback.                                                              
012800*                                                                         
012900 AA020-Parse-Decimal         section.                                     
013000***********************************                                       
013100*                                                                         
013200* No h/m markers found - digits with an optional single ".".              
013300*                                                                         
013400     if       WS-Dot-Pos  =  zero                                         
013500              if       TR-Time-String (1:WS-Input-Len)  is numeric        
013600                       move  TR-Time-String (1:WS-Input-Len)              
013700                                            to  WS-Numeric-Test           
013800                       compute  TR-Hours-Result  rounded  =               
013900                                WS-Numeric-Test                           
014000                       if       TR-Hours-Result  >  zero                  
014100                                set  TR-Time-Valid  to  true              
014200                       end-if                                             
014300              end-if                                                      
014400     else                                                                 
014500              perform  ZZ030-Parse-Decimal-Fraction                       
014600     end-if.                                                              
014700 AA020-Exit.                                                              
014800     exit     section.                                                    
014900*                                                                         
015000 ZZ030-Parse-Decimal-Fraction section.                                    
015100***************************************                                   
015200     compute  WS-Int-Len   =  WS-Dot-Pos - 1.                             
015300     compute  WS-Frac-Len  =  WS-Input-Len - WS-Dot-Pos.                  
015400     if       WS-Int-Len  >  zero  and  WS-Frac-Len  >  zero              
015500              if       TR-Time-String (1:WS-Int-Len)  is numeric          
015600              and      TR-Time-String (WS-Dot-Pos + 1:WS-Frac-Len)        
015700                                        is numeric                        
015800                       move  TR-Time-String (1:WS-Int-Len)                
015900                                            to  WS-Int-Part               
016000                       move  TR-Time-String (WS-Dot-Pos + 1:              
016100                              WS-Frac-Len)  to  WS-Frac-Part              
016200                       move  1  to  WS-Divisor                            
016300                       perform  ZZ031-Grow-Divisor                        
016400                                varying  WS-Div-Ix  from  1  by  1        
016500                                until    WS-Div-Ix  >  WS-Frac-Len        
016600                       compute  TR-Hours-Result  rounded  =               
016700                                WS-Int-Part  +                            
016800                                (WS-Frac-Part  /  WS-Divisor)             
016900                       if       TR-Hours-Result  >  zero                  
017000                                set  TR-Time-Valid  to  true              
017100                       end-if                                             
017200              end-if                                                      
017300     end-if.                                                              
017400 ZZ030-Exit.                                                              
017500     exit     section.                                                    
017600*                                                                         
017700 ZZ031-Grow-Divisor.                                                      
017800     multiply 10  by  WS-Divisor.                                         
017900*                                                                         
018000 AA030-Parse-HHMM            section.                                     
018100***********************************                                       
018200*                                                                         
018300* "<n>h" optionally followed by "<n>m" - the marker found last            
018400* must be the last character of the string or the format is bad.          
018500*                                                                         
018600     move     zero  to  WS-H-Val  WS-M-Val.                               
018700     move     1     to  WS-M-Start.                                       
018800*                                                                         
018900     if       TR-H-Pos-Linkage  >  zero                                   
019000              if       TR-M-Pos-Linkage  >  zero                          
019100              and    TR-H-Pos-Linkage not less TR-M-Pos-Linkage           
019200                       go to  AA030-Exit                                  
019300              end-if                                                      
019400              if       TR-H-Pos-Linkage  =  1                             
019500                       go to  AA030-Exit                                  
019600              end-if                                                      
019700              if       TR-Time-String (1:TR-H-Pos-Linkage - 1)            
019800                                        is not numeric                    
019900                       go to  AA030-Exit                                  
020000              end-if                                                      
020100              move     TR-Time-String (1:TR-H-Pos-Linkage - 1)            
020200                                        to  WS-H-Val                      
020300              compute  WS-M-Start  =  TR-H-Pos-Linkage + 1                
020400     end-if.                                                              
020500*                                                                         
020600     if       TR-M-Pos-Linkage  >  zero                                   
020700              if       TR-M-Pos-Linkage  not =  WS-Input-Len              
020800                       go to  AA030-Exit                                  
020900              end-if                                                      
021000              compute  WS-M-Len  =  TR-M-Pos-Linkage - WS-M-Start         
021100              if       WS-M-Len  <  1                                     
021200                       go to  AA030-Exit                                  
021300              end-if                                                      
021400              if       TR-Time-String (WS-M-Start:WS-M-Len)               
021500                                        is not numeric                    
021600                       go to  AA030-Exit                                  
021700              end-if                                                      
021800              move     TR-Time-String (WS-M-Start:WS-M-Len)               
021900                                        to  WS-M-Val                      
022000     else                                                                 
022100              if       TR-H-Pos-Linkage  not =  WS-Input-Len              
022200                       go to  AA030-Exit                                  
022300              end-if                                                      
022400     end-if.                                                              
022500*                                                                         
022600     if       WS-H-Val  =  zero  and  WS-M-Val  =  zero                   
022700              go to  AA030-Exit.                                          
022800*                                                                         
022900     compute  TR-Hours-Result  rounded  =                                 
023000              WS-H-Val  +  (WS-M-Val / 60).                               
023100     if       TR-Hours-Result  >  zero                                    
023200              set  TR-Time-Valid  to  true.                               
023300*                                                                         
023400 AA030-Exit.                                                              
023500     exit     section.                                                    
023600*                                                                         
023700 ZZ010-Measure-Length        section.                                     
023800***********************************                                       
023900*                                                                         
024000* Scans from the right so trailing spaces on the PIC X(10)                
024100* linkage field do not count towards the string length.                   
024200*                                                                         
024300     move     zero  to  WS-Input-Len.                                     
024400     perform  ZZ011-Scan-Step                                             
024500              varying  WS-Scan-Ix  from  10  by  -1                       
024600              until    WS-Scan-Ix  <  1.                                  
024700 ZZ010-Exit.                                                              
024800     exit     section.                                                    
024900*                                                                         
025000 ZZ011-Scan-Step.                                                         
025100     if       WS-Input-Len  =  zero                                       
025200              if       TR-Time-Chars (WS-Scan-Ix)  not =  space           
025300                       move  WS-Scan-Ix  to  WS-Input-Len.                
025400*                                                                         
025500 ZZ020-Scan-Markers          section.                                     
025600***********************************                                       
025700*                                                                         
025800* Same table-search idiom used elsewhere in the suite for check-          
025900* digit and password lookups - here hunting the first "h" and             
026000* first "m" in the operator's keyed string.                               
026100*                                                                         
026200     set      TR-Char-Ix  to  1.                                          
026300     search   TR-Time-Chars                                               
026400              at end     move  zero  to  TR-H-Pos-Linkage                 
026500              when       TR-Time-Chars (TR-Char-Ix)  =  "h"               
026600                         set   TR-H-Pos-Linkage  to  TR-Char-Ix.          
026700*                                                                         
026800     set      TR-Char-Ix  to  1.                                          
026900     search   TR-Time-Chars                                               
027000              at end     move  zero  to  TR-M-Pos-Linkage                 
027100              when       TR-Time-Chars (TR-Char-Ix)  =  "m"               
027200                         set   TR-M-Pos-Linkage  to  TR-Char-Ix.          
027300*                                                                         
027400     set      TR-Char-Ix  to  1.                                          
027500     search   TR-Time-Chars                                               
027600              at end     move  zero  to  WS-Dot-Pos                       
027700              when       TR-Time-Chars (TR-Char-Ix)  =  "."               
027800                         set   WS-Dot-Pos  to  TR-Char-Ix.                
027900 ZZ020-Exit.                                                              
028000     exit     section.                                                    
028100*                                                                         
