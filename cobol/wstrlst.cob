000100**************************************************************            
000200*                                                            *            
000300*  TIMEREG - Entry-Listing Filter Linkage                    *            
000400*    Passed to TRPOST with TR-Fn-List to narrow the scan of  *            
000500*    the ENTRIES file for the List function - used by the    *            
000600*    register listing, the summary and export runs alike.    *            
000700*                                                            *            
000800**************************************************************            
000900* 02/09/91 dks - Created for the register's 'list by project'             
001000*                card option.                                             
001100* 23/07/12 pao - Added date-range filter for the git summary              
001200*                and export runs.                                         
001300*                                                                         
001400 01  TR-List-Filter.                                                      
001500     03  TR-Flt-Proj-Id        pic 9(5)        comp.                      
001600     03  TR-Flt-Has-Proj       pic x.                                     
001700         88  TR-Flt-Use-Proj          value "Y".                          
001800     03  TR-Flt-Date-From      pic 9(8).                                  
001900     03  TR-Flt-Date-To        pic 9(8).                                  
002000     03  TR-Flt-Has-Date       pic x.                                     
002100         88  TR-Flt-Use-Date          value "Y".                          
002200     03  filler                pic x(20).                                 
002300*                                                                         
