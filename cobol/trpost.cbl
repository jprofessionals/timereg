000100**************************************************************            
000200*  TimeReg - Time Entry Posting                                  *        
000300*  Create / edit / delete / undo / list ENTRIES records.         *        
000400**************************************************************            
000500*                                                                         
000600 identification          division.                                        
000700*================================                                         
000800 program-id.              trpost.                                         
000900 author.                  H J Benning.                                    
001000 installation.            Northfield Data Services.                       
001100 date-written.            02/04/1984.                                     
001200 date-compiled.           02/04/1984.                                     
001300 security.                Confidential - internal use only.               
001400*                                                                         
001500* Remarks.                                                                
001600*    TR-Function-Code (TR-Linkage-Data) selects the action:               
001700*      C - create a new entry.  Hours must already have been              
001800*          turned into a 2dp number by TRTIME before this is              
001900*          called.  Tags are checked against the owning                   
002000*          project's allowed-tag list (see ZZ050); a failure              
002100*          hands return code 40 back with the offending tag               
002200*          named in TR-Bad-Tag.  Peer e-mails in                          
002300*          TR-Peer-Email-Table cause N additional                         
002400*          entries to be written, identical but for the id                
002500*          and the user e-mail, all sharing one peer-group id.            
002600*          Commits in TR-Commit-Table are associated with                 
002700*          every entry so written.                                        
002800*      E - edit an entry by id (ET-Id).  Hours / dates /                  
002900*          summaries / tags on the incoming ET-Entry-Record               
003000*          overwrite the stored record.  TR-Sub-Apply-Peers               
003100*          spreads the same field values to every entry in                
003200*          the target's peer group.                                       
003300*      D - delete an entry by id (logical - ET-Deleted set                
003400*          to Y, record never physically removed).                        
003500*          TR-Sub-Apply-Peers deletes the whole peer group.               
003600*      U - undo.  Finds the highest-id, non-deleted entry for             
003700*          ET-User-Email and logically deletes it.  The id                
003800*          undone (or zero, if there was nothing to undo) is              
003900*          handed back in ET-Id.                                          
004000*      L - list.  Sequential scan of ENTRIES filtered by                  
004100*          TR-List-Filter (project id / exact date or date                
004200*          range), skipping deleted rows, printed to REPORT               
004300*          ordered by date then id.                                       
004400*                                                                         
004500* Called modules.                                                         
004600*    None.                                                                
004700*                                                                         
004800* Files used.                                                             
004900*    ENTRIES.    Time Entry Master (logical delete).                      
005000*    ENTCOMMITS. Entry-Commit Detail (append-only).                       
005100*    PROJECTS.   Project Registry (read-only lookup).                     
005200*    REPORT.     List-function print file.                                
005300*                                                                         
005400* Change log.                                                             
005500* 02/04/84 hjb - Created as PY-Pay-Transactions-equivalent                
005600*                card-entry posting run.                                  
005700* 02/09/91 dks - Added list-by-project filter.                            
005800* 14/01/99 mtr - Y2K review - ET-Date already 8-digit via                 
005900*                WSTRENT, no change needed here.                          
006000* 23/07/12 pao - Added peer-group duplication, commit                     
006100*                association and git/manual entry type.                   
006200* 19/02/26 sgr - Tag list now checked against the owning                  
006300*                project's allowed-tag table (TR-2031).                   
006400* 05/03/26 sgr - ZZ051-Check-One-Tag now hands the failing                
006500*                tag back in TR-Bad-Tag (TR-2064) - return                
006600*                code 40 alone did not name the offender.                 
006700*                                                                         
006800 environment             division.                                        
006900*================================                                         
007000 configuration           section.                                         
007100 special-names.                                                           
007200     switch 0 is TR-Trace-Switch.                                         
007300 input-output            section.                                         
007400 file-control.                                                            
007500     select   Entries-File   assign       "ENTRIES"                       
007600                             organization line sequential                 
007700                             status       Entries-Status.                 
007800     select   Entcom-File    assign       "ENTCOMMITS"                    
007900                             organization line sequential                 
008000                             status       Entcom-Status.                  
008100     select   Projects-File  assign       "PROJECTS"                      
008200                             organization line sequential                 
008300                             status       Projects-Status.                
008400     select   Report-File    assign       "REPORT"                        
008500                             organization line sequential                 
008600                             status       Report-Status.                  
008700*                                                                         
008800 data                    division.                                        
008900*================================                                         
009000 file section.                                                            
009100*                                                                         
009200 fd  Entries-File.                                                        
009300 copy "wstrent.cob" replacing ==ET-== by ==FD-ET-==.                      
009400*                                                                         
009500 fd  Entcom-File.                                                         
009600 copy "wstrcom.cob" replacing ==EC-== by ==FD-EC-==.                      
009700*                                                                         
009800 fd  Projects-File.                                                       
009900 copy "wstrprj.cob" replacing ==PJ-== by ==FD-PJ-==.                      
010000*                                                                         
010100 fd  Report-File.                                                         
010200 01  RL-Report-Line          pic x(132).                                  
010300*                                                                         
010400 working-storage section.                                                 
010500*-----------------------                                                  
010600 77  Prog-Name               pic x(16) value "TRPOST (2.00.00)".          
010700*                                                                         
010800 01  WS-File-Status.                                                      
010900     03  Entries-Status      pic xx.                                      
011000     03  Entcom-Status       pic xx.                                      
011100     03  Projects-Status     pic xx.                                      
011200     03  Report-Status       pic xx.                                      
011300     03  filler              pic x(4).                                    
011400*                                                                         
011500* WS-Proj-Table is loaded once a run, from the PROJECTS file,             
011600* so the tag-validation scan never has to reopen that file for            
011700* every entry posted - same trick the old PY-California-Tax               
011800* table load used for its rate lookups.                                   
011900*                                                                         
012000 01  WS-Proj-Table.                                                       
012100     03  WS-Proj-Count         pic 9(3)       comp.                       
012200     03  WS-Proj-Entry occurs 50 indexed by WS-Proj-Ix.                   
012300         05  WS-PE-Id              pic 9(5)       comp.                   
012400         05  WS-PE-Tags            pic x(15) occurs 10                    
012500                                    indexed by WS-Allow-Ix.               
012600         05  WS-PE-Tags-R redefines WS-PE-Tags                            
012700                                   pic x(150).                            
012800         05  filler                pic x(4).                              
012900*                                                                         
013000 01  WS-Work-Areas.                                                       
013100     03  WS-Next-Id            pic 9(7)       comp.                       
013200     03  WS-Found-Flag         pic x.                                     
013300         88  WS-Entry-Found            value "Y".                         
013400         88  WS-Entry-Not-Found        value "N".                         
013500     03  WS-Match-Group        pic x(12).                                 
013600     03  WS-Match-Group-R redefines WS-Match-Group.                       
013700         05  WS-Match-Prefix       pic xx.                                
013800         05  WS-Match-Number       pic 9(7).                              
013900         05  filler                pic xxx.                               
014000     03  WS-Undo-Id            pic 9(7)       comp.                       
014100     03  WS-Peer-Ix            pic 99         comp.                       
014200     03  WS-Commit-Ix          pic 99         comp.                       
014300     03  WS-Tag-Ix             pic 9          comp.                       
014400     03  WS-Tag-Ok-Flag        pic x.                                     
014500         88  WS-Tag-Ok                 value "Y".                         
014600         88  WS-Tag-Not-Ok             value "N".                         
014700     03  WS-Restrict-Flag      pic x.                                     
014800         88  WS-Tags-Restricted        value "Y".                         
014900         88  WS-Tags-Unrestricted      value "N".                         
015000     03  filler                pic x(3).                                  
015100*                                                                         
015200 01  WS-Group-Id-Area.                                                    
015300     03  WS-Group-Id           pic x(12).                                 
015400     03  WS-Group-Id-R redefines WS-Group-Id.                             
015500         05  WS-Group-Prefix       pic xx.                                
015600         05  WS-Group-Number       pic 9(7).                              
015700         05  WS-Group-Spare        pic xxx.                               
015800     03  filler                pic x(4).                                  
015900*                                                                         
016000 01  WS-List-Table.                                                       
016100     03  WS-List-Count         pic 9(4)       comp.                       
016200     03  WS-List-Entry occurs 500 indexed by WS-List-Ix.                  
016300         05  WS-LE-Date            pic 9(8).                              
016400         05  WS-LE-Id              pic 9(7)       comp.                   
016500         05  WS-LE-Proj-Id         pic 9(5)       comp.                   
016600         05  WS-LE-Hours           pic s9(3)v99   comp-3.                 
016700         05  WS-LE-Short-Sum       pic x(50).                             
016800         05  filler                pic x(4).                              
016900*                                                                         
017000 01  WS-Sort-Work.                                                        
017100     03  WS-Sort-I             pic 9(4)       comp.                       
017200     03  WS-Sort-J             pic 9(4)       comp.                       
017300     03  WS-Sort-Min           pic 9(4)       comp.                       
017400     03  filler                pic x(4).                                  
017500*                                                                         
017600 01  WS-Swap-Area.                                                        
017700     03  WS-Swap-Date          pic 9(8).                                  
017800     03  WS-Swap-Id            pic 9(7)       comp.                       
017900     03  WS-Swap-Proj-Id       pic 9(5)       comp.                       
018000     03  WS-Swap-Hours         pic s9(3)v99   comp-3.                     
018100     03  WS-Swap-Short-Sum     pic x(50).                                 
018200     03  filler                pic x(4).                                  
018300*                                                                         
018400 01  WS-Print-Hours            pic zz9.99.                                
018500*                                                                         
018600 linkage section.                                                         
018700*----------------                                                         
018800 copy "wstrcal.cob".                                                      
018900 copy "wstrent.cob".                                                      
019000 copy "wstrpce.cob".                                                      
019100 copy "wstrlst.cob".                                                      
019200*                                                                         
019300 procedure  division using  TR-Linkage-Data                               
019400                             ET-Entry-Record                              
019500                             TR-Peer-Email-Table                          
019600                             TR-Commit-Table                              
019700                             TR-List-Filter.                              
019800*========================================                                 
019900*                                                                         
020000 AA000-Main-Process           section.                                    
020100************************************                                      
020200     move     zero  to  TR-Return-Code.                                   
020300     perform  ZZ005-Load-Projects-Table.                                  
020400*                                                                         
020500     if       TR-Fn-Create                                                
020600              perform  AA100-Create-Entry                                 
020700     else                                                                 
020800     if       TR-Fn-Edit                                                  
020900              perform  AA200-Edit-Entry                                   
021000     else                                                                 
021100     if       TR-Fn-Delete                                                
021200              perform  AA300-Delete-Entry                                 
021300     else                                                                 
021400     if       TR-Fn-Undo                                                  
021500              perform  AA400-Undo-Entry                                   
021600     else                                                                 
021700     if       TR-Fn-List                                                  
021800              perform  AA500-List-Entries                                 
021900     end-if end-if end-if end-if end-if.                                  
022000 AA000-Exit.                                                              
022100     goback.                                                              
022200*                                                                         
022300 ZZ005-Load-Projects-Table    section.                                    
022400************************************                                      
022500     move     zero  to  WS-Proj-Count.                                    
022600     open     input  Projects-File.                                       
022700     if       Projects-Status  =  "00"                                    
022800              perform  ZZ006-Load-Proj-Step thru ZZ006-Exit               
022900                       until  Projects-Status  =  "10"                    
023000                       or     WS-Proj-Count  =  50                        
023100              close  Projects-File.                                       
023200 ZZ005-Exit.                                                              
023300     exit     section.                                                    
023400*                                                                         
023500 ZZ006-Load-Proj-Step.                                                    
023600     read     Projects-File                                               
023700              at end     move  "10"  to  Projects-Status                  
023800              not at end                                                  
023900                         add   1  to  WS-Proj-Count                       
024000                         move  FD-PJ-Id                                   
024100                               to  WS-PE-Id   (WS-Proj-Count)             
024200                         move  FD-PJ-Allowed-Tags                         
024300                               to  WS-PE-Tags (WS-Proj-Count)             
024400     end-read.                                                            
024500 ZZ006-Exit.                                                              
024600     exit.                                                                
024700*                                                                         
024800 AA100-Create-Entry           section.                                    
024900************************************                                      
025000     if       ET-Hours  not >  zero                                       
025100              move  20  to  TR-Return-Code                                
025200              go to AA100-Exit.                                           
025300*                                                                         
025400     perform  ZZ050-Validate-Tags.                                        
025500     if       TR-Return-Code  not =  zero                                 
025600              go to AA100-Exit.                                           
025700*                                                                         
025800     if       ET-Type  =  spaces                                          
025900              if       TR-Commit-Count  >  zero                           
026000                       move  "GIT   "  to  ET-Type                        
026100              else                                                        
026200                       move  "MANUAL"  to  ET-Type.                       
026300     move     "N"  to  ET-Deleted.                                        
026400*                                                                         
026500     perform  ZZ010-Next-Entry-Id.                                        
026600     add      1  to  WS-Next-Id.                                          
026700     move     WS-Next-Id  to  ET-Id.                                      
026800*                                                                         
026900     if       TR-Peer-Email-Count  >  zero                                
027000              move  "PG"       to  WS-Group-Prefix                        
027100              move  ET-Id      to  WS-Group-Number                        
027200              move  spaces     to  WS-Group-Spare                         
027300              move  WS-Group-Id  to  ET-Peer-Group                        
027400     else                                                                 
027500              move  spaces     to  ET-Peer-Group.                         
027600*                                                                         
027700     open     extend  Entries-File.                                       
027800     if       Entries-Status  not =  "00"                                 
027900              open  output  Entries-File.                                 
028000     open     extend  Entcom-File.                                        
028100     if       Entcom-Status  not =  "00"                                  
028200              open  output  Entcom-File.                                  
028300*                                                                         
028400     perform  ZZ040-Write-One-Entry.                                      
028500*                                                                         
028600     if       TR-Peer-Email-Count  >  zero                                
028700              perform  ZZ020-Write-Peer-Entries                           
028800                       varying  WS-Peer-Ix  from  1  by  1                
028900                       until  WS-Peer-Ix  >  TR-Peer-Email-Count.         
029000*                                                                         
029100     close    Entries-File  Entcom-File.                                  
029200     move     zero  to  TR-Return-Code.                                   
029300 AA100-Exit.                                                              
029400     exit     section.                                                    
029500*                                                                         
029600* Reads the current high-water mark on the ENTRIES file once per          
029700* call.  The caller adds 1 and stamps ET-Id - done outside this           
029800* paragraph so a whole family of peer entries can be numbered in          
029900* memory without the file having to be closed and reopened for            
030000* every one (it stays open EXTEND across the family).                     
030100*                                                                         
030200 ZZ010-Next-Entry-Id           section.                                   
030300*************************************                                     
030400     move     zero  to  WS-Next-Id.                                       
030500     open     input  Entries-File.                                        
030600     if       Entries-Status  =  "00"                                     
030700              perform  ZZ011-Scan-Max-Id thru ZZ011-Exit                  
030800                       until  Entries-Status  =  "10"                     
030900              close  Entries-File.                                        
031000 ZZ010-Exit.                                                              
031100     exit     section.                                                    
031200*                                                                         
031300 ZZ011-Scan-Max-Id.                                                       
031400     read     Entries-File                                                
031500              at end     move  "10"  to  Entries-Status                   
031600              not at end                                                  
031700                         if     FD-ET-Id  >  WS-Next-Id                   
031800                                move  FD-ET-Id  to  WS-Next-Id            
031900                         end-if                                           
032000     end-read.                                                            
032100 ZZ011-Exit.                                                              
032200     exit.                                                                
032300*                                                                         
032400 ZZ020-Write-Peer-Entries.                                                
032500     add      1  to  WS-Next-Id.                                          
032600     move     WS-Next-Id  to  ET-Id.                                      
032700     move     TR-Peer-Email (WS-Peer-Ix)  to  ET-User-Email.              
032800     perform  ZZ040-Write-One-Entry.                                      
032900*                                                                         
033000 ZZ040-Write-One-Entry        section.                                    
033100*************************************                                     
033200     move     ET-Entry-Record  to  FD-ET-Entry-Record.                    
033300     write    FD-ET-Entry-Record.                                         
033400     perform  ZZ030-Write-Commits.                                        
033500 ZZ040-Exit.                                                              
033600     exit     section.                                                    
033700*                                                                         
033800 ZZ030-Write-Commits           section.                                   
033900*************************************                                     
034000     if       TR-Commit-Count  >  zero                                    
034100              perform  ZZ031-Write-Commit-Step                            
034200                       varying  WS-Commit-Ix  from  1  by  1              
034300                       until    WS-Commit-Ix  >  TR-Commit-Count.         
034400 ZZ030-Exit.                                                              
034500     exit     section.                                                    
034600*                                                                         
034700 ZZ031-Write-Commit-Step.                                                 
034800     move     ET-Id  to  FD-EC-Entry-Id.                                  
034900     move     TC-Commit-Hash     (WS-Commit-Ix)                           
035000                         to  FD-EC-Commit-Hash.                           
035100     move     TC-Files-Changed   (WS-Commit-Ix)                           
035200                         to  FD-EC-Files-Changed.                         
035300     move     TC-Insertions      (WS-Commit-Ix)                           
035400                         to  FD-EC-Insertions.                            
035500     move     TC-Deletions       (WS-Commit-Ix)                           
035600                         to  FD-EC-Deletions.                             
035700     write    FD-EC-Entry-Commit-Record.                                  
035800*                                                                         
035900 ZZ050-Validate-Tags           section.                                   
036000*************************************                                     
036100*                                                                         
036200* Every non-blank tag on the incoming entry must appear in the            
036300* owning project's allowed-tag list, unless that list is wholly           
036400* blank (no restriction on file).                                         
036500*                                                                         
036600     move     zero  to  TR-Return-Code.                                   
036700     set      WS-Proj-Ix  to  1.                                          
036800     search   WS-Proj-Entry                                               
036900              at end  move  30  to  TR-Return-Code                        
037000              when    WS-PE-Id (WS-Proj-Ix)  =  ET-Proj-Id                
037100                      move  zero  to  TR-Return-Code.                     
037200     if       TR-Return-Code  not =  zero                                 
037300              go to ZZ050-Exit.                                           
037400*                                                                         
037500     set      WS-Tags-Unrestricted  to  true.                             
037600     if       WS-PE-Tags-R (WS-Proj-Ix)  not =  spaces                    
037700              set  WS-Tags-Restricted  to  true.                          
037800     if       WS-Tags-Unrestricted                                        
037900              go to ZZ050-Exit.                                           
038000*                                                                         
038100     perform  ZZ051-Check-One-Tag thru ZZ051-Exit                         
038200              varying  WS-Tag-Ix  from  1  by  1                          
038300              until    WS-Tag-Ix  >  5                                    
038400              or       TR-Return-Code  not =  zero.                       
038500 ZZ050-Exit.                                                              
038600     exit     section.                                                    
038700*                                                                         
038800 ZZ051-Check-One-Tag.                                                     
038900     if       ET-Tags (WS-Tag-Ix)  =  spaces                              
039000              go to ZZ051-Exit.                                           
039100*                                                                         
039200     set      WS-Tag-Not-Ok  to  true.                                    
039300     set      WS-Allow-Ix  to  1.                                         
039400     search   WS-PE-Tags (WS-Proj-Ix)                                     
039500              at end  continue                                            
039600              when    WS-PE-Tags (WS-Proj-Ix WS-Allow-Ix)                 
039700                        =  ET-Tags (WS-Tag-Ix)                            
039800                      set  WS-Tag-Ok  to  true.                           
039900     if       WS-Tag-Not-Ok                                               
040000              move  ET-Tags (WS-Tag-Ix)  to  TR-Bad-Tag                   
040100              move  40  to  TR-Return-Code.                               
040200 ZZ051-Exit.                                                              
040300     exit.                                                                
040400*                                                                         
040500 AA200-Edit-Entry              section.                                   
040600*************************************                                     
040700     set      WS-Entry-Not-Found  to  true.                               
040800     move     spaces  to  WS-Match-Group.                                 
040900     open     input  Entries-File.                                        
041000     if       Entries-Status  =  "00"                                     
041100              perform  AA210-Find-Group thru AA210-Exit                   
041200                       until  Entries-Status  =  "10"                     
041300                       or     WS-Entry-Found                              
041400              close  Entries-File.                                        
041500*                                                                         
041600     if       WS-Entry-Not-Found                                          
041700              move  20  to  TR-Return-Code                                
041800              go to AA200-Exit.                                           
041900*                                                                         
042000     open     i-o  Entries-File.                                          
042100     perform  AA220-Rewrite-Scan thru AA220-Exit                          
042200              until  Entries-Status  =  "10".                             
042300     close    Entries-File.                                               
042400     move     zero  to  TR-Return-Code.                                   
042500 AA200-Exit.                                                              
042600     exit     section.                                                    
042700*                                                                         
042800 AA210-Find-Group.                                                        
042900     read     Entries-File                                                
043000              at end     move  "10"  to  Entries-Status                   
043100              not at end                                                  
043200                         if     FD-ET-Id  =  ET-Id                        
043300                                move  FD-ET-Peer-Group                    
043400                                             to  WS-Match-Group           
043500                                set   WS-Entry-Found  to  true            
043600                         end-if                                           
043700     end-read.                                                            
043800 AA210-Exit.                                                              
043900     exit.                                                                
044000*                                                                         
044100 AA220-Rewrite-Scan.                                                      
044200     read     Entries-File                                                
044300              at end     move  "10"  to  Entries-Status                   
044400              not at end                                                  
044500                         if     FD-ET-Id  =  ET-Id                        
044600                                perform  ZZ060-Apply-Edit-Fields          
044700                                rewrite  FD-ET-Entry-Record               
044800                         else                                             
044900                         if     WS-Match-Group  not =  spaces             
045000                         and    TR-Sub-Apply-Peers                        
045100                         and  FD-ET-Peer-Group  =  WS-Match-Group         
045200                                perform  ZZ060-Apply-Edit-Fields          
045300                                rewrite  FD-ET-Entry-Record               
045400                         end-if end-if                                    
045500     end-read.                                                            
045600 AA220-Exit.                                                              
045700     exit.                                                                
045800*                                                                         
045900 ZZ060-Apply-Edit-Fields       section.                                   
046000*************************************                                     
046100     move     ET-Hours      to  FD-ET-Hours.                              
046200     move     ET-Date       to  FD-ET-Date.                               
046300     move     ET-Short-Sum  to  FD-ET-Short-Sum.                          
046400     move     ET-Long-Sum   to  FD-ET-Long-Sum.                           
046500     move     ET-Tags       to  FD-ET-Tags.                               
046600 ZZ060-Exit.                                                              
046700     exit     section.                                                    
046800*                                                                         
046900 AA300-Delete-Entry            section.                                   
047000*************************************                                     
047100     set      WS-Entry-Not-Found  to  true.                               
047200     move     spaces  to  WS-Match-Group.                                 
047300     open     input  Entries-File.                                        
047400     if       Entries-Status  =  "00"                                     
047500              perform  AA310-Find-Group thru AA310-Exit                   
047600                       until  Entries-Status  =  "10"                     
047700                       or     WS-Entry-Found                              
047800              close  Entries-File.                                        
047900*                                                                         
048000     if       WS-Entry-Not-Found                                          
048100              move  20  to  TR-Return-Code                                
048200              go to AA300-Exit.                                           
048300*                                                                         
048400     open     i-o  Entries-File.                                          
048500     perform  AA320-Delete-Scan thru AA320-Exit                           
048600              until  Entries-Status  =  "10".                             
048700     close    Entries-File.                                               
048800     move     zero  to  TR-Return-Code.                                   
048900 AA300-Exit.                                                              
049000     exit     section.                                                    
049100*                                                                         
049200 AA310-Find-Group.                                                        
049300     read     Entries-File                                                
049400              at end     move  "10"  to  Entries-Status                   
049500              not at end                                                  
049600                         if     FD-ET-Id  =  ET-Id                        
049700                                move  FD-ET-Peer-Group                    
049800                                             to  WS-Match-Group           
049900                                set   WS-Entry-Found  to  true            
050000                         end-if                                           
050100     end-read.                                                            
050200 AA310-Exit.                                                              
050300     exit.                                                                
050400*                                                                         
050500 AA320-Delete-Scan.                                                       
050600     read     Entries-File                                                
050700              at end     move  "10"  to  Entries-Status                   
050800              not at end                                                  
050900                         if     FD-ET-Id  =  ET-Id                        
051000                                move  "Y"  to  FD-ET-Deleted              
051100                                rewrite  FD-ET-Entry-Record               
051200                         else                                             
051300                         if     WS-Match-Group  not =  spaces             
051400                         and    TR-Sub-Apply-Peers                        
051500                         and  FD-ET-Peer-Group  =  WS-Match-Group         
051600                                move  "Y"  to  FD-ET-Deleted              
051700                                rewrite  FD-ET-Entry-Record               
051800                         end-if end-if                                    
051900     end-read.                                                            
052000 AA320-Exit.                                                              
052100     exit.                                                                
052200*                                                                         
052300 AA400-Undo-Entry              section.                                   
052400*************************************                                     
052500     move     zero  to  WS-Undo-Id.                                       
052600     open     input  Entries-File.                                        
052700     if       Entries-Status  =  "00"                                     
052800              perform  AA410-Scan-Latest thru AA410-Exit                  
052900                       until  Entries-Status  =  "10"                     
053000              close  Entries-File.                                        
053100*                                                                         
053200     if       WS-Undo-Id  =  zero                                         
053300              move  20  to  TR-Return-Code                                
053400              move  zero  to  ET-Id                                       
053500              go to AA400-Exit.                                           
053600*                                                                         
053700     open     i-o  Entries-File.                                          
053800     perform  AA420-Undo-Scan thru AA420-Exit                             
053900              until  Entries-Status  =  "10".                             
054000     close    Entries-File.                                               
054100     move     WS-Undo-Id  to  ET-Id.                                      
054200     move     zero  to  TR-Return-Code.                                   
054300 AA400-Exit.                                                              
054400     exit     section.                                                    
054500*                                                                         
054600 AA410-Scan-Latest.                                                       
054700     read     Entries-File                                                
054800              at end     move  "10"  to  Entries-Status                   
054900              not at end                                                  
055000                         if     FD-ET-User-Email  =  ET-User-Email        
055100                         and    FD-ET-Deleted  not =  "Y"                 
055200                         and    FD-ET-Id  >  WS-Undo-Id                   
055300                                move  FD-ET-Id  to  WS-Undo-Id            
055400                         end-if                                           
055500     end-read.                                                            
055600 AA410-Exit.                                                              
055700     exit.                                                                
055800*                                                                         
055900 AA420-Undo-Scan.                                                         
056000     read     Entries-File                                                
056100              at end     move  "10"  to  Entries-Status                   
056200              not at end                                                  
056300                         if     FD-ET-Id  =  WS-Undo-Id                   
056400                                move  "Y"  to  FD-ET-Deleted              
056500                                rewrite  FD-ET-Entry-Record               
056600                         end-if                                           
056700     end-read.                                                            
056800 AA420-Exit.                                                              
056900     exit.                                                                
057000*                                                                         
057100 AA500-List-Entries            section.                                   
057200*************************************                                     
057300     move     zero  to  WS-List-Count.                                    
057400     open     input  Entries-File.                                        
057500     if       Entries-Status  =  "00"                                     
057600              perform  AA510-Load-Entry thru AA510-Exit                   
057700                       until  Entries-Status  =  "10"                     
057800                       or     WS-List-Count  =  500                       
057900              close  Entries-File.                                        
058000*                                                                         
058100     perform  ZZ070-Sort-Entries.                                         
058200*                                                                         
058300     open     output  Report-File.                                        
058400     move     spaces  to  RL-Report-Line.                                 
058500     move     "TIME ENTRY REGISTER"  to  RL-Report-Line (1:19).           
058600     write    RL-Report-Line  after advancing 1 line.                     
058700     move     spaces  to  RL-Report-Line.                                 
058800     write    RL-Report-Line  after advancing 1 line.                     
058900     perform  ZZ080-Print-Entry                                           
059000              varying  WS-List-Ix  from  1  by  1                         
059100              until    WS-List-Ix  >  WS-List-Count.                      
059200     close    Report-File.                                                
059300     move     zero  to  TR-Return-Code.                                   
059400 AA500-Exit.                                                              
059500     exit     section.                                                    
059600*                                                                         
059700 AA510-Load-Entry.                                                        
059800     read     Entries-File                                                
059900              at end     move  "10"  to  Entries-Status                   
060000              not at end                                                  
060100                         perform  ZZ090-Entry-Passes-Filter               
060200                         if     WS-Tag-Ok                                 
060300                                add  1  to  WS-List-Count                 
060400                                move FD-ET-Date                           
060500                                     to WS-LE-Date (WS-List-Count)        
060600                                move FD-ET-Id                             
060700                                     to WS-LE-Id   (WS-List-Count)        
060800                                move FD-ET-Proj-Id                        
060900                                     to WS-LE-Proj-Id                     
061000                                               (WS-List-Count)            
061100                                move FD-ET-Hours                          
061200                                     to WS-LE-Hours                       
061300                                               (WS-List-Count)            
061400                                move FD-ET-Short-Sum                      
061500                                     to WS-LE-Short-Sum                   
061600                                               (WS-List-Count)            
061700                         end-if                                           
061800     end-read.                                                            
061900 AA510-Exit.                                                              
062000     exit.                                                                
062100*                                                                         
062200 ZZ090-Entry-Passes-Filter      section.                                  
062300*************************************                                     
062400     set      WS-Tag-Ok  to  true.                                        
062500     if       FD-ET-Deleted  =  "Y"                                       
062600              set  WS-Tag-Not-Ok  to  true                                
062700              go to ZZ090-Exit.                                           
062800     if       TR-Flt-Use-Proj                                             
062900     and      FD-ET-Proj-Id  not =  TR-Flt-Proj-Id                        
063000              set  WS-Tag-Not-Ok  to  true                                
063100              go to ZZ090-Exit.                                           
063200     if       TR-Flt-Use-Date                                             
063300     and      (FD-ET-Date  <  TR-Flt-Date-From                            
063400              or  FD-ET-Date  >  TR-Flt-Date-To)                          
063500              set  WS-Tag-Not-Ok  to  true.                               
063600 ZZ090-Exit.                                                              
063700     exit     section.                                                    
063800*                                                                         
063900 ZZ070-Sort-Entries             section.                                  
064000*************************************                                     
064100*                                                                         
064200* Plain selection sort, keyed on date then id - the same shape            
064300* as TRREG's name sort, kept separate here rather than shared             
064400* because the key fields differ.                                          
064500*                                                                         
064600     if       WS-List-Count  >  1                                         
064700              perform  ZZ071-Outer-Pass                                   
064800                       varying  WS-Sort-I  from  1  by  1                 
064900                       until    WS-Sort-I  >  WS-List-Count - 1.          
065000 ZZ070-Exit.                                                              
065100     exit     section.                                                    
065200*                                                                         
065300 ZZ071-Outer-Pass.                                                        
065400     move     WS-Sort-I  to  WS-Sort-Min.                                 
065500     perform  ZZ072-Inner-Scan                                            
065600              varying  WS-Sort-J  from  WS-Sort-I + 1  by  1              
065700              until    WS-Sort-J  >  WS-List-Count.                       
065800     if       WS-Sort-Min  not =  WS-Sort-I                               
065900              perform  ZZ073-Swap-Entries.                                
066000*                                                                         
066100 ZZ072-Inner-Scan.                                                        
066200     if       WS-LE-Date (WS-Sort-J)  <  WS-LE-Date (WS-Sort-Min)         
066300              move  WS-Sort-J  to  WS-Sort-Min                            
066400     else                                                                 
066500     if       WS-LE-Date (WS-Sort-J)  =  WS-LE-Date (WS-Sort-Min)         
066600     and      WS-LE-Id   (WS-Sort-J)  <  WS-LE-Id   (WS-Sort-Min)         
066700              move  WS-Sort-J  to  WS-Sort-Min.                           
066800*                                                                         
066900 ZZ073-Swap-Entries.                                                      
067000     move     WS-LE-Date      (WS-Sort-I)  to  WS-Swap-Date.              
067100     move     WS-LE-Id        (WS-Sort-I)  to  WS-Swap-Id.                
067200     move     WS-LE-Proj-Id   (WS-Sort-I)  to  WS-Swap-Proj-Id.           
067300     move     WS-LE-Hours     (WS-Sort-I)  to  WS-Swap-Hours.             
067400     move     WS-LE-Short-Sum (WS-Sort-I)  to  WS-Swap-Short-Sum.         
067500     move     WS-LE-Date    (WS-Sort-Min)  to  WS-LE-Date                 
067600                                                     (WS-Sort-I).         
067700     move     WS-LE-Id      (WS-Sort-Min)  to  WS-LE-Id                   
067800                                                     (WS-Sort-I).         
067900     move     WS-LE-Proj-Id (WS-Sort-Min)  to  WS-LE-Proj-Id              
068000                                                     (WS-Sort-I).         
068100     move     WS-LE-Hours   (WS-Sort-Min)  to  WS-LE-Hours                
068200                                                     (WS-Sort-I).         
068300     move     WS-LE-Short-Sum (WS-Sort-Min)                               
068400                                     to  WS-LE-Short-Sum                  
068500                                                     (WS-Sort-I).         
068600     move     WS-Swap-Date      to  WS-LE-Date      (WS-Sort-Min).        
068700     move     WS-Swap-Id        to  WS-LE-Id        (WS-Sort-Min).        
068800     move     WS-Swap-Proj-Id   to  WS-LE-Proj-Id   (WS-Sort-Min).        
068900     move     WS-Swap-Hours     to  WS-LE-Hours     (WS-Sort-Min).        
069000     move     WS-Swap-Short-Sum to  WS-LE-Short-Sum (WS-Sort-Min).        
069100*                                                                         
069200 ZZ080-Print-Entry.                                                       
069300     move     spaces  to  RL-Report-Line.                                 
069400     move     WS-LE-Date (WS-List-Ix)  to  RL-Report-Line  (1:8).         
069500     move     WS-LE-Id   (WS-List-Ix)  to  RL-Report-Line (12:7).         
069600     move     WS-LE-Proj-Id (WS-List-Ix)                                  
069700                         to  RL-Report-Line (22:5).                       
069800     move     WS-LE-Hours (WS-List-Ix)  to  WS-Print-Hours.               
069900     move     WS-Print-Hours  to  RL-Report-Line (30:6).                  
070000     move     WS-LE-Short-Sum (WS-List-Ix)                                
070100                         to  RL-Report-Line (39:50).                      
070200     write    RL-Report-Line  after advancing 1 line.                     
070300*                                                                         
