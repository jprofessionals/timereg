000100**************************************************************            
000200*                                                            *            
000300*  TIMEREG - Inter-Program Linkage / Control Card Record     *            
000400*                                                            *            
000500*    Passed on CALL between TR0nn batch programs and the     *            
000600*    TRTIME / TRDATE / TRBAR utility subprograms.            *            
000700**************************************************************            
000800* Record size 80 bytes.                                                   
000900*                                                                         
001000* 11/06/84 hjb - Created for job-card / chain-to-chain linkage.           
001100* 02/09/91 dks - Added TR-Sub-Function for list/export filter.            
001200* 14/01/99 mtr - Y2K: TR-Work-Date widened 2-digit yy to 8-dig            
001300*                ccyymmdd - see also WSTRENT, WSTRPRJ.                    
001400* 23/07/12 pao - TR-CD-Args widened 8 to 20 for commit hash &             
001500*                peer-email arguments passed to TRPOST.                   
001600* 19/02/26 sgr - Added TR-Round-Interval for split round step.            
001700* 19/02/26 sgr - Added TR-Total-Hours - split calculator needs the        
001800*                day total passed in, not just the per-project            
001900*                cuts.                                                    
002000* 05/03/26 sgr - Added TR-Bad-Tag (TR-2064) - return code 40 alone        
002100*                did not say which of the entry's tags failed the         
002200*                project's allowed-tag list; TRPOST now hands the         
002300*                offending tag back here.                                 
002400* 05/03/26 sgr - TR-CD-Args widened 20 to 30 (TR-2065) - TRREG's          
002500*                project Get was truncating PJ-Slug to 20 chars           
002600*                on the lookup; the field is now the full key             
002700*                width from WSTRPRJ.                                      
002800*                                                                         
002900 01  TR-Linkage-Data.                                                     
003000     03  TR-Called           pic x(8).                                    
003100     03  TR-Caller           pic x(8).                                    
003200     03  TR-Function-Code    pic x.                                       
003300         88  TR-Fn-Create            value "C".                           
003400         88  TR-Fn-Edit              value "E".                           
003500         88  TR-Fn-Delete            value "D".                           
003600         88  TR-Fn-Undo              value "U".                           
003700         88  TR-Fn-List              value "L".                           
003800     03  TR-Sub-Function      pic x.                                      
003900         88  TR-Sub-Apply-Peers      value "P".                           
004000         88  TR-Sub-This-Entry-Only  value "O".                           
004100     03  TR-Return-Code       pic 99.                                     
004200     03  TR-Work-Date         pic 9(8).                                   
004300     03  TR-Round-Interval    binary-short unsigned.                      
004400     03  TR-Total-Hours       pic s9(3)v99  comp-3.                       
004500     03  TR-CD-Args           pic x(30).                                  
004600     03  TR-Bad-Tag           pic x(15).                                  
004700*                                  set by TRPOST with return code         
004800*                                  40 - names the offending tag.          
004900     03  filler               pic x(02).                                  
005000*                                                                         
