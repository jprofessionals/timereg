000100**************************************************************            
000200*  TimeReg - Proportional Hours Split Calculator                 *        
000300*  Splits a day's total hours across projects by git activity.   *        
000400**************************************************************            
000500*                                                                         
000600 identification          division.                                        
000700*================================                                         
000800 program-id.              trsplit.                                        
000900 author.                  H J Benning.                                    
001000 installation.            Northfield Data Services.                       
001100 date-written.            16/04/1984.                                     
001200 date-compiled.           16/04/1984.                                     
001300 security.                Confidential - internal use only.               
001400*                                                                         
001500* Remarks.                                                                
001600*    Reads METRICS (one card per project active that day - commit         
001700*    count, lines inserted/deleted, optional locked-hours                 
001800*    override) plus TR-Total-Hours/TR-Round-Interval off                  
001900*    TR-Linkage-Data, and works out how TR-Total-Hours should             
002000*    be shared out:                                                       
002100*      1. a raw weight per project, half by share of the day's            
002200*         commits, half by share of the day's changed lines;              
002300*      2. overridden (locked-hours) projects take their override          
002400*         off the top - everyone else shares what is left, in             
002500*         proportion to raw weight;                                       
002600*      3. optionally rounded to the nearest TR-Round-Interval;            
002700*      4. a penny-rounding fixup so the suggested hours foot              
002800*         exactly to TR-Total-Hours - added to the largest                
002900*         non-overridden entry.                                           
003000*    Suggested hours print to REPORT, one line per project.               
003100*                                                                         
003200* Called modules.                                                         
003300*    None.                                                                
003400*                                                                         
003500* Files used.                                                             
003600*    METRICS.  Project-Metrics Cards (input, <= 20/run).                  
003700*    REPORT.   Split-Result print file.                                   
003800*                                                                         
003900* Change log.                                                             
004000* 16/04/84 hjb - Created as PY-Calc-Allocation-equivalent                 
004100*                proportional allocation routine.                         
004200* 02/09/91 dks - No change - reviewed against new card layouts.           
004300* 14/01/99 mtr - Y2K review - no date fields in this program,             
004400*                no change needed.                                        
004500* 23/07/12 pao - Added locked-hours override handling - some              
004600*                projects bill a fixed daily rate regardless              
004700*                of commit activity.                                      
004800* 19/02/26 sgr - Added interval rounding & rounding fixup                 
004900*                (TR-2031) - finance wanted suggested hours               
005000*                on the quarter-hour, footing exactly.                    
005100*                                                                         
005200 environment             division.                                        
005300*================================                                         
005400 configuration           section.                                         
005500 special-names.                                                           
005600     switch 0 is TR-Trace-Switch.                                         
005700 input-output            section.                                         
005800 file-control.                                                            
005900     select   Metrics-File   assign       "METRICS"                       
006000                             organization line sequential                 
006100                             status       Metrics-Status.                 
006200     select   Report-File    assign       "REPORT"                        
006300                             organization line sequential                 
006400                             status       Report-Status.                  
006500*                                                                         
006600 data                    division.                                        
006700*================================                                         
006800 file section.                                                            
006900*                                                                         
007000* Card layout kept inline rather than copybook-shared - METRICS           
007100* cards are simple and private to this one run, same habit as             
007200* the old PY-Rate-Card read in PY-Calc-Allocation.                        
007300*                                                                         
007400 fd  Metrics-File.                                                        
007500 01  FD-PM-Metrics-Record.                                                
007600     03  FD-PM-Slug            pic x(30).                                 
007700     03  FD-PM-Name            pic x(40).                                 
007800     03  FD-PM-Commits         pic 9(4)        comp.                      
007900     03  FD-PM-Insertions      pic 9(6)        comp.                      
008000     03  FD-PM-Deletions       pic 9(6)        comp.                      
008100     03  FD-PM-Override        pic s9(3)v99    comp-3.                    
008200     03  filler                pic x(10).                                 
008300 01  FD-PM-Raw-View redefines FD-PM-Metrics-Record.                       
008400     03  filler                pic x(90).                                 
008500*                                                                         
008600 fd  Report-File.                                                         
008700 01  RL-Report-Line          pic x(132).                                  
008800*                                                                         
008900 working-storage section.                                                 
009000*-----------------------                                                  
009100 77  Prog-Name               pic x(16) value "TRSPLIT (2.00.00)".         
009200*                                                                         
009300 01  WS-File-Status.                                                      
009400     03  Metrics-Status      pic xx.                                      
009500     03  Report-Status       pic xx.                                      
009600     03  filler              pic x(4).                                    
009700*                                                                         
009800* TR-Metrics-Table (see WSTRMET) is built fresh off METRICS every         
009900* run, then worked on in place - PM-Metrics-Record and                    
010000* SR-Split-Result-Record ride along in the same copybook but are          
010100* not separately used here.                                               
010200*                                                                         
010300 copy "wstrmet.cob".                                                      
010400*                                                                         
010500 01  WS-Sum-Area.                                                         
010600     03  WS-Sum-Commits        pic 9(6)        comp.                      
010700     03  WS-Sum-Lines          pic 9(8)        comp.                      
010800     03  WS-Sum-Override       pic s9(5)v99    comp-3.                    
010900     03  WS-Sum-Raw-Weight     pic s9(2)v9(6)  comp-3.                    
011000     03  WS-Sum-Suggested      pic s9(5)v99    comp-3.                    
011100     03  filler                pic x(10).                                 
011200*                                                                         
011300 01  WS-Work-Areas.                                                       
011400     03  WS-Remaining-Hours    pic s9(3)v99    comp-3.                    
011500     03  WS-Commit-Ratio       pic s9v9(6)     comp-3.                    
011600     03  WS-Line-Ratio         pic s9v9(6)     comp-3.                    
011700     03  WS-Diff               pic s9(5)v99    comp-3.                    
011800     03  WS-Round-Units        pic 9(5)        comp.                      
011900     03  WS-Max-Ix             pic 9(2)        comp.                      
012000     03  WS-Max-Hours          pic s9(3)v99    comp-3.                    
012100     03  WS-Max-Found-Flag     pic x.                                     
012200         88  WS-Max-Found             value "Y".                          
012300         88  WS-Max-Not-Found         value "N".                          
012400     03  filler                pic x(10).                                 
012500*                                                                         
012600 01  WS-Step-Hours-Area.                                                  
012700     03  WS-Step-Hours         pic s9(3)v99    comp-3.                    
012800     03  WS-Step-Hours-R redefines WS-Step-Hours                          
012900                                   pic x(3).                              
013000*                                                                         
013100 01  WS-Trace-Area.                                                       
013200     03  WS-Trace-Hours        pic s9(3)v99    comp-3.                    
013300     03  WS-Trace-Hours-R redefines WS-Trace-Hours                        
013400                                   pic x(3).                              
013500*                                                                         
013600 01  WS-Print-Hours            pic zz9.99.                                
013700*                                                                         
013800 linkage section.                                                         
013900*----------------                                                         
014000 copy "wstrcal.cob".                                                      
014100*                                                                         
014200 procedure  division using  TR-Linkage-Data.                              
014300*===========================================                              
014400*                                                                         
014500 AA000-Main-Process           section.                                    
014600************************************                                      
014700     move     zero  to  TR-Return-Code.                                   
014800     perform  AA020-Build-Table.                                          
014900     if       TR-Metrics-Count  =  zero                                   
015000              go to AA000-Exit.                                           
015100     perform  AA030-Compute-Raw-Weights.                                  
015200     perform  AA040-Apply-Overrides.                                      
015300     perform  AA050-Distribute-Remaining.                                 
015400     perform  AA060-Round-Interval.                                       
015500     perform  AA070-Rounding-Fixup.                                       
015600     perform  ZZ080-Print-Results.                                        
015700 AA000-Exit.                                                              
015800     goback.                                                              
015900*                                                                         
016000 AA020-Build-Table             section.                                   
016100*************************************                                     
016200     move     zero  to  TR-Metrics-Count.                                 
016300     open     input  Metrics-File.                                        
016400     if       Metrics-Status  =  "00"                                     
016500              perform  AA021-Load-Metric-Step thru AA021-Exit             
016600                       until  Metrics-Status  =  "10"                     
016700                       or     TR-Metrics-Count  =  20                     
016800              close  Metrics-File.                                        
016900 AA020-Exit.                                                              
017000     exit     section.                                                    
017100*                                                                         
017200 AA021-Load-Metric-Step.                                                  
017300     read     Metrics-File                                                
017400              at end     move  "10"  to  Metrics-Status                   
017500              not at end                                                  
017600                         add  1  to  TR-Metrics-Count                     
017700                         set  TM-Ix  to  TR-Metrics-Count                 
017800                         move FD-PM-Slug       to TM-Slug (TM-Ix)         
017900                         move FD-PM-Name       to TM-Name (TM-Ix)         
018000                         move FD-PM-Commits                               
018100                              to TM-Commits    (TM-Ix)                    
018200                         move FD-PM-Insertions                            
018300                              to TM-Insertions (TM-Ix)                    
018400                         move FD-PM-Deletions                             
018500                              to TM-Deletions  (TM-Ix)                    
018600                         move FD-PM-Override                              
018700                              to TM-Override   (TM-Ix)                    
018800                         move zero             to TM-Raw-Weight           
018900                                                        (TM-Ix)           
019000                         move zero             to TM-Suggested            
019100                                                        (TM-Ix)           
019200                         move "N"              to TM-Overridden           
019300                                                        (TM-Ix)           
019400                         if    FD-PM-Override  not =  -1                  
019500                               move "Y"  to TM-Overridden (TM-Ix)         
019600                         end-if                                           
019700     end-read.                                                            
019800 AA021-Exit.                                                              
019900     exit.                                                                
020000*                                                                         
020100 AA030-Compute-Raw-Weights      section.                                  
020200*************************************                                     
020300     move     zero  to  WS-Sum-Commits.                                   
020400     move     zero  to  WS-Sum-Lines.                                     
020500     perform  AA031-Sum-One-Total                                         
020600              varying  TM-Ix  from  1  by  1                              
020700              until    TM-Ix  >  TR-Metrics-Count.                        
020800     perform  AA032-Compute-One-Weight                                    
020900              varying  TM-Ix  from  1  by  1                              
021000              until    TM-Ix  >  TR-Metrics-Count.                        
021100 AA030-Exit.                                                              
021200     exit     section.                                                    
021300*                                                                         
021400 AA031-Sum-One-Total.                                                     
021500     add      TM-Commits    (TM-Ix)  to  WS-Sum-Commits.                  
021600     add      TM-Insertions (TM-Ix)  to  WS-Sum-Lines.                    
021700     add      TM-Deletions  (TM-Ix)  to  WS-Sum-Lines.                    
021800*                                                                         
021900 AA032-Compute-One-Weight.                                                
022000     if       WS-Sum-Commits  >  zero                                     
022100              compute  WS-Commit-Ratio  =                                 
022200                       TM-Commits (TM-Ix) / WS-Sum-Commits                
022300     else                                                                 
022400              move  zero  to  WS-Commit-Ratio.                            
022500     if       WS-Sum-Lines  >  zero                                       
022600              compute  WS-Line-Ratio  =                                   
022700                       (TM-Insertions (TM-Ix) +                           
022800                        TM-Deletions  (TM-Ix))                            
022900                       /  WS-Sum-Lines                                    
023000     else                                                                 
023100              move  zero  to  WS-Line-Ratio.                              
023200     compute  TM-Raw-Weight (TM-Ix)  =                                    
023300              (0.5 * WS-Commit-Ratio) + (0.5 * WS-Line-Ratio).            
023400*                                                                         
023500 AA040-Apply-Overrides          section.                                  
023600*************************************                                     
023700     move     zero  to  WS-Sum-Override.                                  
023800     perform  AA041-Sum-One-Override                                      
023900              varying  TM-Ix  from  1  by  1                              
024000              until    TM-Ix  >  TR-Metrics-Count.                        
024100     compute  WS-Remaining-Hours  =                                       
024200              TR-Total-Hours  -  WS-Sum-Override.                         
024300     if       WS-Remaining-Hours  <  zero                                 
024400              move  zero  to  WS-Remaining-Hours.                         
024500 AA040-Exit.                                                              
024600     exit     section.                                                    
024700*                                                                         
024800 AA041-Sum-One-Override.                                                  
024900     if       TM-Is-Overridden (TM-Ix)                                    
025000              add   TM-Override (TM-Ix)  to  WS-Sum-Override              
025100              move  TM-Override (TM-Ix)                                   
025200                    to  TM-Suggested    (TM-Ix).                          
025300*                                                                         
025400 AA050-Distribute-Remaining     section.                                  
025500*************************************                                     
025600     move     zero  to  WS-Sum-Raw-Weight.                                
025700     perform  AA051-Sum-One-Weight                                        
025800              varying  TM-Ix  from  1  by  1                              
025900              until    TM-Ix  >  TR-Metrics-Count.                        
026000     perform  AA052-Share-One-Project thru AA052-Exit                     
026100              varying  TM-Ix  from  1  by  1                              
026200              until    TM-Ix  >  TR-Metrics-Count.                        
026300 AA050-Exit.                                                              
026400     exit     section.                                                    
026500*                                                                         
026600 AA051-Sum-One-Weight.                                                    
026700     if       not TM-Is-Overridden (TM-Ix)                                
026800              add  TM-Raw-Weight (TM-Ix)  to  WS-Sum-Raw-Weight.          
026900*                                                                         
027000 AA052-Share-One-Project.                                                 
027100     if       TM-Is-Overridden (TM-Ix)                                    
027200              go to AA052-Exit.                                           
027300     if       WS-Sum-Raw-Weight  >  zero                                  
027400              compute  TM-Suggested (TM-Ix) rounded  =                    
027500                       (TM-Raw-Weight (TM-Ix) /                           
027600                        WS-Sum-Raw-Weight)                                
027700                       *  WS-Remaining-Hours                              
027800     else                                                                 
027900              move  zero  to  TM-Suggested (TM-Ix).                       
028000     if       TM-Suggested (TM-Ix)  <  zero                               
028100              move  zero  to  TM-Suggested (TM-Ix).                       
028200 AA052-Exit.                                                              
028300     exit.                                                                
028400*                                                                         
028500 AA060-Round-Interval           section.                                  
028600*************************************                                     
028700     if       TR-Round-Interval  =  zero                                  
028800              go to AA060-Exit.                                           
028900     compute  WS-Step-Hours  =  TR-Round-Interval  /  60.                 
029000     if       WS-Step-Hours  >  zero                                      
029100              perform  AA061-Round-One-Project thru AA061-Exit            
029200                       varying  TM-Ix  from  1  by  1                     
029300                       until    TM-Ix  >  TR-Metrics-Count.               
029400 AA060-Exit.                                                              
029500     exit     section.                                                    
029600*                                                                         
029700 AA061-Round-One-Project.                                                 
029800     if       TM-Is-Overridden (TM-Ix)                                    
029900              go to AA061-Exit.                                           
030000     compute  WS-Round-Units  =                                           
030100              (TM-Suggested (TM-Ix) / WS-Step-Hours) + 0.5.               
030200     compute  TM-Suggested (TM-Ix) rounded  =                             
030300              WS-Round-Units  *  WS-Step-Hours.                           
030400 AA061-Exit.                                                              
030500     exit.                                                                
030600*                                                                         
030700 AA070-Rounding-Fixup           section.                                  
030800*************************************                                     
030900*                                                                         
031000* Adds the residue left after rounding to the largest non-                
031100* overridden entry so suggested hours foot exactly to                     
031200* TR-Total-Hours - first such entry wins on a tie, same rule              
031300* the old PY-Calc-Allocation rounding-fixup used for odd pennies.         
031400*                                                                         
031500     move     zero  to  WS-Sum-Suggested.                                 
031600     perform  AA071-Add-One-Suggested                                     
031700              varying  TM-Ix  from  1  by  1                              
031800              until    TM-Ix  >  TR-Metrics-Count.                        
031900     compute  WS-Diff  =  TR-Total-Hours  -  WS-Sum-Suggested.            
032000     if       WS-Diff  =  zero                                            
032100              go to AA070-Exit.                                           
032200*                                                                         
032300     move     zero  to  WS-Max-Ix.                                        
032400     set      WS-Max-Not-Found  to  true.                                 
032500     perform  AA072-Find-Largest thru AA072-Exit                          
032600              varying  TM-Ix  from  1  by  1                              
032700              until    TM-Ix  >  TR-Metrics-Count.                        
032800     if       WS-Max-Ix  =  zero                                          
032900              go to AA070-Exit.                                           
033000*                                                                         
033100     add      WS-Diff  to  TM-Suggested (WS-Max-Ix).                      
033200     if       TM-Suggested (WS-Max-Ix)  <  zero                           
033300              move  zero  to  TM-Suggested (WS-Max-Ix).                   
033400 AA070-Exit.                                                              
033500     exit     section.                                                    
033600*                                                                         
033700 AA071-Add-One-Suggested.                                                 
033800     add      TM-Suggested (TM-Ix)  to  WS-Sum-Suggested.                 
033900*                                                                         
034000 AA072-Find-Largest.                                                      
034100     if       TM-Is-Overridden (TM-Ix)                                    
034200              go to AA072-Exit.                                           
034300     if       WS-Max-Found                                                
034400              if     TM-Suggested (TM-Ix)  not >  WS-Max-Hours            
034500                     go to AA072-Exit                                     
034600              end-if                                                      
034700     end-if.                                                              
034800     move     TM-Ix  to  WS-Max-Ix.                                       
034900     move     TM-Suggested (TM-Ix)  to  WS-Max-Hours.                     
035000     set      WS-Max-Found  to  true.                                     
035100 AA072-Exit.                                                              
035200     exit.                                                                
035300*                                                                         
035400 ZZ080-Print-Results            section.                                  
035500*************************************                                     
035600     open     output  Report-File.                                        
035700     move     spaces  to  RL-Report-Line.                                 
035800     move     "SPLIT RESULT"  to  RL-Report-Line (1:12).                  
035900     write    RL-Report-Line  after advancing 1 line.                     
036000     move     spaces  to  RL-Report-Line.                                 
036100     write    RL-Report-Line  after advancing 1 line.                     
036200     perform  ZZ081-Print-One-Result                                      
036300              varying  TM-Ix  from  1  by  1                              
036400              until    TM-Ix  >  TR-Metrics-Count.                        
036500     close    Report-File.                                                
036600 ZZ080-Exit.                                                              
036700     exit     section.                                                    
036800*                                                                         
036900 ZZ081-Print-One-Result.                                                  
037000     move     spaces  to  RL-Report-Line.                                 
037100     move     TM-Slug (TM-Ix)  to  RL-Report-Line (1:30).                 
037200     move     TM-Suggested (TM-Ix)  to  WS-Print-Hours.                   
037300     move     WS-Print-Hours  to  RL-Report-Line (33:6).                  
037400     write    RL-Report-Line  after advancing 1 line.                     
037500*                                                                         
