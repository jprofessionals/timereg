000100**************************************************************            
000200*  TimeReg - Budget Progress Bar Formatter                       *        
000300*  Renders a fixed-width ASCII bar for the summary/status report.*        
000400**************************************************************            
000500*                                                                         
000600 identification          division.                                        
000700*================================                                         
000800 program-id.              trbar.                                          
000900 author.                  H J Benning.                                    
001000 installation.            Northfield Data Services.                       
001100 date-written.            04/04/1984.                                     
001200 date-compiled.           04/04/1984.                                     
001300 security.                Confidential - internal use only.               
001400*                                                                         
001500* Remarks.                                                                
001600*    Given a budget-used percentage, builds the 20-column bar             
001700*    printed on the summary and status reports, e.g.                      
001800*      [==========>         ] 50%                                         
001900*      [====================] 100%                                        
002000*    Percentages over 100 still print correctly - the bar simply          
002100*    shows full with no arrow.                                            
002200*                                                                         
002300* Called modules.                                                         
002400*    None.                                                                
002500*                                                                         
002600* Files used.                                                             
002700*    None - pure calculation subprogram.                                  
002800*                                                                         
002900* Change log.                                                             
003000* 29/06/84 hjb - Created for the weekly status board print.               
003100* 11/03/91 dks - Widened bar from 10 to 20 columns per the                
003200*                printer upgrade - wider paper, wider bars.               
003300* 14/01/99 mtr - Y2K review - no date fields in this module,              
003400*                no change required, noted for the audit.                 
003500* 19/02/26 sgr - Re-hosted onto the TimeReg report suite                  
003600*                (TR-2031); percentage now passed as a packed             
003700*                field to match the other utility linkages.               
003800*                                                                         
003900 environment             division.                                        
004000*================================                                         
004100 configuration           section.                                         
004200 special-names.                                                           
004300     switch 0 is TR-Trace-Switch.                                         
004400*                                                                         
004500 data                    division.                                        
004600*================================                                         
004700 working-storage section.                                                 
004800*-----------------------                                                  
004900 77  Prog-Name               pic x(16) value "TRBAR  (2.00.00)".          
005000*                                                                         
005100 01  WS-Filled-Area.                                                      
005200     03  WS-Filled           pic 99         comp.                         
005300     03  WS-Arrow-Pos        pic 99         comp.                         
005400     03  filler              pic x(4).                                    
005500*                                                                         
005600* WS-Pct-Edit is kept as a plain unpacked view of WS-Pct-Round            
005700* for the odd occasion the trace switch is turned on in testing.          
005800*                                                                         
005900 01  WS-Pct-Group.                                                        
006000     03  WS-Pct-Round        pic 9(4)       comp.                         
006100     03  WS-Pct-Edit redefines WS-Pct-Round                               
006200                             pic 9(4).                                    
006300*                                                                         
006400 linkage section.                                                         
006500*----------------                                                         
006600 01  TR-Bar-Percent-Group.                                                
006700     03  TR-Bar-Percent      pic s9(3)v99   comp-3.                       
006800     03  TR-Bar-Percent-D redefines TR-Bar-Percent                        
006900                             pic s9(3)v99.                                
007000*                                                                         
007100 01  TR-Bar-Result.                                                       
007200     03  TR-Bar-Text         pic x(30).                                   
007300     03  TR-Bar-Text-R redefines TR-Bar-Text.                             
007400         05  TR-Bar-Open         pic x.                                   
007500         05  TR-Bar-Chars        pic x  occurs 20                         
007600                                        indexed by TR-Bar-Ix.             
007700         05  TR-Bar-Close        pic x.                                   
007800         05  TR-Bar-Space        pic x.                                   
007900         05  TR-Bar-Pct-Disp     pic zzz9.                                
008000         05  TR-Bar-Pct-Sign     pic x.                                   
008100         05  filler              pic x(2).                                
008200*                                                                         
008300 procedure  division using  TR-Bar-Percent-Group                          
008400                             TR-Bar-Result.                               
008500*========================================                                 
008600*                                                                         
008700 AA000-Main-Process          section.                                     
008800***********************************                                       
008900     move     spaces  to  TR-Bar-Text.                                    
009000     move     "["  to  TR-Bar-Open.                                       
009100     move     "]"  to  TR-Bar-Close.                                      
009200     move     " "  to  TR-Bar-Space.                                      
009300     move     "%"  to  TR-Bar-Pct-Sign.                                   
009400*                                                                         
009500     perform  ZZ010-Blank-Bar                                             
009600              varying  TR-Bar-Ix  from  1  by  1                          
009700              until    TR-Bar-Ix  >  20.                                  
009800*                                                                         
009900     perform  AA010-Compute-Filled.                                       
010000     if       WS-Filled  >  zero                                          
010100              perform  ZZ020-Fill-Equals                                  
010200                       varying  TR-Bar-Ix  from  1  by  1                 
010300                       until    TR-Bar-Ix  >  WS-Filled.                  
010400     if       WS-Filled  <  20                                            
010500              compute  WS-Arrow-Pos  =  WS-Filled + 1                     
010600              move     ">"  to  TR-Bar-Chars (WS-Arrow-Pos).              
010700*                                                                         
010800     perform  AA020-Compute-Percent.                                      
010900     move     WS-Pct-Round  to  TR-Bar-Pct-Disp.                          
011000 AA000-Exit.                                                              
011100     goback.                                                              
011200*                                                                         
011300 AA010-Compute-Filled        section.                                     
011400***********************************                                       
011500     compute  WS-Filled  rounded  =                                       
011600              (TR-Bar-Percent / 100) * 20.                                
011700     if       WS-Filled  >  20                                            
011800              move  20  to  WS-Filled.                                    
011900     if       WS-Filled  <  zero                                          
012000              move  zero  to  WS-Filled.                                  
012100 AA010-Exit.                                                              
012200     exit     section.                                                    
012300*                                                                         
012400 AA020-Compute-Percent       section.                                     
012500***********************************                                       
012600     compute  WS-Pct-Round  rounded  =  TR-Bar-Percent.                   
012700 AA020-Exit.                                                              
012800     exit     section.                                                    
012900*                                                                         
013000 ZZ010-Blank-Bar.                                                         
013100     move     " "  to  TR-Bar-Chars (TR-Bar-Ix).                          
013200*                                                                         
013300 ZZ020-Fill-Equals.                                                       
013400     move     "="  to  TR-Bar-Chars (TR-Bar-Ix).                          
013500*                                                                         
