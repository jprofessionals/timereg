000100**************************************************************            
000200*  TimeReg - Git-Hours Summary Report                            *        
000300*  Day/week/month (or explicit range) project hours summary.     *        
000400**************************************************************            
000500*                                                                         
000600 identification          division.                                        
000700*================================                                         
000800 program-id.              trsumm.                                         
000900 author.                  H J Benning.                                    
001000 installation.            Northfield Data Services.                       
001100 date-written.            09/04/1984.                                     
001200 date-compiled.           09/04/1984.                                     
001300 security.                Confidential - internal use only.               
001400*                                                                         
001500* Remarks.                                                                
001600*    TR-Summary-Request picks the reporting period:                       
001700*      D - the one reference date.                                        
001800*      W - the Monday-Sunday week the reference date falls in;            
001900*          weekly budget shown if the project has one set.                
002000*      M - the calendar month the reference date falls in,                
002100*          leap years handled by TRDATE's own test; monthly               
002200*          budget shown if the project has one set.                       
002300*      X - the explicit from/to dates given, no budget shown.             
002400*    An optional project id and/or tag list narrow the scan;              
002500*    TR-Sum-Detail-Full prints one line per booking under each            
002600*    day total, TR-Sum-Detail-Totals prints day/project/grand             
002700*    totals only.                                                         
002800*                                                                         
002900* Called modules.                                                         
003000*    TRDATE   - Monday-of-week / month-end / iso week.                    
003100*    TRBAR    - budget progress bar text.                                 
003200*                                                                         
003300* Files used.                                                             
003400*    ENTRIES.   Time Entry Master (input, logical delete).                
003500*    PROJECTS.  Project Registry (input, name/budget lookup).             
003600*    REPORT.    Summary print file.                                       
003700*                                                                         
003800* Change log.                                                             
003900* 09/04/84 hjb - Created as PY-Register-equivalent period                 
004000*                total report, Report Writer driven.                      
004100* 11/03/91 dks - Added weekly budget percentage line.                     
004200* 14/01/99 mtr - Y2K: date fields already 8-digit via                     
004300*                WSTRENT / WSTRPRJ, no change required.                   
004400* 23/07/12 pao - Added monthly period and tag filtering                   
004500*                for the new git-sourced bookings.                        
004600* 19/02/26 sgr - Dropped Report Writer for hand-built print               
004700*                lines, re-hosted onto TRDATE/TRBAR (TR-2031).            
004800*                                                                         
004900 environment             division.                                        
005000*================================                                         
005100 configuration           section.                                         
005200 special-names.                                                           
005300     switch 0 is TR-Trace-Switch.                                         
005400 input-output            section.                                         
005500 file-control.                                                            
005600     select   Entries-File   assign       "ENTRIES"                       
005700                             organization line sequential                 
005800                             status       Entries-Status.                 
005900     select   Projects-File  assign       "PROJECTS"                      
006000                             organization line sequential                 
006100                             status       Projects-Status.                
006200     select   Report-File    assign       "REPORT"                        
006300                             organization line sequential                 
006400                             status       Report-Status.                  
006500*                                                                         
006600 data                    division.                                        
006700*================================                                         
006800 file section.                                                            
006900*                                                                         
007000 fd  Entries-File.                                                        
007100 copy "wstrent.cob" replacing ==ET-== by ==FD-ET-==.                      
007200*                                                                         
007300 fd  Projects-File.                                                       
007400 copy "wstrprj.cob" replacing ==PJ-== by ==FD-PJ-==.                      
007500*                                                                         
007600 fd  Report-File.                                                         
007700 01  RL-Report-Line          pic x(132).                                  
007800*                                                                         
007900 working-storage section.                                                 
008000*-----------------------                                                  
008100 77  Prog-Name               pic x(16) value "TRSUMM (2.00.00)".          
008200*                                                                         
008300 01  WS-File-Status.                                                      
008400     03  Entries-Status      pic xx.                                      
008500     03  Projects-Status     pic xx.                                      
008600     03  Report-Status       pic xx.                                      
008700     03  filler              pic x(2).                                    
008800*                                                                         
008900* WS-Month-Abbrev/WS-Month-Full back the period-label builder -           
009000* loaded once from a VALUE table the way TRDATE loads its own             
009100* days-per-month table, rather than walking a CALLed lookup.              
009200*                                                                         
009300 01  WS-Month-Abbrev-Values.                                              
009400     03  filler              pic x(3)  value "Jan".                       
009500     03  filler              pic x(3)  value "Feb".                       
009600     03  filler              pic x(3)  value "Mar".                       
009700     03  filler              pic x(3)  value "Apr".                       
009800     03  filler              pic x(3)  value "May".                       
009900     03  filler              pic x(3)  value "Jun".                       
010000     03  filler              pic x(3)  value "Jul".                       
010100     03  filler              pic x(3)  value "Aug".                       
010200     03  filler              pic x(3)  value "Sep".                       
010300     03  filler              pic x(3)  value "Oct".                       
010400     03  filler              pic x(3)  value "Nov".                       
010500     03  filler              pic x(3)  value "Dec".                       
010600 01  WS-Month-Abbrev-R redefines WS-Month-Abbrev-Values.                  
010700     03  WS-Month-Abbrev     pic x(3)  occurs 12.                         
010800*                                                                         
010900 01  WS-Month-Full-Values.                                                
011000     03  filler              pic x(9)  value "January".                   
011100     03  filler              pic x(9)  value "February".                  
011200     03  filler              pic x(9)  value "March".                     
011300     03  filler              pic x(9)  value "April".                     
011400     03  filler              pic x(9)  value "May".                       
011500     03  filler              pic x(9)  value "June".                      
011600     03  filler              pic x(9)  value "July".                      
011700     03  filler              pic x(9)  value "August".                    
011800     03  filler              pic x(9)  value "September".                 
011900     03  filler              pic x(9)  value "October".                   
012000     03  filler              pic x(9)  value "November".                  
012100     03  filler              pic x(9)  value "December".                  
012200 01  WS-Month-Full-R redefines WS-Month-Full-Values.                      
012300     03  WS-Month-Full       pic x(9)  occurs 12.                         
012400*                                                                         
012500 01  WS-Proj-Table.                                                       
012600     03  WS-Proj-Count         pic 9(3)       comp.                       
012700     03  WS-Proj-Entry occurs 50 indexed by WS-Proj-Ix.                   
012800         05  WS-PE-Id              pic 9(5)       comp.                   
012900         05  WS-PE-Name            pic x(40).                             
013000         05  WS-PE-Slug            pic x(30).                             
013100         05  WS-PE-Weekly-Hrs      pic s9(3)v99   comp-3.                 
013200         05  WS-PE-Monthly-Hrs     pic s9(3)v99   comp-3.                 
013300         05  filler                pic x(4).                              
013400*                                                                         
013500 01  WS-List-Table.                                                       
013600     03  WS-List-Count         pic 9(4)       comp.                       
013700     03  WS-List-Entry occurs 500 indexed by WS-List-Ix                   
013800                                   WS-Detail-Ix.                          
013900         05  WS-LE-Proj-Id         pic 9(5)       comp.                   
014000         05  WS-LE-Date            pic 9(8).                              
014100         05  WS-LE-Id              pic 9(7)       comp.                   
014200         05  WS-LE-Hours           pic s9(3)v99   comp-3.                 
014300         05  WS-LE-Short-Sum       pic x(50).                             
014400         05  WS-LE-Tags            pic x(15) occurs 5.                    
014500         05  WS-LE-Tags-R redefines WS-LE-Tags                            
014600                                   pic x(75).                             
014700         05  filler                pic x(4).                              
014800*                                                                         
014900 01  WS-Sort-Work.                                                        
015000     03  WS-Sort-I             pic 9(4)       comp.                       
015100     03  WS-Sort-J             pic 9(4)       comp.                       
015200     03  WS-Sort-Min           pic 9(4)       comp.                       
015300     03  filler                pic x(4).                                  
015400*                                                                         
015500 01  WS-Swap-Area.                                                        
015600     03  WS-Swap-Proj-Id       pic 9(5)       comp.                       
015700     03  WS-Swap-Date          pic 9(8).                                  
015800     03  WS-Swap-Id            pic 9(7)       comp.                       
015900     03  WS-Swap-Hours         pic s9(3)v99   comp-3.                     
016000     03  WS-Swap-Short-Sum     pic x(50).                                 
016100     03  WS-Swap-Tags          pic x(15) occurs 5.                        
016200     03  filler                pic x(4).                                  
016300*                                                                         
016400 01  WS-Date-Work-Area.                                                   
016500     03  WS-Ref-Date           pic 9(8).                                  
016600     03  WS-Ref-Date-R redefines WS-Ref-Date.                             
016700         05  WS-Ref-Year           pic 9(4).                              
016800         05  WS-Ref-Month          pic 99.                                
016900         05  WS-Ref-Day            pic 99.                                
017000     03  WS-From-Date          pic 9(8).                                  
017100     03  WS-From-Date-R redefines WS-From-Date.                           
017200         05  WS-From-Year          pic 9(4).                              
017300         05  WS-From-Month         pic 99.                                
017400         05  WS-From-Day           pic 99.                                
017500     03  WS-To-Date            pic 9(8).                                  
017600     03  WS-To-Date-R redefines WS-To-Date.                               
017700         05  WS-To-Year            pic 9(4).                              
017800         05  WS-To-Month           pic 99.                                
017900         05  WS-To-Day             pic 99.                                
018000     03  filler                pic x(4).                                  
018100*                                                                         
018200 01  WS-Period-Area.                                                      
018300     03  WS-Period-Label       pic x(40).                                 
018400     03  WS-Iso-Week           pic 99         comp.                       
018500     03  WS-Budget-Kind        pic x.                                     
018600         88  WS-Budget-Weekly          value "W".                         
018700         88  WS-Budget-Monthly         value "M".                         
018800         88  WS-Budget-None            value "N".                         
018900     03  filler                pic x(4).                                  
019000*                                                                         
019100 01  WS-Work-Areas.                                                       
019200     03  WS-Scan-Ix            pic 9(4)       comp.                       
019300     03  WS-Day-Start-Ix       pic 9(4)       comp.                       
019400     03  WS-Day-End-Ix         pic 9(4)       comp.                       
019500     03  WS-Prev-Proj-Id       pic 9(5)       comp.                       
019600     03  WS-Prev-Date          pic 9(8).                                  
019700     03  WS-Day-Total          pic s9(5)v99   comp-3.                     
019800     03  WS-Proj-Total         pic s9(5)v99   comp-3.                     
019900     03  WS-Grand-Total        pic s9(5)v99   comp-3.                     
020000     03  WS-Budget-Hrs         pic s9(3)v99   comp-3.                     
020100     03  WS-Budget-Label       pic x(7).                                  
020200     03  WS-Cur-Proj-Ix        pic 9(3)       comp.                       
020300     03  WS-Tag-Ix             pic 9          comp.                       
020400     03  WS-Filt-Ix            pic 9          comp.                       
020500     03  WS-Tag-Ok-Flag        pic x.                                     
020600         88  WS-Tag-Ok                 value "Y".                         
020700         88  WS-Tag-Not-Ok             value "N".                         
020800     03  filler                pic x(6).                                  
020900*                                                                         
021000 01  WS-Print-Hours            pic zz9.99.                                
021100*                                                                         
021200* TRDATE call linkage - mirrors TR-Date-Function-Group etc. in            
021300* TRDATE's own linkage section; size and order must stay in step          
021400* with that program's PROCEDURE DIVISION USING clause.                    
021500*                                                                         
021600 01  WS-TD-Function-Group.                                                
021700     03  WS-TD-Function        pic x.                                     
021800     03  filler                pic x(3).                                  
021900 01  WS-TD-Date-In-Group.                                                 
022000     03  WS-TD-Date-In         pic 9(8).                                  
022100     03  filler                pic x(4).                                  
022200 01  WS-TD-Day-Offset          pic s9(4)      comp.                       
022300 01  WS-TD-Date-Out-Group.                                                
022400     03  WS-TD-Date-Out        pic 9(8).                                  
022500     03  filler                pic x(4).                                  
022600 01  WS-TD-Weekday-Out         pic 9          comp.                       
022700 01  WS-TD-Week-Out            pic 99         comp.                       
022800*                                                                         
022900* TRBAR call linkage - mirrors TR-Bar-Percent-Group/TR-Bar-Result.        
023000*                                                                         
023100 01  WS-TB-Percent-Group.                                                 
023200     03  WS-TB-Percent         pic s9(3)v99   comp-3.                     
023300     03  filler                pic x(4).                                  
023400 01  WS-TB-Result.                                                        
023500     03  WS-TB-Text            pic x(30).                                 
023600     03  filler                pic x(4).                                  
023700*                                                                         
023800 linkage section.                                                         
023900*----------------                                                         
024000 copy "wstrcal.cob".                                                      
024100 copy "wstrsum.cob".                                                      
024200*                                                                         
024300 procedure  division using  TR-Linkage-Data                               
024400                             TR-Summary-Request.                          
024500*========================================                                 
024600*                                                                         
024700 AA000-Main-Process            section.                                   
024800*************************************                                     
024900     move     zero  to  TR-Return-Code.                                   
025000     move     zero  to  WS-List-Count  WS-Grand-Total.                    
025100     perform  ZZ005-Load-Projects-Table.                                  
025200     perform  AA020-Resolve-Period.                                       
025300     perform  AA030-Select-Entries.                                       
025400     perform  ZZ070-Sort-Entries.                                         
025500     perform  AA040-Print-Report.                                         
025600 AA000-Exit.                                                              
025700     goback.                                                              
025800*                                                                         
025900 ZZ005-Load-Projects-Table     section.                                   
026000*************************************                                     
026100     move     zero  to  WS-Proj-Count.                                    
026200     open     input  Projects-File.                                       
026300     if       Projects-Status  =  "00"                                    
026400              perform  ZZ006-Load-Proj-Step thru ZZ006-Exit               
026500                       until  Projects-Status  =  "10"                    
026600                       or     WS-Proj-Count  =  50                        
026700              close  Projects-File.                                       
026800 ZZ005-Exit.                                                              
026900     exit     section.                                                    
027000*                                                                         
027100 ZZ006-Load-Proj-Step.                                                    
027200     read     Projects-File                                               
027300              at end     move  "10"  to  Projects-Status                  
027400              not at end                                                  
027500                 add   1  to  WS-Proj-Count                               
027600                 set   WS-Proj-Ix  to  WS-Proj-Count                      
027700                 move  FD-PJ-Id    to  WS-PE-Id   (WS-Proj-Ix)            
027800                 move  FD-PJ-Name  to  WS-PE-Name (WS-Proj-Ix)            
027900                 move  FD-PJ-Slug  to  WS-PE-Slug (WS-Proj-Ix)            
028000                 move  FD-PJ-Weekly-Hrs                                   
028100                       to  WS-PE-Weekly-Hrs  (WS-Proj-Ix)                 
028200                 move  FD-PJ-Monthly-Hrs                                  
028300                       to  WS-PE-Monthly-Hrs (WS-Proj-Ix)                 
028400     end-read.                                                            
028500 ZZ006-Exit.                                                              
028600     exit.                                                                
028700*                                                                         
028800 AA020-Resolve-Period          section.                                   
028900*************************************                                     
029000     move     TR-Sum-Ref-Date  to  WS-Ref-Date.                           
029100     set      WS-Budget-None  to  true.                                   
029200*                                                                         
029300     if       TR-Sum-Per-Explicit                                         
029400              move  TR-Sum-Explicit-From  to  WS-From-Date                
029500              move  TR-Sum-Explicit-To    to  WS-To-Date                  
029600              perform  ZZ013-Build-Range-Label                            
029700     else                                                                 
029800     if       TR-Sum-Per-Week                                             
029900              perform  AA021-Resolve-Week                                 
030000     else                                                                 
030100     if       TR-Sum-Per-Month                                            
030200              perform  AA022-Resolve-Month                                
030300     else                                                                 
030400              move  WS-Ref-Date  to  WS-From-Date  WS-To-Date             
030500              perform  ZZ011-Build-Day-Label                              
030600     end-if end-if end-if.                                                
030700 AA020-Exit.                                                              
030800     exit     section.                                                    
030900*                                                                         
031000 AA021-Resolve-Week            section.                                   
031100*************************************                                     
031200     move     "M"  to  WS-TD-Function.                                    
031300     move     WS-Ref-Date  to  WS-TD-Date-In.                             
031400     call     "trdate"  using  WS-TD-Function-Group                       
031500                                WS-TD-Date-In-Group                       
031600                                WS-TD-Day-Offset                          
031700                                WS-TD-Date-Out-Group                      
031800                                WS-TD-Weekday-Out                         
031900                                WS-TD-Week-Out.                           
032000     move     WS-TD-Date-Out  to  WS-From-Date.                           
032100*                                                                         
032200     move     "A"  to  WS-TD-Function.                                    
032300     move     WS-From-Date  to  WS-TD-Date-In.                            
032400     move     6  to  WS-TD-Day-Offset.                                    
032500     call     "trdate"  using  WS-TD-Function-Group                       
032600                                WS-TD-Date-In-Group                       
032700                                WS-TD-Day-Offset                          
032800                                WS-TD-Date-Out-Group                      
032900                                WS-TD-Weekday-Out                         
033000                                WS-TD-Week-Out.                           
033100     move     WS-TD-Date-Out  to  WS-To-Date.                             
033200*                                                                         
033300     move     "I"  to  WS-TD-Function.                                    
033400     move     WS-Ref-Date  to  WS-TD-Date-In.                             
033500     call     "trdate"  using  WS-TD-Function-Group                       
033600                                WS-TD-Date-In-Group                       
033700                                WS-TD-Day-Offset                          
033800                                WS-TD-Date-Out-Group                      
033900                                WS-TD-Weekday-Out                         
034000                                WS-TD-Week-Out.                           
034100     move     WS-TD-Week-Out  to  WS-Iso-Week.                            
034200     set      WS-Budget-Weekly  to  true.                                 
034300     perform  ZZ012-Build-Week-Label.                                     
034400 AA021-Exit.                                                              
034500     exit     section.                                                    
034600*                                                                         
034700 AA022-Resolve-Month           section.                                   
034800*************************************                                     
034900     move     WS-Ref-Year   to  WS-From-Year.                             
035000     move     WS-Ref-Month  to  WS-From-Month.                            
035100     move     1             to  WS-From-Day.                              
035200*                                                                         
035300     move     "L"  to  WS-TD-Function.                                    
035400     move     WS-From-Date  to  WS-TD-Date-In.                            
035500     call     "trdate"  using  WS-TD-Function-Group                       
035600                                WS-TD-Date-In-Group                       
035700                                WS-TD-Day-Offset                          
035800                                WS-TD-Date-Out-Group                      
035900                                WS-TD-Weekday-Out                         
036000                                WS-TD-Week-Out.                           
036100     move     WS-TD-Date-Out  to  WS-To-Date.                             
036200     set      WS-Budget-Monthly  to  true.                                
036300     move     WS-Month-Full (WS-Ref-Month)                                
036400                         to  WS-Period-Label     (1:9).                   
036500     move     " "             to  WS-Period-Label (10:1).                 
036600     move     WS-Ref-Year     to  WS-Period-Label (11:4).                 
036700 AA022-Exit.                                                              
036800     exit     section.                                                    
036900*                                                                         
037000 ZZ011-Build-Day-Label.                                                   
037100     move     WS-Month-Abbrev (WS-Ref-Month)                              
037200                         to  WS-Period-Label     (1:3).                   
037300     move     ", "            to  WS-Period-Label  (7:2).                 
037400     move     WS-Ref-Day      to  WS-Period-Label  (5:2).                 
037500     move     WS-Ref-Year     to  WS-Period-Label  (9:4).                 
037600*                                                                         
037700 ZZ012-Build-Week-Label.                                                  
037800     move     "Week "         to  WS-Period-Label  (1:5).                 
037900     move     WS-Iso-Week     to  WS-Period-Label  (6:2).                 
038000     move     ", "            to  WS-Period-Label  (8:2).                 
038100     move     WS-Ref-Year     to  WS-Period-Label (10:4).                 
038200     move     " - "           to  WS-Period-Label (14:3).                 
038300     move     WS-Month-Abbrev (WS-From-Month)                             
038400                         to  WS-Period-Label     (17:3).                  
038500     move     WS-From-Day     to  WS-Period-Label (21:2).                 
038600     move     " - "           to  WS-Period-Label (23:3).                 
038700     move     WS-Month-Abbrev (WS-To-Month)                               
038800                         to  WS-Period-Label     (26:3).                  
038900     move     WS-To-Day       to  WS-Period-Label (30:2).                 
039000*                                                                         
039100 ZZ013-Build-Range-Label.                                                 
039200     move     WS-Month-Abbrev (WS-From-Month)                             
039300                         to  WS-Period-Label      (1:3).                  
039400     move     WS-From-Day     to  WS-Period-Label  (5:2).                 
039500     move     " - "           to  WS-Period-Label  (8:3).                 
039600     move     WS-Month-Abbrev (WS-To-Month)                               
039700                         to  WS-Period-Label     (11:3).                  
039800     move     WS-To-Day       to  WS-Period-Label (15:2).                 
039900     move     ", "            to  WS-Period-Label (17:2).                 
040000     move     WS-To-Year      to  WS-Period-Label (19:4).                 
040100*                                                                         
040200 AA030-Select-Entries          section.                                   
040300*************************************                                     
040400     move     zero  to  WS-List-Count.                                    
040500     open     input  Entries-File.                                        
040600     if       Entries-Status  =  "00"                                     
040700              perform  AA031-Load-Entry-Step thru AA031-Exit              
040800                       until  Entries-Status  =  "10"                     
040900                       or     WS-List-Count  =  500                       
041000              close  Entries-File.                                        
041100 AA030-Exit.                                                              
041200     exit     section.                                                    
041300*                                                                         
041400 AA031-Load-Entry-Step.                                                   
041500     read     Entries-File                                                
041600              at end     move  "10"  to  Entries-Status                   
041700              not at end                                                  
041800                         perform  ZZ090-Entry-Passes-Filter               
041900                         if     WS-Tag-Ok                                 
042000                                perform  ZZ091-Store-Entry                
042100                         end-if                                           
042200     end-read.                                                            
042300 AA031-Exit.                                                              
042400     exit.                                                                
042500*                                                                         
042600 ZZ090-Entry-Passes-Filter     section.                                   
042700*************************************                                     
042800     set      WS-Tag-Ok  to  true.                                        
042900     if       FD-ET-Deleted  =  "Y"                                       
043000              set  WS-Tag-Not-Ok  to  true                                
043100              go to ZZ090-Exit.                                           
043200     if       FD-ET-Date  <  WS-From-Date                                 
043300     or       FD-ET-Date  >  WS-To-Date                                   
043400              set  WS-Tag-Not-Ok  to  true                                
043500              go to ZZ090-Exit.                                           
043600     if       TR-Sum-Use-Proj                                             
043700     and      FD-ET-Proj-Id  not =  TR-Sum-Proj-Id                        
043800              set  WS-Tag-Not-Ok  to  true                                
043900              go to ZZ090-Exit.                                           
044000     if       TR-Sum-Tag-Count  >  zero                                   
044100              perform  ZZ092-Check-Tag-Filter                             
044200              if   WS-Tag-Not-Ok                                          
044300                   go to ZZ090-Exit.                                      
044400 ZZ090-Exit.                                                              
044500     exit     section.                                                    
044600*                                                                         
044700 ZZ092-Check-Tag-Filter.                                                  
044800     set      WS-Tag-Not-Ok  to  true.                                    
044900     perform  ZZ093-Check-One-Filter-Tag                                  
045000              varying  WS-Filt-Ix  from  1  by  1                         
045100              until    WS-Filt-Ix  >  TR-Sum-Tag-Count                    
045200              or       WS-Tag-Ok.                                         
045300*                                                                         
045400 ZZ093-Check-One-Filter-Tag.                                              
045500     perform  ZZ094-Check-One-Entry-Tag                                   
045600              varying  WS-Tag-Ix  from  1  by  1                          
045700              until    WS-Tag-Ix  >  5                                    
045800              or       WS-Tag-Ok.                                         
045900*                                                                         
046000 ZZ094-Check-One-Entry-Tag.                                               
046100     if       FD-ET-Tags (WS-Tag-Ix)  =                                   
046200              TR-Sum-Tag-Filter (WS-Filt-Ix)                              
046300     and      FD-ET-Tags (WS-Tag-Ix)  not =  spaces                       
046400              set  WS-Tag-Ok  to  true.                                   
046500*                                                                         
046600 ZZ091-Store-Entry.                                                       
046700     add      1  to  WS-List-Count.                                       
046800     set      WS-List-Ix  to  WS-List-Count.                              
046900     move     FD-ET-Proj-Id     to  WS-LE-Proj-Id   (WS-List-Ix).         
047000     move     FD-ET-Date        to  WS-LE-Date      (WS-List-Ix).         
047100     move     FD-ET-Id          to  WS-LE-Id        (WS-List-Ix).         
047200     move     FD-ET-Hours       to  WS-LE-Hours     (WS-List-Ix).         
047300     move     FD-ET-Short-Sum   to  WS-LE-Short-Sum (WS-List-Ix).         
047400     move     FD-ET-Tags        to  WS-LE-Tags      (WS-List-Ix).         
047500*                                                                         
047600* Plain selection sort keyed on project id, then date, then id -          
047700* same shape as TRPOST's list sort, one more key wide.                    
047800*                                                                         
047900 ZZ070-Sort-Entries             section.                                  
048000*************************************                                     
048100     if       WS-List-Count  >  1                                         
048200              perform  ZZ071-Outer-Pass                                   
048300                       varying  WS-Sort-I  from  1  by  1                 
048400                       until    WS-Sort-I  >  WS-List-Count - 1.          
048500 ZZ070-Exit.                                                              
048600     exit     section.                                                    
048700*                                                                         
048800 ZZ071-Outer-Pass.                                                        
048900     move     WS-Sort-I  to  WS-Sort-Min.                                 
049000     perform  ZZ072-Inner-Scan                                            
049100              varying  WS-Sort-J  from  WS-Sort-I + 1  by  1              
049200              until    WS-Sort-J  >  WS-List-Count.                       
049300     if       WS-Sort-Min  not =  WS-Sort-I                               
049400              perform  ZZ073-Swap-Entries.                                
049500*                                                                         
049600 ZZ072-Inner-Scan.                                                        
049700     if       WS-LE-Proj-Id (WS-Sort-J)  <                                
049800              WS-LE-Proj-Id (WS-Sort-Min)                                 
049900              move  WS-Sort-J  to  WS-Sort-Min                            
050000     else                                                                 
050100     if       WS-LE-Proj-Id (WS-Sort-J)  =                                
050200              WS-LE-Proj-Id (WS-Sort-Min)                                 
050300              if  WS-LE-Date (WS-Sort-J)  <                               
050400                  WS-LE-Date (WS-Sort-Min)                                
050500                  move  WS-Sort-J  to  WS-Sort-Min                        
050600              else                                                        
050700              if  WS-LE-Date (WS-Sort-J)  =                               
050800                  WS-LE-Date (WS-Sort-Min)                                
050900              and WS-LE-Id   (WS-Sort-J)  <                               
051000                  WS-LE-Id   (WS-Sort-Min)                                
051100                  move  WS-Sort-J  to  WS-Sort-Min                        
051200              end-if end-if                                               
051300     end-if.                                                              
051400*                                                                         
051500 ZZ073-Swap-Entries.                                                      
051600     move     WS-LE-Proj-Id   (WS-Sort-I)  to  WS-Swap-Proj-Id.           
051700     move     WS-LE-Date      (WS-Sort-I)  to  WS-Swap-Date.              
051800     move     WS-LE-Id        (WS-Sort-I)  to  WS-Swap-Id.                
051900     move     WS-LE-Hours     (WS-Sort-I)  to  WS-Swap-Hours.             
052000     move     WS-LE-Short-Sum (WS-Sort-I)  to  WS-Swap-Short-Sum.         
052100     move     WS-LE-Tags      (WS-Sort-I)  to  WS-Swap-Tags.              
052200     move     WS-LE-Proj-Id  (WS-Sort-Min) to  WS-LE-Proj-Id              
052300                                                     (WS-Sort-I).         
052400     move     WS-LE-Date     (WS-Sort-Min) to  WS-LE-Date                 
052500                                                     (WS-Sort-I).         
052600     move     WS-LE-Id       (WS-Sort-Min) to  WS-LE-Id                   
052700                                                     (WS-Sort-I).         
052800     move     WS-LE-Hours    (WS-Sort-Min) to  WS-LE-Hours                
052900                                                     (WS-Sort-I).         
053000     move     WS-LE-Short-Sum (WS-Sort-Min) to WS-LE-Short-Sum            
053100                                                     (WS-Sort-I).         
053200     move     WS-LE-Tags     (WS-Sort-Min) to  WS-LE-Tags                 
053300                                                     (WS-Sort-I).         
053400     move     WS-Swap-Proj-Id  to  WS-LE-Proj-Id (WS-Sort-Min).           
053500     move     WS-Swap-Date     to  WS-LE-Date    (WS-Sort-Min).           
053600     move     WS-Swap-Id       to  WS-LE-Id      (WS-Sort-Min).           
053700     move     WS-Swap-Hours    to  WS-LE-Hours   (WS-Sort-Min).           
053800     move     WS-Swap-Short-Sum  to  WS-LE-Short-Sum                      
053900                                                   (WS-Sort-Min).         
054000     move     WS-Swap-Tags     to  WS-LE-Tags    (WS-Sort-Min).           
054100*                                                                         
054200 AA040-Print-Report             section.                                  
054300*************************************                                     
054400     open     output  Report-File.                                        
054500     perform  ZZ030-Print-Header.                                         
054600     if       WS-List-Count  >  zero                                      
054700              perform  AA041-Process-One-Row                              
054800                       varying  WS-Scan-Ix  from  1  by  1                
054900                       until    WS-Scan-Ix  >  WS-List-Count              
055000              move     WS-List-Count  to  WS-Day-End-Ix                   
055100              perform  ZZ040-Close-Day-Group                              
055200              perform  ZZ050-Close-Project.                               
055300     perform  ZZ080-Print-Grand-Total.                                    
055400     close    Report-File.                                                
055500 AA040-Exit.                                                              
055600     exit     section.                                                    
055700*                                                                         
055800 AA041-Process-One-Row.                                                   
055900     if       WS-Scan-Ix  =  1                                            
056000              move  WS-LE-Proj-Id (1)  to  WS-Prev-Proj-Id                
056100              move  WS-LE-Date    (1)  to  WS-Prev-Date                   
056200              move  1                  to  WS-Day-Start-Ix                
056300              move  zero               to  WS-Proj-Total                  
056400              perform  ZZ060-Open-Project                                 
056500     else                                                                 
056600     if       WS-LE-Proj-Id (WS-Scan-Ix)  not =  WS-Prev-Proj-Id          
056700              compute  WS-Day-End-Ix  =  WS-Scan-Ix - 1                   
056800              perform  ZZ040-Close-Day-Group                              
056900              perform  ZZ050-Close-Project                                
057000              move  WS-LE-Proj-Id (WS-Scan-Ix)  to WS-Prev-Proj-Id        
057100              move  WS-LE-Date    (WS-Scan-Ix)  to  WS-Prev-Date          
057200              move  WS-Scan-Ix                  to WS-Day-Start-Ix        
057300              move  zero                        to  WS-Proj-Total         
057400              perform  ZZ060-Open-Project                                 
057500     else                                                                 
057600     if       WS-LE-Date (WS-Scan-Ix)  not =  WS-Prev-Date                
057700              compute  WS-Day-End-Ix  =  WS-Scan-Ix - 1                   
057800              perform  ZZ040-Close-Day-Group                              
057900              move  WS-LE-Date (WS-Scan-Ix)  to  WS-Prev-Date             
058000              move  WS-Scan-Ix               to  WS-Day-Start-Ix          
058100     end-if end-if end-if.                                                
058200     add      WS-LE-Hours (WS-Scan-Ix)  to  WS-Proj-Total.                
058300*                                                                         
058400 ZZ030-Print-Header.                                                      
058500     move     spaces  to  RL-Report-Line.                                 
058600     move     "SUMMARY: "  to  RL-Report-Line  (1:9).                     
058700     move     WS-Period-Label  to  RL-Report-Line (10:40).                
058800     write    RL-Report-Line  after advancing 1 line.                     
058900     move     spaces  to  RL-Report-Line.                                 
059000     move     "PERIOD: "  to  RL-Report-Line  (1:8).                      
059100     move     WS-From-Date  to  RL-Report-Line  (9:8).                    
059200     move     " TO "  to  RL-Report-Line      (17:4).                     
059300     move     WS-To-Date  to  RL-Report-Line   (21:8).                    
059400     write    RL-Report-Line  after advancing 1 line.                     
059500     move     spaces  to  RL-Report-Line.                                 
059600     write    RL-Report-Line  after advancing 1 line.                     
059700*                                                                         
059800 ZZ060-Open-Project              section.                                 
059900*************************************                                     
060000     move     1  to  WS-Cur-Proj-Ix.                                      
060100     set      WS-Proj-Ix  to  1.                                          
060200     search   WS-Proj-Entry                                               
060300              at end  continue                                            
060400              when    WS-PE-Id (WS-Proj-Ix)  =  WS-Prev-Proj-Id           
060500                      set  WS-Cur-Proj-Ix  to  WS-Proj-Ix.                
060600     move     spaces  to  RL-Report-Line.                                 
060700     move  WS-PE-Name (WS-Cur-Proj-Ix)  to  RL-Report-Line (3:40).        
060800     move  "("  to  RL-Report-Line                     (44:1).            
060900     move  WS-PE-Slug (WS-Cur-Proj-Ix)  to RL-Report-Line (45:30).        
061000     move  ")"  to  RL-Report-Line                     (76:1).            
061100     write    RL-Report-Line  after advancing 2 lines.                    
061200 ZZ060-Exit.                                                              
061300     exit     section.                                                    
061400*                                                                         
061500 ZZ040-Close-Day-Group           section.                                 
061600*************************************                                     
061700     move     zero  to  WS-Day-Total.                                     
061800     perform  ZZ041-Sum-Day-Hours                                         
061900              varying  WS-Detail-Ix  from  WS-Day-Start-Ix  by  1         
062000              until    WS-Detail-Ix  >  WS-Day-End-Ix.                    
062100     perform  ZZ042-Print-Day-Header.                                     
062200     if       TR-Sum-Detail-Full                                          
062300              perform  ZZ043-Print-Day-Detail                             
062400                       varying  WS-Detail-Ix  from WS-Day-Start-Ix        
062500                                by  1                                     
062600                       until    WS-Detail-Ix  >  WS-Day-End-Ix.           
062700 ZZ040-Exit.                                                              
062800     exit     section.                                                    
062900*                                                                         
063000 ZZ041-Sum-Day-Hours.                                                     
063100     add      WS-LE-Hours (WS-Detail-Ix)  to  WS-Day-Total.               
063200*                                                                         
063300 ZZ042-Print-Day-Header.                                                  
063400     move     spaces  to  RL-Report-Line.                                 
063500     move     WS-Prev-Date  to  RL-Report-Line  (5:8).                    
063600     move     WS-Day-Total  to  WS-Print-Hours.                           
063700     move     WS-Print-Hours  to  RL-Report-Line  (15:6).                 
063800     move     "h"  to  RL-Report-Line            (21:1).                  
063900     write    RL-Report-Line  after advancing 1 line.                     
064000*                                                                         
064100 ZZ043-Print-Day-Detail.                                                  
064200     move     spaces  to  RL-Report-Line.                                 
064300     move     "-"  to  RL-Report-Line  (7:1).                             
064400     move     WS-LE-Short-Sum (WS-Detail-Ix)                              
064500                         to  RL-Report-Line  (9:50).                      
064600     move     "("  to  RL-Report-Line  (60:1).                            
064700     move     WS-LE-Hours (WS-Detail-Ix)  to  WS-Print-Hours.             
064800     move     WS-Print-Hours  to  RL-Report-Line  (61:6).                 
064900     move     "h)"  to  RL-Report-Line           (67:2).                  
065000     move     "["  to  RL-Report-Line            (70:1).                  
065100     move     WS-LE-Tags (WS-Detail-Ix 1)                                 
065200                         to  RL-Report-Line  (71:15).                     
065300     move     WS-LE-Tags (WS-Detail-Ix 2)                                 
065400                         to  RL-Report-Line  (86:15).                     
065500     move     WS-LE-Tags (WS-Detail-Ix 3)                                 
065600                         to  RL-Report-Line (101:15).                     
065700     move     WS-LE-Tags (WS-Detail-Ix 4)                                 
065800                         to  RL-Report-Line (116:15).                     
065900     move     "]"  to  RL-Report-Line           (131:1).                  
066000     write    RL-Report-Line  after advancing 1 line.                     
066100*                                                                         
066200 ZZ050-Close-Project             section.                                 
066300*************************************                                     
066400     move     spaces  to  RL-Report-Line.                                 
066500     move     "    HOURS: "  to  RL-Report-Line  (1:12).                  
066600     move     WS-Proj-Total  to  WS-Print-Hours.                          
066700     move     WS-Print-Hours  to  RL-Report-Line  (13:6).                 
066800     move     "h"  to  RL-Report-Line            (19:1).                  
066900     write    RL-Report-Line  after advancing 1 line.                     
067000*                                                                         
067100     if       WS-Budget-Weekly                                            
067200     and      WS-PE-Weekly-Hrs (WS-Cur-Proj-Ix)  >  zero                  
067300              move  WS-PE-Weekly-Hrs (WS-Cur-Proj-Ix)                     
067400                         to  WS-Budget-Hrs                                
067500              move  "WEEKLY "  to  WS-Budget-Label                        
067600              perform  ZZ051-Print-Budget-Line                            
067700     else                                                                 
067800     if       WS-Budget-Monthly                                           
067900     and      WS-PE-Monthly-Hrs (WS-Cur-Proj-Ix)  >  zero                 
068000              move  WS-PE-Monthly-Hrs (WS-Cur-Proj-Ix)                    
068100                         to  WS-Budget-Hrs                                
068200              move  "MONTHLY"  to  WS-Budget-Label                        
068300              perform  ZZ051-Print-Budget-Line                            
068400     end-if end-if.                                                       
068500*                                                                         
068600     add      WS-Proj-Total  to  WS-Grand-Total.                          
068700     move     spaces  to  RL-Report-Line.                                 
068800     write    RL-Report-Line  after advancing 1 line.                     
068900 ZZ050-Exit.                                                              
069000     exit     section.                                                    
069100*                                                                         
069200 ZZ051-Print-Budget-Line.                                                 
069300     compute  WS-TB-Percent  rounded  =                                   
069400              (WS-Proj-Total / WS-Budget-Hrs) * 100.                      
069500     call     "trbar"  using  WS-TB-Percent-Group  WS-TB-Result.          
069600     move     spaces  to  RL-Report-Line.                                 
069700     move     "    BUDGET: "  to  RL-Report-Line  (1:13).                 
069800     move     WS-TB-Text  to  RL-Report-Line       (14:30).               
069900     move     " / "  to  RL-Report-Line            (44:3).                
070000     move     WS-Budget-Hrs  to  WS-Print-Hours.                          
070100     move     WS-Print-Hours  to  RL-Report-Line   (47:6).                
070200     move     "h "  to  RL-Report-Line             (53:2).                
070300     move     WS-Budget-Label  to  RL-Report-Line  (55:7).                
070400     write    RL-Report-Line  after advancing 1 line.                     
070500*                                                                         
070600 ZZ080-Print-Grand-Total.                                                 
070700     move     spaces  to  RL-Report-Line.                                 
070800     move     "TOTAL: "  to  RL-Report-Line  (1:7).                       
070900     move     WS-Grand-Total  to  WS-Print-Hours.                         
071000     move     WS-Print-Hours  to  RL-Report-Line  (8:6).                  
071100     move     "h"  to  RL-Report-Line            (14:1).                  
071200     write    RL-Report-Line  after advancing 1 line.                     
071300*                                                                         
