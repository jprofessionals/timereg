000100**************************************************************            
000200*  TimeReg - Shared Date Arithmetic Utility                      *        
000300*  Weekday, Monday-of-week, month-end and day-add routines.      *        
000400**************************************************************            
000500*                                                                         
000600 identification          division.                                        
000700*================================                                         
000800 program-id.              trdate.                                         
000900 author.                  H J Benning.                                    
001000 installation.            Northfield Data Services.                       
001100 date-written.            22/03/1984.                                     
001200 date-compiled.           22/03/1984.                                     
001300 security.                Confidential - internal use only.               
001400*                                                                         
001500* Remarks.                                                                
001600*    Common Date maths called by the summary, status and check            
001700*    programs.  Works entirely from a days-since-1900 serial              
001800*    count so week and month boundaries come out the same way             
001900*    in every caller - one routine to mend, not six.                      
002000*    TR-Date-Function selects the calculation wanted:                     
002100*      W - weekday of TR-Date-In (0=Monday ... 6=Sunday)                  
002200*      M - Monday of TR-Date-In's week, returned in TR-Date-Out           
002300*      L - last day of TR-Date-In's month, returned in TR-Date-Out        
002400*      A - TR-Date-In plus signed TR-Day-Offset days                      
002500*      I - ISO-style week number of TR-Date-In, in TR-Week-Out            
002600*                                                                         
002700* Called modules.                                                         
002800*    None.                                                                
002900*                                                                         
003000* Files used.                                                             
003100*    None - pure calculation subprogram.                                  
003200*                                                                         
003300* Change log.                                                             
003400* 17/06/84 hjb - Created to centralise week-ending maths that             
003500*                was previously copy-booked into every report.            
003600* 09/11/91 dks - Added month-end function for the monthly                 
003700*                summary run.                                             
003800* 14/01/99 mtr - Y2K review - all years now held 4-digit in               
003900*                TR-Date-In / TR-Date-Out, serial base is                 
004000*                1900-01-01 throughout, no 2-digit windowing.             
004100* 04/08/12 pao - Added day-add function for the range checks              
004200*                run introduced with git-commit association.              
004300* 19/02/26 sgr - Added ISO week-number function for the new               
004400*                period label on the summary report (TR-2031).            
004500*                                                                         
004600 environment             division.                                        
004700*================================                                         
004800 configuration           section.                                         
004900 special-names.                                                           
005000     switch 0 is TR-Trace-Switch.                                         
005100*                                                                         
005200 data                    division.                                        
005300*================================                                         
005400 working-storage section.                                                 
005500*-----------------------                                                  
005600 77  Prog-Name               pic x(16) value "TRDATE (2.00.00)".          
005700*                                                                         
005800* Standard month lengths - Redefined below as a COMP table for            
005900* subscripted lookup; Line 2 (February) is patched to 29 by               
006000* ZZ020-Set-Month-Table whenever the year in hand is a leap year.         
006100*                                                                         
006200 01  WS-Month-Lengths-Std.                                                
006300     03  filler              pic 9(2)  value 31.                          
006400     03  filler              pic 9(2)  value 28.                          
006500     03  filler              pic 9(2)  value 31.                          
006600     03  filler              pic 9(2)  value 30.                          
006700     03  filler              pic 9(2)  value 31.                          
006800     03  filler              pic 9(2)  value 30.                          
006900     03  filler              pic 9(2)  value 31.                          
007000     03  filler              pic 9(2)  value 31.                          
007100     03  filler              pic 9(2)  value 30.                          
007200     03  filler              pic 9(2)  value 31.                          
007300     03  filler              pic 9(2)  value 30.                          
007400     03  filler              pic 9(2)  value 31.                          
007500 01  WS-Month-Table redefines WS-Month-Lengths-Std.                       
007600     03  WS-Month-Len        pic 9(2)  occurs 12.                         
007700*                                                                         
007800 01  WS-Work-Areas.                                                       
007900     03  WS-Test-Year        pic 9(4)       comp.                         
008000     03  WS-Year-Ix          pic 9(4)       comp.                         
008100     03  WS-Month-Ix         pic 99         comp.                         
008200     03  WS-Cur-Year-Len     pic 999        comp.                         
008300     03  WS-Remainder-4      pic 9          comp.                         
008400     03  WS-Remainder-100    pic 99         comp.                         
008500     03  WS-Remainder-400    pic 999        comp.                         
008600     03  WS-Quotient         pic 9(6)       comp.                         
008700     03  WS-Leap-Flag        pic x.                                       
008800         88  WS-Is-Leap              value "Y".                           
008900         88  WS-Not-Leap             value "N".                           
009000     03  filler              pic x(4).                                    
009100*                                                                         
009200 01  WS-Serial-Areas.                                                     
009300     03  WS-Days-Total       pic 9(7)       comp.                         
009400     03  WS-Days-In-Year     pic 9(4)       comp.                         
009500     03  WS-Ordinal          pic 9(3)       comp.                         
009600     03  WS-Serial           pic s9(7)      comp.                         
009700     03  WS-Remain-Days      pic 9(7)       comp.                         
009800     03  filler              pic x(4).                                    
009900*                                                                         
010000 linkage section.                                                         
010100*----------------                                                         
010200 01  TR-Date-Function-Group.                                              
010300     03  TR-Date-Function    pic x.                                       
010400         88  TR-Df-Weekday           value "W".                           
010500         88  TR-Df-Monday            value "M".                           
010600         88  TR-Df-Month-End         value "L".                           
010700         88  TR-Df-Add-Days          value "A".                           
010800         88  TR-Df-Iso-Week          value "I".                           
010900     03  filler              pic x(3).                                    
011000*                                                                         
011100 01  TR-Date-In-Group.                                                    
011200     03  TR-Date-In          pic 9(8).                                    
011300     03  TR-Date-In-R redefines TR-Date-In.                               
011400         05  TR-Din-Year         pic 9(4).                                
011500         05  TR-Din-Month        pic 99.                                  
011600         05  TR-Din-Day          pic 99.                                  
011700     03  filler              pic x(4).                                    
011800*                                                                         
011900 01  TR-Day-Offset           pic s9(4)      comp.                         
012000*                                                                         
012100 01  TR-Date-Out-Group.                                                   
012200     03  TR-Date-Out         pic 9(8).                                    
012300     03  TR-Date-Out-R redefines TR-Date-Out.                             
012400         05  TR-Dout-Year        pic 9(4).                                
012500         05  TR-Dout-Month       pic 99.                                  
012600         05  TR-Dout-Day         pic 99.                                  
012700     03  filler              pic x(4).                                    
012800*                                                                         
012900 01  TR-Weekday-Out          pic 9          comp.                         
013000 01  TR-Week-Out             pic 99         comp.                         
013100*                                                                         
013200 procedure  division using  TR-Date-Function-Group                        
013300                             TR-Date-In-Group                             
013400                             TR-Day-Offset                                
013500                             TR-Date-Out-Group                            
013600                             TR-Weekday-Out                               
013700                             TR-Week-Out.                                 
013800*=========================================                                
013900*                                                                         
014000 AA000-Main-Process          section.                                     
014100***********************************                                       
014200     move     zero  to  TR-Date-Out  TR-Weekday-Out  TR-Week-Out.         
014300*                                                                         
014400     if       TR-Df-Weekday                                               
014500              perform  AA010-Compute-Weekday                              
014600              go to    AA000-Exit.                                        
014700     if       TR-Df-Monday                                                
014800              perform  AA020-Compute-Monday                               
014900              go to    AA000-Exit.                                        
015000     if       TR-Df-Month-End                                             
015100              perform  AA030-Compute-Month-End                            
015200              go to    AA000-Exit.                                        
015300     if       TR-Df-Add-Days                                              
015400              perform  AA040-Add-Days                                     
015500              go to    AA000-Exit.                                        
015600     if       TR-Df-Iso-Week                                              
015700              perform  AA050-Compute-Iso-Week.                            
015800*                                                                         
015900 AA000-Exit.                                                              
016000     goback.                                                              
016100*                                                                         
016200 AA010-Compute-Weekday       section.                                     
016300***********************************                                       
016400     perform  ZZ020-Set-Month-Table.                                      
016500     perform  ZZ030-Date-To-Serial.                                       
016600     divide   WS-Serial  by  7                                            
016700              giving  WS-Quotient  remainder  TR-Weekday-Out.             
016800 AA010-Exit.                                                              
016900     exit     section.                                                    
017000*                                                                         
017100 AA020-Compute-Monday        section.                                     
017200***********************************                                       
017300*                                                                         
017400* The target week always runs Monday through Sunday (weekday              
017500* zero is Monday) so stepping back by the weekday number lands            
017600* on the Monday without a second table walk.                              
017700*                                                                         
017800     perform  AA010-Compute-Weekday.                                      
017900     compute  WS-Serial  =  WS-Serial - TR-Weekday-Out.                   
018000     perform  ZZ040-Serial-To-Date.                                       
018100 AA020-Exit.                                                              
018200     exit     section.                                                    
018300*                                                                         
018400 AA030-Compute-Month-End     section.                                     
018500***********************************                                       
018600     perform  ZZ020-Set-Month-Table.                                      
018700     move     TR-Din-Year   to  TR-Dout-Year.                             
018800     move     TR-Din-Month  to  TR-Dout-Month.                            
018900     move     WS-Month-Len (TR-Din-Month)  to  TR-Dout-Day.               
019000 AA030-Exit.                                                              
019100     exit     section.                                                    
019200*                                                                         
019300 AA040-Add-Days              section.                                     
019400***********************************                                       
019500     perform  ZZ020-Set-Month-Table.                                      
019600     perform  ZZ030-Date-To-Serial.                                       
019700     compute  WS-Serial  =  WS-Serial + TR-Day-Offset.                    
019800     perform  ZZ040-Serial-To-Date.                                       
019900 AA040-Exit.                                                              
020000     exit     section.                                                    
020100*                                                                         
020200 AA050-Compute-Iso-Week      section.                                     
020300***********************************                                       
020400*                                                                         
020500* Approximation of the ISO week number - good enough for the              
020600* summary report's period label, which only ever displays it.             
020700*                                                                         
020800     perform  ZZ020-Set-Month-Table.                                      
020900     perform  ZZ030-Date-To-Serial.                                       
021000     divide   WS-Serial  by  7                                            
021100              giving  WS-Quotient  remainder  TR-Weekday-Out.             
021200     compute  TR-Week-Out  =                                              
021300              (WS-Ordinal - TR-Weekday-Out + 9) / 7.                      
021400     if       TR-Week-Out  <  1                                           
021500              move  52  to  TR-Week-Out.                                  
021600 AA050-Exit.                                                              
021700     exit     section.                                                    
021800*                                                                         
021900 ZZ020-Set-Month-Table       section.                                     
022000***********************************                                       
022100     move     TR-Din-Year  to  WS-Test-Year.                              
022200     perform  ZZ021-Leap-Test.                                            
022300     move     28  to  WS-Month-Len (2).                                   
022400     if       WS-Is-Leap                                                  
022500              move  29  to  WS-Month-Len (2).                             
022600 ZZ020-Exit.                                                              
022700     exit     section.                                                    
022800*                                                                         
022900 ZZ021-Leap-Test.                                                         
023000     divide   WS-Test-Year  by  4                                         
023100              giving  WS-Quotient  remainder  WS-Remainder-4.             
023200     divide   WS-Test-Year  by  100                                       
023300              giving  WS-Quotient  remainder  WS-Remainder-100.           
023400     divide   WS-Test-Year  by  400                                       
023500              giving  WS-Quotient  remainder  WS-Remainder-400.           
023600     set      WS-Not-Leap  to  true.                                      
023700     if       WS-Remainder-4  =  zero                                     
023800              if     WS-Remainder-100  not =  zero                        
023900              or     WS-Remainder-400  =  zero                            
024000                     set  WS-Is-Leap  to  true.                           
024100*                                                                         
024200 ZZ030-Date-To-Serial         section.                                    
024300************************************                                      
024400*                                                                         
024500* Serial is the count of days since 1900-01-01, which fell on a           
024600* Monday - so serial MOD 7 gives the weekday directly (Monday             
024700* equals zero) with no further correction needed.                         
024800*                                                                         
024900     move     zero  to  WS-Days-Total.                                    
025000     perform  ZZ031-Add-Full-Years                                        
025100              varying  WS-Year-Ix  from  1900  by  1                      
025200              until    WS-Year-Ix  =  TR-Din-Year.                        
025300     move     zero  to  WS-Days-In-Year.                                  
025400     perform  ZZ032-Add-Full-Months                                       
025500              varying  WS-Month-Ix  from  1  by  1                        
025600              until    WS-Month-Ix  =  TR-Din-Month.                      
025700     compute  WS-Ordinal  =  WS-Days-In-Year + TR-Din-Day.                
025800     compute  WS-Serial   =                                               
025900              WS-Days-Total + WS-Days-In-Year + TR-Din-Day - 1.           
026000 ZZ030-Exit.                                                              
026100     exit     section.                                                    
026200*                                                                         
026300 ZZ031-Add-Full-Years.                                                    
026400     move     WS-Year-Ix  to  WS-Test-Year.                               
026500     perform  ZZ021-Leap-Test.                                            
026600     if       WS-Is-Leap                                                  
026700              add  366  to  WS-Days-Total                                 
026800     else                                                                 
026900              add  365  to  WS-Days-Total.                                
027000*                                                                         
027100 ZZ032-Add-Full-Months.                                                   
027200     add      WS-Month-Len (WS-Month-Ix)  to  WS-Days-In-Year.            
027300*                                                                         
027400 ZZ040-Serial-To-Date        section.                                     
027500***********************************                                       
027600*                                                                         
027700* Reverses ZZ030 - peels whole years then whole months off the            
027800* serial count until what is left is the day-of-month.                    
027900*                                                                         
028000     move     WS-Serial  to  WS-Remain-Days.                              
028100     move     1900  to  WS-Year-Ix.                                       
028200     move     WS-Year-Ix  to  WS-Test-Year.                               
028300     perform  ZZ021-Leap-Test.                                            
028400     if       WS-Is-Leap                                                  
028500              move  366  to  WS-Cur-Year-Len                              
028600     else                                                                 
028700              move  365  to  WS-Cur-Year-Len.                             
028800     perform  ZZ041-Strip-Year                                            
028900              until  WS-Cur-Year-Len  >  WS-Remain-Days.                  
029000     move     WS-Year-Ix  to  TR-Dout-Year.                               
029100*                                                                         
029200     perform  ZZ020-Set-Month-Table-For-Out.                              
029300     move     1  to  WS-Month-Ix.                                         
029400     perform  ZZ042-Strip-Month                                           
029500              until  WS-Month-Len (WS-Month-Ix) > WS-Remain-Days.         
029600     move     WS-Month-Ix  to  TR-Dout-Month.                             
029700     compute  TR-Dout-Day  =  WS-Remain-Days + 1.                         
029800 ZZ040-Exit.                                                              
029900     exit     section.                                                    
030000*                                                                         
030100 ZZ041-Strip-Year.                                                        
030200     subtract WS-Cur-Year-Len  from  WS-Remain-Days.                      
030300     add      1  to  WS-Year-Ix.                                          
030400     move     WS-Year-Ix  to  WS-Test-Year.                               
030500     perform  ZZ021-Leap-Test.                                            
030600     if       WS-Is-Leap                                                  
030700              move  366  to  WS-Cur-Year-Len                              
030800     else                                                                 
030900              move  365  to  WS-Cur-Year-Len.                             
031000*                                                                         
031100 ZZ042-Strip-Month.                                                       
031200     subtract WS-Month-Len (WS-Month-Ix)  from  WS-Remain-Days.           
031300     add      1  to  WS-Month-Ix.                                         
031400*                                                                         
031500 ZZ020-Set-Month-Table-For-Out.                                           
031600     move     WS-Year-Ix  to  WS-Test-Year.                               
031700     perform  ZZ021-Leap-Test.                                            
031800     move     28  to  WS-Month-Len (2).                                   
031900     if       WS-Is-Leap                                                  
032000              move  29  to  WS-Month-Len (2).                             
032100*                                                                         
