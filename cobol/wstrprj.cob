000100**************************************************************            
000200*                                                            *            
000300*  Record Definition For Project Registry File (PROJECTS)   *             
000400*    Uses PJ-Id as key                                       *            
000500*                                                            *            
000600**************************************************************            
000700*  File size 240 bytes.                                                   
000800*                                                                         
000900* 11/06/84 hjb - Created.                                                 
001000* 02/09/91 dks - PJ-Allowed-Tags table added (was free text).             
001100* 14/01/99 mtr - Y2K: no date fields here, no change needed.              
001200* 23/07/12 pao - PJ-Slug added for git-branch/folder matching.            
001300* 19/02/26 sgr - PJ-Weekly-Hrs / PJ-Monthly-Hrs widened to                
001400*                comp-3 signed, -1 now means "no budget set".             
001500* 02/03/26 sgr - Dropped PJ-Status (active/retired) - the TimeReg         
001600*                registry carries no such concept; every project          
001700*                on file is live.  Re-used the slack as filler.           
001800*                                                                         
001900 01  PJ-Project-Record.                                                   
002000     03  PJ-Id                 pic 9(5)        comp.                      
002100     03  PJ-Name               pic x(40).                                 
002200     03  PJ-Slug               pic x(30).                                 
002300*                                  lower-case a-z 0-9 and "-"             
002400     03  PJ-Weekly-Hrs         pic s9(3)v99    comp-3.                    
002500*                                  -1 = no weekly budget set              
002600     03  PJ-Monthly-Hrs        pic s9(3)v99    comp-3.                    
002700*                                  -1 = no monthly budget set             
002800     03  PJ-Allowed-Tags       pic x(15) occurs 10.                       
002900*                                  blank slot = unused,                   
003000*                                  all blank  = no tag restriction        
003100     03  filler                pic x(31).                                 
003200*                                                                         
