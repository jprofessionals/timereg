000100**************************************************************            
000200*                                                            *            
000300*  Record Definition For Time Entry File (ENTRIES)          *             
000400*    Uses ET-Id as key - file substitutes logical delete     *            
000500*    (ET-Deleted) for a true record delete.                  *            
000600*                                                            *            
000700**************************************************************            
000800*  File size 290 bytes.                                                   
000900*                                                                         
001000* 11/06/84 hjb - Created as PY-Pay-Transactions equivalent -              
001100*                originally manual bookings only.                         
001200* 02/09/91 dks - ET-Tags table added, 5 slots.                            
001300* 14/01/99 mtr - Y2K: ET-Date widened 2-digit yy to 8-digit               
001400*                ccyymmdd.                                                
001500* 23/07/12 pao - ET-Type, ET-Peer-Group, ET-Split-Group added             
001600*                for git-sourced entries & peer duplication.              
001700* 19/02/26 sgr - ET-Hours re-pictured comp-3, was display.                
001800*                                                                         
001900 01  ET-Entry-Record.                                                     
002000     03  ET-Id                 pic 9(7)        comp.                      
002100     03  ET-Proj-Id            pic 9(5)        comp.                      
002200     03  ET-User-Name          pic x(30).                                 
002300     03  ET-User-Email         pic x(40).                                 
002400     03  ET-Date               pic 9(8).                                  
002500*                                  ccyymmdd                               
002600     03  ET-Hours              pic s9(3)v99    comp-3.                    
002700     03  ET-Short-Sum          pic x(50).                                 
002800     03  ET-Long-Sum           pic x(100).                                
002900*                                  spaces = none given                    
003000     03  ET-Type               pic x(6).                                  
003100         88  ET-Type-Git              value "GIT   ".                     
003200         88  ET-Type-Manual           value "MANUAL".                     
003300     03  ET-Tags               pic x(15) occurs 5.                        
003400*                                  blank slot = unused                    
003500     03  ET-Peer-Group         pic x(12).                                 
003600*                                  spaces = not a peer booking            
003700     03  ET-Split-Group        pic x(12).                                 
003800*                                  spaces = not a split booking           
003900     03  ET-Deleted            pic x value "N".                           
004000         88  ET-Is-Deleted            value "Y".                          
004100     03  filler                pic x(20).                                 
004200*                                                                         
