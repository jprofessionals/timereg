000100**************************************************************            
000200*                                                            *            
000300*  TIMEREG - Summary-Report Request Linkage                  *            
000400*    Passed to TRSUMM to select the period and the optional   *           
000500*    project / tag narrowing for a git-hours summary run.     *           
000600*                                                            *            
000700**************************************************************            
000800* 19/02/26 sgr - Created for the summary report re-host                   
000900*                (TR-2031) - replaces the old register's                  
001000*                card-image date-range fields.                            
001100*                                                                         
001200 01  TR-Summary-Request.                                                  
001300     03  TR-Sum-Period-Code     pic x.                                    
001400         88  TR-Sum-Per-Day             value "D".                        
001500         88  TR-Sum-Per-Week            value "W".                        
001600         88  TR-Sum-Per-Month           value "M".                        
001700         88  TR-Sum-Per-Explicit        value "X".                        
001800     03  TR-Sum-Ref-Date         pic 9(8).                                
001900     03  TR-Sum-Explicit-From    pic 9(8).                                
002000     03  TR-Sum-Explicit-To      pic 9(8).                                
002100     03  TR-Sum-Has-Proj         pic x.                                   
002200         88  TR-Sum-Use-Proj            value "Y".                        
002300     03  TR-Sum-Proj-Id          pic 9(5)       comp.                     
002400     03  TR-Sum-Detail-Code      pic x.                                   
002500         88  TR-Sum-Detail-Full         value "F".                        
002600         88  TR-Sum-Detail-Totals       value "S".                        
002700     03  TR-Sum-Tag-Count        pic 9          comp.                     
002800     03  TR-Sum-Tag-Filter       pic x(15) occurs 5.                      
002900     03  filler                  pic x(10).                               
003000*                                                                         
