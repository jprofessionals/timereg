000100**************************************************************            
000200*                                                            *            
000300*   TIMEREG - Installation Parameters                       *             
000400*                                                            *            
000500*   Shop-wide constants formerly hard-coded in TRCHECK -     *            
000600*   pulled out to one copybook 23/07/12 so a site can tune   *            
000700*   the daily-hours ceiling without a re-compile of every    *            
000800*   program that tests it.                                   *            
000900**************************************************************            
001000* 23/07/12 pao - Created - max daily hours pulled out of                  
001100*                TRCHECK ZZ030-Over-Hours-Test.                           
001200* 19/02/26 sgr - Added TR-Prm-Round-Mode - always R for now.              
001300*                                                                         
001400 01  TR-Parameter-Record.                                                 
001500     03  TR-Prm-Max-Daily-Hrs     pic s9(3)v99 comp-3                     
001600                                  value 12.00.                            
001700     03  TR-Prm-Round-Mode        pic x value "R".                        
001800         88  TR-Prm-Round-Half-Up        value "R".                       
001900     03  TR-Prm-Dflt-Round-Min    binary-short unsigned                   
002000                                  value zero.                             
002100     03  filler                   pic x(40).                              
002200*                                                                         
