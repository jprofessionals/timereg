000100**************************************************************            
000200*                                                            *            
000300*  TIMEREG - Peer-Booking / Commit-Association Linkage       *            
000400*    Passed to TRPOST alongside WSTRCAL and WSTRENT on a     *            
000500*    Create call - one slot per peer e-mail, one slot per    *            
000600*    commit to be associated with the entry (or entries).    *            
000700*                                                            *            
000800**************************************************************            
000900* 23/07/12 pao - Created when peer booking & git commit                   
001000*                association were added to the register.                  
001100* 19/02/26 sgr - Widened TR-Commit-Entry table 10 to 20 slots -           
001200*                a busy day's squash-merge was overflowing it.            
001300*                                                                         
001400 01  TR-Peer-Email-Table.                                                 
001500     03  TR-Peer-Email-Count   binary-short unsigned.                     
001600     03  filler                pic x(4).                                  
001700     03  TR-Peer-Email-Entry   occurs 10 indexed by TR-Peer-Ix.           
001800         05  TR-Peer-Email         pic x(40).                             
001900         05  filler                pic x(4).                              
002000*                                                                         
002100 01  TR-Commit-Table.                                                     
002200     03  TR-Commit-Count       binary-short unsigned.                     
002300     03  filler                pic x(4).                                  
002400     03  TR-Commit-Entry       occurs 20 indexed by TR-Commit-Ix.         
002500         05  TC-Commit-Hash        pic x(40).                             
002600         05  TC-Files-Changed      pic 9(4)        comp.                  
002700         05  TC-Insertions         pic 9(6)        comp.                  
002800         05  TC-Deletions          pic 9(6)        comp.                  
002900         05  filler                pic x(4).                              
003000*                                                                         
