000100**************************************************************            
000200*                                                            *            
000300*  TIMEREG - Status/Checks Request Linkage                   *            
000400*    Passed to TRCHECK to select a status-as-of date or a    *            
000500*    checks date range for a git-hours housekeeping run.     *            
000600*                                                            *            
000700**************************************************************            
000800* 19/02/26 sgr - Created for the status/checks re-host                    
000900*                (TR-2031) - replaces the old vacation print's            
001000*                card-image single-date field.                            
001100*                                                                         
001200 01  TR-Check-Request.                                                    
001300     03  TR-Chk-Mode-Code       pic x.                                    
001400         88  TR-Chk-Mode-Status        value "S".                         
001500         88  TR-Chk-Mode-Checks        value "C".                         
001600     03  TR-Chk-Target-Date     pic 9(8).                                 
001700     03  TR-Chk-From-Date       pic 9(8).                                 
001800     03  TR-Chk-To-Date         pic 9(8).                                 
001900     03  filler                 pic x(15).                                
002000*                                                                         
