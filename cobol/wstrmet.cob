000100**************************************************************            
000200*                                                            *            
000300*  Record Definitions For Split Calculator (METRICS in,     *             
000400*  SPLIT-RESULT out) plus the in-memory working table that   *            
000500*  TRSPLIT builds the table from and searches by slug - same *            
000600*  OCCURS/INDEXED style as the old PY-California-Tax-Record  *            
000700*  table.                                                    *            
000800*                                                            *            
000900**************************************************************            
001000* 23/07/12 pao - Created for the git-metrics proportional                 
001100*                split feature.                                           
001200* 19/02/26 sgr - TM-Raw-Weight widened to 6 decimal places -              
001300*                2dp was losing precision on large repos.                 
001400*                                                                         
001500 01  PM-Metrics-Record.                                                   
001600     03  PM-Slug               pic x(30).                                 
001700     03  PM-Name               pic x(40).                                 
001800     03  PM-Commits            pic 9(4)        comp.                      
001900     03  PM-Insertions         pic 9(6)        comp.                      
002000     03  PM-Deletions          pic 9(6)        comp.                      
002100     03  PM-Override           pic s9(3)v99    comp-3.                    
002200*                                  -1 = no override (locked hrs)          
002300     03  filler                pic x(10).                                 
002400*                                                                         
002500 01  SR-Split-Result-Record.                                              
002600     03  SR-Slug               pic x(30).                                 
002700     03  SR-Suggested-Hours    pic s9(3)v99    comp-3.                    
002800     03  filler                pic x(20).                                 
002900*                                                                         
003000 01  TR-Metrics-Table.                                                    
003100     03  TR-Metrics-Count      binary-short unsigned.                     
003200     03  TR-Metrics-Entry  occurs 20 indexed by TM-Ix.                    
003300         05  TM-Slug           pic x(30).                                 
003400         05  TM-Name           pic x(40).                                 
003500         05  TM-Commits        pic 9(4)        comp.                      
003600         05  TM-Insertions     pic 9(6)        comp.                      
003700         05  TM-Deletions      pic 9(6)        comp.                      
003800         05  TM-Override       pic s9(3)v99    comp-3.                    
003900         05  TM-Overridden     pic x.                                     
004000             88  TM-Is-Overridden     value "Y".                          
004100         05  TM-Raw-Weight     pic s9v9(6)     comp-3.                    
004200         05  TM-Suggested      pic s9(3)v99    comp-3.                    
004300*                                                                         
