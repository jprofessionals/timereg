000100**************************************************************            
000200*                                                            *            
000300*  Record Definition For Entry-Commit File (ENTCOMMITS)     *             
000400*    Append-only.  Uses EC-Entry-Id as key (non-unique -    *             
000500*    one entry may have many commits).                      *             
000600*                                                            *            
000700**************************************************************            
000800*  File size 64 bytes.                                                    
000900*                                                                         
001000* 23/07/12 pao - Created alongside ET-Type/GIT support.                   
001100* 19/02/26 sgr - EC-Files-Changed, EC-Insertions, EC-Deletions            
001200*                re-pictured comp per shop numeric standard.              
001300*                                                                         
001400 01  EC-Entry-Commit-Record.                                              
001500     03  EC-Entry-Id           pic 9(7)        comp.                      
001600     03  EC-Commit-Hash        pic x(40).                                 
001700     03  EC-Files-Changed      pic 9(4)        comp.                      
001800     03  EC-Insertions         pic 9(6)        comp.                      
001900     03  EC-Deletions          pic 9(6)        comp.                      
002000     03  filler                pic x(10).                                 
002100*                                                                         
