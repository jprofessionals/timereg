000100**************************************************************            
000200*  TimeReg - Project Status / Range Checks Report                *        
000300*  Today/week-to-date status per project, weekday/budget checks. *        
000400**************************************************************            
000500*                                                                         
000600 identification          division.                                        
000700*================================                                         
000800 program-id.              trcheck.                                        
000900 author.                  H J Benning.                                    
001000 installation.            Northfield Data Services.                       
001100 date-written.            12/04/1984.                                     
001200 date-compiled.           12/04/1984.                                     
001300 security.                Confidential - internal use only.               
001400*                                                                         
001500* Remarks.                                                                
001600*    TR-Check-Request picks the run mode:                                 
001700*      S - status as of TR-Chk-Target-Date: today's hours and             
001800*          week-to-date hours per project, weekly budget percent.         
001900*      C - checks over TR-Chk-From-Date/TR-Chk-To-Date: weekday           
002000*          totals (weekends skipped), high-hours and weekly               
002100*          budget warnings, range grand total.                            
002200*    TR-Prm-Max-Daily-Hrs (WSTRPRM) sets the high-hours threshold.        
002300*                                                                         
002400* Called modules.                                                         
002500*    TRDATE   - weekday / Monday-of-week / day-add.                       
002600*    TRBAR    - budget progress bar text.                                 
002700*                                                                         
002800* Files used.                                                             
002900*    ENTRIES.   Time Entry Master (input, logical delete).                
003000*    PROJECTS.  Project Registry (input, name/budget lookup).             
003100*    REPORT.    Status/checks print file.                                 
003200*                                                                         
003300* Change log.                                                             
003400* 12/04/84 hjb - Created as PY-Vacation-Print-equivalent                  
003500*                per-employee status listing, Report Writer               
003600*                driven.                                                  
003700* 11/03/91 dks - Added weekly budget percentage warning.                  
003800* 14/01/99 mtr - Y2K: date fields already 8-digit via                     
003900*                WSTRENT / WSTRPRJ, no change required.                   
004000* 23/07/12 pao - Max daily hours pulled out to WSTRPRM;                   
004100*                added range checks run for git bookings.                 
004200* 19/02/26 sgr - Dropped Report Writer for hand-built print               
004300*                lines, re-hosted onto TRDATE/TRBAR (TR-2031).            
004400*                                                                         
004500 environment             division.                                        
004600*================================                                         
004700 configuration           section.                                         
004800 special-names.                                                           
004900     switch 0 is TR-Trace-Switch.                                         
005000 input-output            section.                                         
005100 file-control.                                                            
005200     select   Entries-File   assign       "ENTRIES"                       
005300                             organization line sequential                 
005400                             status       Entries-Status.                 
005500     select   Projects-File  assign       "PROJECTS"                      
005600                             organization line sequential                 
005700                             status       Projects-Status.                
005800     select   Report-File    assign       "REPORT"                        
005900                             organization line sequential                 
006000                             status       Report-Status.                  
006100*                                                                         
006200 data                    division.                                        
006300*================================                                         
006400 file section.                                                            
006500*                                                                         
006600 fd  Entries-File.                                                        
006700 copy "wstrent.cob" replacing ==ET-== by ==FD-ET-==.                      
006800*                                                                         
006900 fd  Projects-File.                                                       
007000 copy "wstrprj.cob" replacing ==PJ-== by ==FD-PJ-==.                      
007100*                                                                         
007200 fd  Report-File.                                                         
007300 01  RL-Report-Line          pic x(132).                                  
007400*                                                                         
007500 working-storage section.                                                 
007600*-----------------------                                                  
007700 77  Prog-Name               pic x(16) value "TRCHECK (2.00.00)".         
007800*                                                                         
007900 01  WS-File-Status.                                                      
008000     03  Entries-Status      pic xx.                                      
008100     03  Projects-Status     pic xx.                                      
008200     03  Report-Status       pic xx.                                      
008300     03  filler              pic x(2).                                    
008400*                                                                         
008500* Shop-wide daily-hours ceiling - see WSTRPRM header.                     
008600*                                                                         
008700 copy "wstrprm.cob".                                                      
008800*                                                                         
008900* WS-Month-Abbrev / WS-Weekday-Name back the date-label and               
009000* weekday-name builder the same way TRSUMM loads its own month            
009100* table - a VALUE table redefined for subscripted lookup.                 
009200*                                                                         
009300 01  WS-Month-Abbrev-Values.                                              
009400     03  filler              pic x(3)  value "Jan".                       
009500     03  filler              pic x(3)  value "Feb".                       
009600     03  filler              pic x(3)  value "Mar".                       
009700     03  filler              pic x(3)  value "Apr".                       
009800     03  filler              pic x(3)  value "May".                       
009900     03  filler              pic x(3)  value "Jun".                       
010000     03  filler              pic x(3)  value "Jul".                       
010100     03  filler              pic x(3)  value "Aug".                       
010200     03  filler              pic x(3)  value "Sep".                       
010300     03  filler              pic x(3)  value "Oct".                       
010400     03  filler              pic x(3)  value "Nov".                       
010500     03  filler              pic x(3)  value "Dec".                       
010600 01  WS-Month-Abbrev-R redefines WS-Month-Abbrev-Values.                  
010700     03  WS-Month-Abbrev     pic x(3)  occurs 12.                         
010800*                                                                         
010900 01  WS-Weekday-Name-Values.                                              
011000     03  filler              pic x(3)  value "Mon".                       
011100     03  filler              pic x(3)  value "Tue".                       
011200     03  filler              pic x(3)  value "Wed".                       
011300     03  filler              pic x(3)  value "Thu".                       
011400     03  filler              pic x(3)  value "Fri".                       
011500     03  filler              pic x(3)  value "Sat".                       
011600     03  filler              pic x(3)  value "Sun".                       
011700 01  WS-Weekday-Name-R redefines WS-Weekday-Name-Values.                  
011800     03  WS-Weekday-Name     pic x(3)  occurs 7.                          
011900*                                                                         
012000 01  WS-Proj-Table.                                                       
012100     03  WS-Proj-Count         pic 9(3)       comp.                       
012200     03  WS-Proj-Entry occurs 50 indexed by WS-Proj-Ix.                   
012300         05  WS-PE-Id              pic 9(5)       comp.                   
012400         05  WS-PE-Name            pic x(40).                             
012500         05  WS-PE-Slug            pic x(30).                             
012600         05  WS-PE-Weekly-Hrs      pic s9(3)v99   comp-3.                 
012700         05  WS-PE-Today-Hrs       pic s9(3)v99   comp-3.                 
012800         05  WS-PE-Today-Count     pic 9(3)       comp.                   
012900         05  WS-PE-Range-Hrs       pic s9(5)v99   comp-3.                 
013000         05  filler                pic x(4).                              
013100*                                                                         
013200 01  WS-Date-Work-Area.                                                   
013300     03  WS-Week-Start         pic 9(8).                                  
013400     03  WS-Cur-Date           pic 9(8).                                  
013500     03  WS-Label-Date         pic 9(8).                                  
013600     03  WS-Label-Date-R redefines WS-Label-Date.                         
013700         05  WS-Lbl-Year           pic 9(4).                              
013800         05  WS-Lbl-Month          pic 99.                                
013900         05  WS-Lbl-Day            pic 99.                                
014000     03  WS-Date-Label         pic x(12).                                 
014100     03  filler                pic x(4).                                  
014200*                                                                         
014300 01  WS-Work-Areas.                                                       
014400     03  WS-Day-Total          pic s9(5)v99   comp-3.                     
014500     03  WS-Range-Total        pic s9(5)v99   comp-3.                     
014600     03  WS-Wd-Ix              pic 9          comp.                       
014700     03  WS-Warn-Suffix        pic x(15).                                 
014800     03  filler                pic x(8).                                  
014900*                                                                         
015000 01  WS-Print-Hours            pic zz9.99.                                
015100 01  WS-Print-Count            pic zz9.                                   
015200 01  WS-Print-Pct              pic zz9.                                   
015300*                                                                         
015400* TRDATE call linkage - mirrors TR-Date-Function-Group etc. in            
015500* TRDATE's own linkage section; size and order must stay in step          
015600* with that program's PROCEDURE DIVISION USING clause.                    
015700*                                                                         
015800 01  WS-TD-Function-Group.                                                
015900     03  WS-TD-Function        pic x.                                     
016000     03  filler                pic x(3).                                  
016100 01  WS-TD-Date-In-Group.                                                 
016200     03  WS-TD-Date-In         pic 9(8).                                  
016300     03  filler                pic x(4).                                  
016400 01  WS-TD-Day-Offset          pic s9(4)      comp.                       
016500 01  WS-TD-Date-Out-Group.                                                
016600     03  WS-TD-Date-Out        pic 9(8).                                  
016700     03  filler                pic x(4).                                  
016800 01  WS-TD-Weekday-Out         pic 9          comp.                       
016900 01  WS-TD-Week-Out            pic 99         comp.                       
017000*                                                                         
017100* TRBAR call linkage - mirrors TR-Bar-Percent-Group/TR-Bar-Result.        
017200*                                                                         
017300 01  WS-TB-Percent-Group.                                                 
017400     03  WS-TB-Percent         pic s9(3)v99   comp-3.                     
017500     03  filler                pic x(4).                                  
017600 01  WS-TB-Result.                                                        
017700     03  WS-TB-Text            pic x(30).                                 
017800     03  filler                pic x(4).                                  
017900*                                                                         
018000 linkage section.                                                         
018100*----------------                                                         
018200 copy "wstrcal.cob".                                                      
018300 copy "wstrchk.cob".                                                      
018400*                                                                         
018500 procedure  division using  TR-Linkage-Data                               
018600                             TR-Check-Request.                            
018700*========================================                                 
018800*                                                                         
018900 AA000-Main-Process            section.                                   
019000*************************************                                     
019100     move     zero  to  TR-Return-Code.                                   
019200     perform  ZZ005-Load-Projects-Table.                                  
019300     if       TR-Chk-Mode-Status                                          
019400              perform  AA020-Status-Pass                                  
019500     else                                                                 
019600              perform  AA030-Checks-Pass.                                 
019700 AA000-Exit.                                                              
019800     goback.                                                              
019900*                                                                         
020000 ZZ005-Load-Projects-Table     section.                                   
020100*************************************                                     
020200     move     zero  to  WS-Proj-Count.                                    
020300     open     input  Projects-File.                                       
020400     if       Projects-Status  =  "00"                                    
020500              perform  ZZ006-Load-Proj-Step thru ZZ006-Exit               
020600                       until  Projects-Status  =  "10"                    
020700                       or     WS-Proj-Count  =  50                        
020800              close  Projects-File.                                       
020900 ZZ005-Exit.                                                              
021000     exit     section.                                                    
021100*                                                                         
021200 ZZ006-Load-Proj-Step.                                                    
021300     read     Projects-File                                               
021400              at end     move  "10"  to  Projects-Status                  
021500              not at end                                                  
021600                 add   1  to  WS-Proj-Count                               
021700                 set   WS-Proj-Ix  to  WS-Proj-Count                      
021800                 move  FD-PJ-Id    to  WS-PE-Id   (WS-Proj-Ix)            
021900                 move  FD-PJ-Name  to  WS-PE-Name (WS-Proj-Ix)            
022000                 move  FD-PJ-Slug  to  WS-PE-Slug (WS-Proj-Ix)            
022100                 move  FD-PJ-Weekly-Hrs                                   
022200                       to  WS-PE-Weekly-Hrs  (WS-Proj-Ix)                 
022300                 move  zero                                               
022400                       to  WS-PE-Today-Hrs   (WS-Proj-Ix)                 
022500                          WS-PE-Today-Count (WS-Proj-Ix)                  
022600                          WS-PE-Range-Hrs   (WS-Proj-Ix)                  
022700     end-read.                                                            
022800 ZZ006-Exit.                                                              
022900     exit.                                                                
023000*                                                                         
023100* Date-label builder - works from WS-Label-Date, set by the               
023200* caller before each perform; shared by the status header and             
023300* the checks report's per-weekday line.                                   
023400*                                                                         
023500 ZZ070-Build-Date-Label.                                                  
023600     move     WS-Month-Abbrev (WS-Lbl-Month)                              
023700                         to  WS-Date-Label     (1:3).                     
023800     move     WS-Lbl-Day      to  WS-Date-Label  (5:2).                   
023900     move     ", "            to  WS-Date-Label  (7:2).                   
024000     move     WS-Lbl-Year     to  WS-Date-Label  (9:4).                   
024100*                                                                         
024200 AA020-Status-Pass             section.                                   
024300*************************************                                     
024400     move     "M"  to  WS-TD-Function.                                    
024500     move     TR-Chk-Target-Date  to  WS-TD-Date-In.                      
024600     call     "trdate"  using  WS-TD-Function-Group                       
024700                                WS-TD-Date-In-Group                       
024800                                WS-TD-Day-Offset                          
024900                                WS-TD-Date-Out-Group                      
025000                                WS-TD-Weekday-Out                         
025100                                WS-TD-Week-Out.                           
025200     move     WS-TD-Date-Out  to  WS-Week-Start.                          
025300*                                                                         
025400     open     input  Entries-File.                                        
025500     if       Entries-Status  =  "00"                                     
025600              perform  AA021-Scan-Status-Entry thru AA021-Exit            
025700                       until  Entries-Status  =  "10"                     
025800              close  Entries-File.                                        
025900*                                                                         
026000     open     output  Report-File.                                        
026100     perform  ZZ020-Print-Status-Header.                                  
026200     if       WS-Proj-Count  >  zero                                      
026300              perform  AA022-Print-One-Status                             
026400                       varying  WS-Proj-Ix  from  1  by  1                
026500                       until    WS-Proj-Ix  >  WS-Proj-Count              
026600              perform  AA024-Print-Zero-Warn                              
026700                       varying  WS-Proj-Ix  from  1  by  1                
026800                       until    WS-Proj-Ix  >  WS-Proj-Count.             
026900     close    Report-File.                                                
027000 AA020-Exit.                                                              
027100     exit     section.                                                    
027200*                                                                         
027300 AA021-Scan-Status-Entry.                                                 
027400     read     Entries-File                                                
027500              at end     move  "10"  to  Entries-Status                   
027600              not at end                                                  
027700                 if  FD-ET-Deleted  not =  "Y"                            
027800                 and FD-ET-Date  not <  WS-Week-Start                     
027900                 and FD-ET-Date  not >  TR-Chk-Target-Date                
028000                    perform  ZZ044-Add-To-Project-WTD                     
028100                    if     FD-ET-Date  =  TR-Chk-Target-Date              
028200                           perform  ZZ045-Add-To-Project-Today            
028300                    end-if                                                
028400                 end-if                                                   
028500     end-read.                                                            
028600 AA021-Exit.                                                              
028700     exit.                                                                
028800*                                                                         
028900 ZZ044-Add-To-Project-WTD.                                                
029000     set      WS-Proj-Ix  to  1.                                          
029100     search   WS-Proj-Entry                                               
029200              at end  continue                                            
029300              when    WS-PE-Id (WS-Proj-Ix)  =  FD-ET-Proj-Id             
029400                      add  FD-ET-Hours                                    
029500                           to  WS-PE-Range-Hrs (WS-Proj-Ix).              
029600*                                                                         
029700 ZZ045-Add-To-Project-Today.                                              
029800     set      WS-Proj-Ix  to  1.                                          
029900     search   WS-Proj-Entry                                               
030000              at end  continue                                            
030100              when    WS-PE-Id (WS-Proj-Ix)  =  FD-ET-Proj-Id             
030200                      add  FD-ET-Hours                                    
030300                           to  WS-PE-Today-Hrs (WS-Proj-Ix)               
030400                      add  1                                              
030500                           to  WS-PE-Today-Count (WS-Proj-Ix).            
030600*                                                                         
030700 ZZ020-Print-Status-Header.                                               
030800     move     TR-Chk-Target-Date  to  WS-Label-Date.                      
030900     perform  ZZ070-Build-Date-Label.                                     
031000     move     spaces  to  RL-Report-Line.                                 
031100     move     "STATUS AS OF: "  to  RL-Report-Line  (1:14).               
031200     move     WS-Date-Label  to  RL-Report-Line      (15:12).             
031300     write    RL-Report-Line  after advancing 1 line.                     
031400     move     spaces  to  RL-Report-Line.                                 
031500     write    RL-Report-Line  after advancing 1 line.                     
031600*                                                                         
031700 AA022-Print-One-Status.                                                  
031800     move     spaces  to  RL-Report-Line.                                 
031900     move     WS-PE-Name (WS-Proj-Ix)  to  RL-Report-Line (3:40).         
032000     move     "("  to  RL-Report-Line                  (44:1).            
032100     move     WS-PE-Slug (WS-Proj-Ix)  to RL-Report-Line (45:30).         
032200     move     ")"  to  RL-Report-Line                  (76:1).            
032300     write    RL-Report-Line  after advancing 1 line.                     
032400*                                                                         
032500     move     spaces  to  RL-Report-Line.                                 
032600     move     "TODAY: "  to  RL-Report-Line  (5:7).                       
032700     move     WS-PE-Today-Hrs (WS-Proj-Ix)  to  WS-Print-Hours.           
032800     move     WS-Print-Hours  to  RL-Report-Line  (12:6).                 
032900     move     "h"  to  RL-Report-Line            (18:1).                  
033000     move     "ENTRIES: "  to  RL-Report-Line    (21:9).                  
033100     move     WS-PE-Today-Count (WS-Proj-Ix)  to  WS-Print-Count.         
033200     move     WS-Print-Count  to  RL-Report-Line  (30:3).                 
033300     move     "WTD: "  to  RL-Report-Line        (34:5).                  
033400     move     WS-PE-Range-Hrs (WS-Proj-Ix)  to  WS-Print-Hours.           
033500     move     WS-Print-Hours  to  RL-Report-Line  (39:6).                 
033600     move     "h"  to  RL-Report-Line            (45:1).                  
033700     write    RL-Report-Line  after advancing 1 line.                     
033800*                                                                         
033900     if       WS-PE-Weekly-Hrs (WS-Proj-Ix)  >  zero                      
034000              perform  ZZ046-Print-Status-Budget.                         
034100     move     spaces  to  RL-Report-Line.                                 
034200     write    RL-Report-Line  after advancing 1 line.                     
034300*                                                                         
034400 ZZ046-Print-Status-Budget.                                               
034500     compute  WS-TB-Percent  rounded  =                                   
034600              (WS-PE-Range-Hrs (WS-Proj-Ix) /                             
034700               WS-PE-Weekly-Hrs (WS-Proj-Ix)) * 100.                      
034800     call     "trbar"  using  WS-TB-Percent-Group  WS-TB-Result.          
034900     move     spaces  to  RL-Report-Line.                                 
035000     move     "    BUDGET: "  to  RL-Report-Line  (1:13).                 
035100     move     WS-TB-Text  to  RL-Report-Line       (14:30).               
035200     move     " / "  to  RL-Report-Line            (44:3).                
035300     move     WS-PE-Weekly-Hrs (WS-Proj-Ix)  to  WS-Print-Hours.          
035400     move     WS-Print-Hours  to  RL-Report-Line   (47:6).                
035500     move     "h WEEKLY"  to  RL-Report-Line       (53:8).                
035600     write    RL-Report-Line  after advancing 1 line.                     
035700*                                                                         
035800 AA024-Print-Zero-Warn.                                                   
035900     if       WS-PE-Today-Hrs (WS-Proj-Ix)  =  zero                       
036000              move  spaces  to  RL-Report-Line                            
036100              move  "No hours registered for "                            
036200                    to  RL-Report-Line           (1:25)                   
036300              move  WS-PE-Name (WS-Proj-Ix)                               
036400                    to  RL-Report-Line            (26:40)                 
036500              move  " today"  to  RL-Report-Line  (67:6)                  
036600              write RL-Report-Line  after advancing 1 line.               
036700*                                                                         
036800 AA030-Checks-Pass             section.                                   
036900*************************************                                     
037000     move     TR-Chk-From-Date  to  WS-Cur-Date.                          
037100     move     zero  to  WS-Range-Total.                                   
037200     open     output  Report-File.                                        
037300     perform  ZZ060-Print-Checks-Header.                                  
037400     perform  AA031-Day-Step                                              
037500              until  WS-Cur-Date  >  TR-Chk-To-Date.                      
037600     if       WS-Proj-Count  >  zero                                      
037700              perform  ZZ051-Check-One-Budget                             
037800                       varying  WS-Proj-Ix  from  1  by  1                
037900                       until    WS-Proj-Ix  >  WS-Proj-Count.             
038000     perform  ZZ080-Print-Range-Total.                                    
038100     close    Report-File.                                                
038200 AA030-Exit.                                                              
038300     exit     section.                                                    
038400*                                                                         
038500 ZZ060-Print-Checks-Header.                                               
038600     move     spaces  to  RL-Report-Line.                                 
038700     move     "CHECKS: "  to  RL-Report-Line  (1:8).                      
038800     move     TR-Chk-From-Date  to  RL-Report-Line  (9:8).                
038900     move     " TO "  to  RL-Report-Line          (17:4).                 
039000     move     TR-Chk-To-Date  to  RL-Report-Line   (21:8).                
039100     write    RL-Report-Line  after advancing 1 line.                     
039200     move     spaces  to  RL-Report-Line.                                 
039300     write    RL-Report-Line  after advancing 1 line.                     
039400*                                                                         
039500 AA031-Day-Step.                                                          
039600     move     "W"  to  WS-TD-Function.                                    
039700     move     WS-Cur-Date  to  WS-TD-Date-In.                             
039800     call     "trdate"  using  WS-TD-Function-Group                       
039900                                WS-TD-Date-In-Group                       
040000                                WS-TD-Day-Offset                          
040100                                WS-TD-Date-Out-Group                      
040200                                WS-TD-Weekday-Out                         
040300                                WS-TD-Week-Out.                           
040400     if       WS-TD-Weekday-Out  <  5                                     
040500              perform  ZZ040-Weekday-Totals.                              
040600*                                                                         
040700     move     "A"  to  WS-TD-Function.                                    
040800     move     WS-Cur-Date  to  WS-TD-Date-In.                             
040900     move     1  to  WS-TD-Day-Offset.                                    
041000     call     "trdate"  using  WS-TD-Function-Group                       
041100                                WS-TD-Date-In-Group                       
041200                                WS-TD-Day-Offset                          
041300                                WS-TD-Date-Out-Group                      
041400                                WS-TD-Weekday-Out                         
041500                                WS-TD-Week-Out.                           
041600     move     WS-TD-Date-Out  to  WS-Cur-Date.                            
041700*                                                                         
041800 ZZ040-Weekday-Totals           section.                                  
041900*************************************                                     
042000     move     zero  to  WS-Day-Total.                                     
042100     open     input  Entries-File.                                        
042200     if       Entries-Status  =  "00"                                     
042300              perform  ZZ041-Scan-Day-Entry thru ZZ041-Exit               
042400                       until  Entries-Status  =  "10"                     
042500              close  Entries-File.                                        
042600     perform  ZZ042-Print-Day-Line.                                       
042700     add      WS-Day-Total  to  WS-Range-Total.                           
042800 ZZ040-Exit.                                                              
042900     exit     section.                                                    
043000*                                                                         
043100 ZZ041-Scan-Day-Entry.                                                    
043200     read     Entries-File                                                
043300              at end     move  "10"  to  Entries-Status                   
043400              not at end                                                  
043500                 if  FD-ET-Deleted  not =  "Y"                            
043600                 and FD-ET-Date  =  WS-Cur-Date                           
043700                    add      FD-ET-Hours  to  WS-Day-Total                
043800                    perform  ZZ043-Add-To-Project-Range                   
043900                 end-if                                                   
044000     end-read.                                                            
044100 ZZ041-Exit.                                                              
044200     exit.                                                                
044300*                                                                         
044400 ZZ043-Add-To-Project-Range.                                              
044500     set      WS-Proj-Ix  to  1.                                          
044600     search   WS-Proj-Entry                                               
044700              at end  continue                                            
044800              when    WS-PE-Id (WS-Proj-Ix)  =  FD-ET-Proj-Id             
044900                      add  FD-ET-Hours                                    
045000                           to  WS-PE-Range-Hrs (WS-Proj-Ix).              
045100*                                                                         
045200 ZZ042-Print-Day-Line.                                                    
045300     move     WS-Cur-Date  to  WS-Label-Date.                             
045400     perform  ZZ070-Build-Date-Label.                                     
045500     compute  WS-Wd-Ix  =  WS-TD-Weekday-Out + 1.                         
045600     move     spaces  to  RL-Report-Line.                                 
045700     move  WS-Weekday-Name (WS-Wd-Ix)  to  RL-Report-Line (1:3).          
045800     move     WS-Date-Label  to  RL-Report-Line  (5:12).                  
045900     move     WS-Day-Total  to  WS-Print-Hours.                           
046000     move     WS-Print-Hours  to  RL-Report-Line  (19:6).                 
046100     move     "h"  to  RL-Report-Line            (25:1).                  
046200     perform  ZZ030-Over-Hours-Test.                                      
046300     write    RL-Report-Line  after advancing 1 line.                     
046400*                                                                         
046500* High-hours / zero-hours test for the day just totalled -                
046600* threshold comes from WSTRPRM so a site can tune it without a            
046700* re-compile.                                                             
046800*                                                                         
046900 ZZ030-Over-Hours-Test.                                                   
047000     if       WS-Day-Total  =  zero                                       
047100              move  "No hours registered on "                             
047200                    to  RL-Report-Line  (28:24)                           
047300              move  WS-Date-Label  to  RL-Report-Line  (52:12)            
047400     else                                                                 
047500     if       WS-Day-Total  >  TR-Prm-Max-Daily-Hrs                       
047600              move  "WARNING - HIGH HOURS"                                
047700                    to  RL-Report-Line  (28:20)                           
047800     else                                                                 
047900              move  "OK"  to  RL-Report-Line  (28:2)                      
048000     end-if end-if.                                                       
048100*                                                                         
048200 ZZ051-Check-One-Budget.                                                  
048300     if       WS-PE-Weekly-Hrs (WS-Proj-Ix)  >  zero                      
048400              compute  WS-TB-Percent  rounded  =                          
048500                       (WS-PE-Range-Hrs   (WS-Proj-Ix) /                  
048600                        WS-PE-Weekly-Hrs  (WS-Proj-Ix)) * 100             
048700              if     WS-TB-Percent  not =  100                            
048800                     move  spaces  to  WS-Warn-Suffix                     
048900                     if  WS-TB-Percent  >  100                            
049000                     move  " - over budget"  to  WS-Warn-Suffix           
049100                     end-if                                               
049200                     perform  ZZ052-Print-Budget-Warn                     
049300              end-if.                                                     
049400*                                                                         
049500 ZZ052-Print-Budget-Warn.                                                 
049600     move     spaces  to  RL-Report-Line.                                 
049700     move     WS-PE-Slug (WS-Proj-Ix)  to  RL-Report-Line (1:30).         
049800     move     ": "  to  RL-Report-Line                  (31:2).           
049900     move     WS-PE-Range-Hrs (WS-Proj-Ix)  to  WS-Print-Hours.           
050000     move     WS-Print-Hours  to  RL-Report-Line  (33:6).                 
050100     move     "h of "  to  RL-Report-Line        (39:5).                  
050200     move     WS-PE-Weekly-Hrs (WS-Proj-Ix)  to  WS-Print-Hours.          
050300     move     WS-Print-Hours  to  RL-Report-Line  (44:6).                 
050400     move     "h weekly budget ("  to  RL-Report-Line (50:17).            
050500     compute  WS-Print-Pct  rounded  =  WS-TB-Percent.                    
050600     move     WS-Print-Pct  to  RL-Report-Line      (67:3).               
050700     move     "%)"  to  RL-Report-Line              (70:2).               
050800     move     WS-Warn-Suffix  to  RL-Report-Line     (72:15).             
050900     write    RL-Report-Line  after advancing 1 line.                     
051000*                                                                         
051100 ZZ080-Print-Range-Total.                                                 
051200     move     spaces  to  RL-Report-Line.                                 
051300     move     "TOTAL: "  to  RL-Report-Line  (1:7).                       
051400     move     WS-Range-Total  to  WS-Print-Hours.                         
051500     move     WS-Print-Hours  to  RL-Report-Line  (8:6).                  
051600     move     "h"  to  RL-Report-Line            (14:1).                  
051700     write    RL-Report-Line  after advancing 1 line.                     
051800*                                                                         
