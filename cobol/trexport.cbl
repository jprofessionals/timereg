000100**************************************************************            
000200*  TimeReg - Entry Export                                        *        
000300*  List-filtered ENTRIES to a delimited text line, one per entry.*        
000400**************************************************************            
000500*                                                                         
000600 identification          division.                                        
000700*================================                                         
000800 program-id.              trexport.                                       
000900 author.                  H J Benning.                                    
001000 installation.            Northfield Data Services.                       
001100 date-written.            14/05/1984.                                     
001200 date-compiled.           14/05/1984.                                     
001300 security.                Confidential - internal use only.               
001400*                                                                         
001500* Remarks.                                                                
001600*    TR-List-Filter (as TRPOST's List function uses it) narrows           
001700*    the scan of ENTRIES the same way - project id and/or a date          
001800*    range, skipping deleted rows.  Each surviving entry gets its         
001900*    project name looked up and its commit hashes gathered from           
002000*    ENTCOMMITS, then one comma-separated line is written to              
002100*    EXPORTOUT: date, project, hours, short summary, long summary,        
002200*    tags (joined with ;), type, user e-mail, commit hashes               
002300*    (joined with ;).  A column-name header line leads the file.          
002400*                                                                         
002500* Called modules.                                                         
002600*    None.                                                                
002700*                                                                         
002800* Files used.                                                             
002900*    ENTRIES.    Time Entry Master (input, logical delete).               
003000*    PROJECTS.   Project Registry (input, name lookup).                   
003100*    ENTCOMMITS. Entry-Commit table (input, loaded whole).                
003200*    EXPORTOUT.  Delimited export line (output).                          
003300*                                                                         
003400* Change log.                                                             
003500* 14/05/84 hjb - Created as a fixed-column ENTRIES extract for            
003600*                the finance office's month-end tape run.                 
003700* 02/09/91 dks - Extract now carries the project name, looked             
003800*                up from PROJECTS instead of the bare id.                 
003900* 14/01/99 mtr - Y2K review - ET-Date already 8-digit via                 
004000*                WSTRENT, no change required here.                        
004100* 23/07/12 pao - Rebuilt for EXPORTOUT alongside ET-Type/GIT              
004200*                support, to let the nightly git-hours job                
004300*                hand entries to the spreadsheet macros;                  
004400*                dropped the old fixed-width tape layout for              
004500*                comma-delimited STRING output.                           
004600* 23/07/12 pao - Added commit-hash gathering from ENTCOMMITS.             
004700* 19/02/26 sgr - Re-hosted the filter/sort onto the same                  
004800*                WS-List-Filter idiom TRPOST's List function              
004900*                uses (TR-2031).                                          
005000*                                                                         
005100 environment             division.                                        
005200*================================                                         
005300 configuration           section.                                         
005400 special-names.                                                           
005500     switch 0 is TR-Trace-Switch.                                         
005600 input-output            section.                                         
005700 file-control.                                                            
005800     select   Entries-File    assign       "ENTRIES"                      
005900                              organization line sequential                
006000                              status       Entries-Status.                
006100     select   Projects-File   assign       "PROJECTS"                     
006200                              organization line sequential                
006300                              status       Projects-Status.               
006400     select   Entcommits-File assign       "ENTCOMMITS"                   
006500                              organization line sequential                
006600                              status       Entcommits-Status.             
006700     select   Exportout-File  assign       "EXPORTOUT"                    
006800                              organization line sequential                
006900                              status       Exportout-Status.              
007000*                                                                         
007100 data                    division.                                        
007200*================================                                         
007300 file section.                                                            
007400*                                                                         
007500 fd  Entries-File.                                                        
007600 copy "wstrent.cob" replacing ==ET-== by ==FD-ET-==.                      
007700*                                                                         
007800 fd  Projects-File.                                                       
007900 copy "wstrprj.cob" replacing ==PJ-== by ==FD-PJ-==.                      
008000*                                                                         
008100 fd  Entcommits-File.                                                     
008200 copy "wstrcom.cob" replacing ==EC-== by ==FD-EC-==.                      
008300*                                                                         
008400 fd  Exportout-File.                                                      
008500 01  XL-Export-Line          pic x(300).                                  
008600*                                                                         
008700 working-storage section.                                                 
008800*-----------------------                                                  
008900 77  Prog-Name               pic x(16) value "TREXPORT(2.00.00)".         
009000*                                                                         
009100 01  WS-File-Status.                                                      
009200     03  Entries-Status      pic xx.                                      
009300     03  Projects-Status     pic xx.                                      
009400     03  Entcommits-Status   pic xx.                                      
009500     03  Exportout-Status    pic xx.                                      
009600     03  filler              pic x(4).                                    
009700*                                                                         
009800 01  WS-Proj-Table.                                                       
009900     03  WS-Proj-Count         pic 9(3)       comp.                       
010000     03  WS-Proj-Entry occurs 50 indexed by WS-Proj-Ix.                   
010100         05  WS-PE-Id              pic 9(5)       comp.                   
010200         05  WS-PE-Name            pic x(40).                             
010300         05  filler                pic x(4).                              
010400*                                                                         
010500 01  WS-Commit-Table.                                                     
010600     03  WS-Commit-Count       pic 9(4)       comp.                       
010700     03  WS-Commit-Entry occurs 2000 indexed by WS-Commit-Ix.             
010800         05  WS-CM-Entry-Id        pic 9(7)       comp.                   
010900         05  WS-CM-Hash            pic x(40).                             
011000         05  filler                pic x(4).                              
011100*                                                                         
011200 01  WS-Export-Table.                                                     
011300     03  WS-Exp-Count          pic 9(3)       comp.                       
011400     03  WS-Exp-Entry occurs 500 indexed by WS-Exp-Ix.                    
011500         05  WS-XE-Id              pic 9(7)       comp.                   
011600         05  WS-XE-Date            pic 9(8).                              
011700         05  WS-XE-Proj-Id         pic 9(5)       comp.                   
011800         05  WS-XE-Hours           pic s9(3)v99   comp-3.                 
011900         05  WS-XE-Hours-R redefines WS-XE-Hours                          
012000                                   pic x(3).                              
012100         05  WS-XE-Short-Sum       pic x(50).                             
012200         05  WS-XE-Long-Sum        pic x(100).                            
012300         05  WS-XE-Type            pic x(6).                              
012400         05  WS-XE-User-Email      pic x(40).                             
012500         05  WS-XE-Tags            pic x(15) occurs 5.                    
012600         05  filler                pic x(4).                              
012700*                                                                         
012800 01  WS-Swap-Entry.                                                       
012900     03  WS-Swap-Id            pic 9(7)       comp.                       
013000     03  WS-Swap-Date          pic 9(8).                                  
013100     03  WS-Swap-Proj-Id       pic 9(5)       comp.                       
013200     03  WS-Swap-Hours         pic s9(3)v99   comp-3.                     
013300     03  WS-Swap-Short-Sum     pic x(50).                                 
013400     03  WS-Swap-Long-Sum      pic x(100).                                
013500     03  WS-Swap-Type          pic x(6).                                  
013600     03  WS-Swap-User-Email    pic x(40).                                 
013700     03  WS-Swap-Tags          pic x(15) occurs 5.                        
013800     03  filler                pic x(4).                                  
013900*                                                                         
014000 01  WS-Sort-Work.                                                        
014100     03  WS-Sort-I             pic 9(3)       comp.                       
014200     03  WS-Sort-J             pic 9(3)       comp.                       
014300     03  WS-Sort-Min           pic 9(3)       comp.                       
014400     03  filler                pic x(4).                                  
014500*                                                                         
014600 01  WS-Switches.                                                         
014700     03  WS-Tag-Ok-Flag        pic x.                                     
014800         88  WS-Tag-Ok                 value "Y".                         
014900         88  WS-Tag-Not-Ok             value "N".                         
015000     03  filler                pic x(3).                                  
015100*                                                                         
015200 01  WS-Exp-Proj-Name          pic x(40).                                 
015300*                                                                         
015400 01  WS-Csv-Date               pic 9(8).                                  
015500 01  WS-Csv-Date-R redefines WS-Csv-Date.                                 
015600     03  WS-Csv-Yr             pic 9(4).                                  
015700     03  WS-Csv-Mo             pic 99.                                    
015800     03  WS-Csv-Dy             pic 99.                                    
015900 01  WS-Csv-Hours              pic 999.99.                                
016000 01  WS-Csv-Hours-R redefines WS-Csv-Hours pic x(6).                      
016100*                                                                         
016200 01  WS-Tag-Work.                                                         
016300     03  WS-Tag-List           pic x(80).                                 
016400     03  WS-Tag-Prev           pic x(80).                                 
016500     03  WS-Tag-Ct             pic 9          comp.                       
016600     03  WS-Tag-Scan-Ix        pic 9          comp.                       
016700     03  filler                pic x(4).                                  
016800*                                                                         
016900 01  WS-Cm-Work.                                                          
017000     03  WS-Cm-List            pic x(205).                                
017100     03  WS-Cm-Prev            pic x(205).                                
017200     03  WS-Cm-Ct              pic 9(4)       comp.                       
017300     03  filler                pic x(4).                                  
017400*                                                                         
017500 linkage section.                                                         
017600*----------------                                                         
017700 copy "wstrcal.cob".                                                      
017800 copy "wstrlst.cob".                                                      
017900*                                                                         
018000 procedure  division using  TR-Linkage-Data                               
018100                             TR-List-Filter.                              
018200*========================================                                 
018300*                                                                         
018400 AA000-Main-Process            section.                                   
018500*************************************                                     
018600     move     zero  to  TR-Return-Code.                                   
018700     perform  ZZ005-Load-Projects-Table.                                  
018800     perform  ZZ007-Load-Commits-Table.                                   
018900     perform  AA020-Select-Entries.                                       
019000     perform  ZZ070-Sort-Entries.                                         
019100     perform  AA040-Write-Export.                                         
019200 AA000-Exit.                                                              
019300     goback.                                                              
019400*                                                                         
019500 ZZ005-Load-Projects-Table     section.                                   
019600*************************************                                     
019700     move     zero  to  WS-Proj-Count.                                    
019800     open     input  Projects-File.                                       
019900     if       Projects-Status  =  "00"                                    
020000              perform  ZZ006-Load-Proj-Step thru ZZ006-Exit               
020100                       until  Projects-Status  =  "10"                    
020200                       or     WS-Proj-Count  =  50                        
020300              close  Projects-File.                                       
020400 ZZ005-Exit.                                                              
020500     exit     section.                                                    
020600*                                                                         
020700 ZZ006-Load-Proj-Step.                                                    
020800     read     Projects-File                                               
020900              at end     move  "10"  to  Projects-Status                  
021000              not at end                                                  
021100                 add   1  to  WS-Proj-Count                               
021200                 set   WS-Proj-Ix  to  WS-Proj-Count                      
021300                 move  FD-PJ-Id    to  WS-PE-Id   (WS-Proj-Ix)            
021400                 move  FD-PJ-Name  to  WS-PE-Name (WS-Proj-Ix)            
021500     end-read.                                                            
021600 ZZ006-Exit.                                                              
021700     exit.                                                                
021800*                                                                         
021900 ZZ007-Load-Commits-Table      section.                                   
022000*************************************                                     
022100     move     zero  to  WS-Commit-Count.                                  
022200     open     input  Entcommits-File.                                     
022300     if       Entcommits-Status  =  "00"                                  
022400              perform  ZZ008-Load-Commit-Step thru ZZ008-Exit             
022500                       until  Entcommits-Status  =  "10"                  
022600                       or     WS-Commit-Count  =  2000                    
022700              close  Entcommits-File.                                     
022800 ZZ007-Exit.                                                              
022900     exit     section.                                                    
023000*                                                                         
023100 ZZ008-Load-Commit-Step.                                                  
023200     read     Entcommits-File                                             
023300              at end     move  "10"  to  Entcommits-Status                
023400              not at end                                                  
023500                 add   1  to  WS-Commit-Count                             
023600                 set   WS-Commit-Ix  to  WS-Commit-Count                  
023700                 move  FD-EC-Entry-Id                                     
023800                       to  WS-CM-Entry-Id (WS-Commit-Ix)                  
023900                 move  FD-EC-Commit-Hash                                  
024000                       to  WS-CM-Hash     (WS-Commit-Ix)                  
024100     end-read.                                                            
024200 ZZ008-Exit.                                                              
024300     exit.                                                                
024400*                                                                         
024500 AA020-Select-Entries          section.                                   
024600*************************************                                     
024700     move     zero  to  WS-Exp-Count.                                     
024800     open     input  Entries-File.                                        
024900     if       Entries-Status  =  "00"                                     
025000              perform  AA021-Load-Entry-Step thru AA021-Exit              
025100                       until  Entries-Status  =  "10"                     
025200                       or     WS-Exp-Count  =  500                        
025300              close  Entries-File.                                        
025400 AA020-Exit.                                                              
025500     exit     section.                                                    
025600*                                                                         
025700 AA021-Load-Entry-Step.                                                   
025800     read     Entries-File                                                
025900              at end     move  "10"  to  Entries-Status                   
026000              not at end                                                  
026100                 perform  ZZ090-Entry-Passes-Filter                       
026200                 if     WS-Tag-Ok                                         
026300                        perform  ZZ091-Store-Entry                        
026400                 end-if                                                   
026500     end-read.                                                            
026600 AA021-Exit.                                                              
026700     exit.                                                                
026800*                                                                         
026900 ZZ090-Entry-Passes-Filter      section.                                  
027000*************************************                                     
027100     set      WS-Tag-Ok  to  true.                                        
027200     if       FD-ET-Deleted  =  "Y"                                       
027300              set  WS-Tag-Not-Ok  to  true                                
027400              go to ZZ090-Exit.                                           
027500     if       TR-Flt-Use-Proj                                             
027600     and      FD-ET-Proj-Id  not =  TR-Flt-Proj-Id                        
027700              set  WS-Tag-Not-Ok  to  true                                
027800              go to ZZ090-Exit.                                           
027900     if       TR-Flt-Use-Date                                             
028000     and      (FD-ET-Date  <  TR-Flt-Date-From                            
028100              or  FD-ET-Date  >  TR-Flt-Date-To)                          
028200              set  WS-Tag-Not-Ok  to  true.                               
028300 ZZ090-Exit.                                                              
028400     exit     section.                                                    
028500*                                                                         
028600 ZZ091-Store-Entry.                                                       
028700     add      1  to  WS-Exp-Count.                                        
028800     set      WS-Exp-Ix  to  WS-Exp-Count.                                
028900     move     FD-ET-Id         to  WS-XE-Id         (WS-Exp-Ix).          
029000     move     FD-ET-Date       to  WS-XE-Date       (WS-Exp-Ix).          
029100     move     FD-ET-Proj-Id    to  WS-XE-Proj-Id    (WS-Exp-Ix).          
029200     move     FD-ET-Hours      to  WS-XE-Hours      (WS-Exp-Ix).          
029300     move     FD-ET-Short-Sum  to  WS-XE-Short-Sum  (WS-Exp-Ix).          
029400     move     FD-ET-Long-Sum   to  WS-XE-Long-Sum   (WS-Exp-Ix).          
029500     move     FD-ET-Type       to  WS-XE-Type       (WS-Exp-Ix).          
029600     move     FD-ET-User-Email to  WS-XE-User-Email (WS-Exp-Ix).          
029700     move     FD-ET-Tags       to  WS-XE-Tags       (WS-Exp-Ix).          
029800*                                                                         
029900* Plain selection sort, keyed on date then id - same shape as             
030000* TRPOST's List sort, kept separate because the export row is             
030100* a good deal wider.                                                      
030200*                                                                         
030300 ZZ070-Sort-Entries             section.                                  
030400*************************************                                     
030500     if       WS-Exp-Count  >  1                                          
030600              perform  ZZ071-Outer-Pass                                   
030700                       varying  WS-Sort-I  from  1  by  1                 
030800                       until    WS-Sort-I  >  WS-Exp-Count - 1.           
030900 ZZ070-Exit.                                                              
031000     exit     section.                                                    
031100*                                                                         
031200 ZZ071-Outer-Pass.                                                        
031300     move     WS-Sort-I  to  WS-Sort-Min.                                 
031400     perform  ZZ072-Inner-Scan                                            
031500              varying  WS-Sort-J  from  WS-Sort-I + 1  by  1              
031600              until    WS-Sort-J  >  WS-Exp-Count.                        
031700     if       WS-Sort-Min  not =  WS-Sort-I                               
031800              perform  ZZ073-Swap-Entries.                                
031900*                                                                         
032000 ZZ072-Inner-Scan.                                                        
032100     if       WS-XE-Date (WS-Sort-J)  <  WS-XE-Date (WS-Sort-Min)         
032200              move  WS-Sort-J  to  WS-Sort-Min                            
032300     else                                                                 
032400     if       WS-XE-Date (WS-Sort-J)  =  WS-XE-Date (WS-Sort-Min)         
032500     and      WS-XE-Id   (WS-Sort-J)  <  WS-XE-Id   (WS-Sort-Min)         
032600              move  WS-Sort-J  to  WS-Sort-Min.                           
032700*                                                                         
032800 ZZ073-Swap-Entries.                                                      
032900     move     WS-Exp-Entry (WS-Sort-I)  to  WS-Swap-Entry.                
033000     move     WS-Exp-Entry (WS-Sort-Min)                                  
033100                         to  WS-Exp-Entry (WS-Sort-I).                    
033200     move     WS-Swap-Entry  to  WS-Exp-Entry (WS-Sort-Min).              
033300*                                                                         
033400 AA040-Write-Export             section.                                  
033500*************************************                                     
033600     open     output  Exportout-File.                                     
033700     perform  ZZ050-Write-Header.                                         
033800     if       WS-Exp-Count  >  zero                                       
033900              perform  ZZ060-Write-One-Line                               
034000                       varying  WS-Exp-Ix  from  1  by  1                 
034100                       until    WS-Exp-Ix  >  WS-Exp-Count.               
034200     close    Exportout-File.                                             
034300 AA040-Exit.                                                              
034400     exit     section.                                                    
034500*                                                                         
034600 ZZ050-Write-Header.                                                      
034700     move     spaces  to  XL-Export-Line.                                 
034800     string   "DATE"           delimited by size                          
034900              ","              delimited by size                          
035000              "PROJECT"        delimited by size                          
035100              ","              delimited by size                          
035200              "HOURS"          delimited by size                          
035300              ","              delimited by size                          
035400              "SHORT_SUMMARY"  delimited by size                          
035500              ","              delimited by size                          
035600              "LONG_SUMMARY"   delimited by size                          
035700              ","              delimited by size                          
035800              "TAGS"           delimited by size                          
035900              ","              delimited by size                          
036000              "TYPE"           delimited by size                          
036100              ","              delimited by size                          
036200              "USER_EMAIL"     delimited by size                          
036300              ","              delimited by size                          
036400              "COMMIT_HASHES"  delimited by size                          
036500              into  XL-Export-Line.                                       
036600     write    XL-Export-Line.                                             
036700*                                                                         
036800 ZZ060-Write-One-Line.                                                    
036900     perform  ZZ061-Lookup-Project-Name.                                  
037000     perform  ZZ095-Build-Tag-List.                                       
037100     perform  ZZ097-Build-Commit-List.                                    
037200     move     WS-XE-Date (WS-Exp-Ix)  to  WS-Csv-Date.                    
037300     move     WS-XE-Hours (WS-Exp-Ix)  to  WS-Csv-Hours.                  
037400     move     spaces  to  XL-Export-Line.                                 
037500     string   WS-Csv-Yr                delimited by size                  
037600              "-"                     delimited by size                   
037700              WS-Csv-Mo                delimited by size                  
037800              "-"                     delimited by size                   
037900              WS-Csv-Dy                delimited by size                  
038000              ","                     delimited by size                   
038100              WS-Exp-Proj-Name         delimited by space                 
038200              ","                     delimited by size                   
038300              WS-Csv-Hours             delimited by size                  
038400              ","                     delimited by size                   
038500              WS-XE-Short-Sum (WS-Exp-Ix)   delimited by space            
038600              ","                     delimited by size                   
038700              WS-XE-Long-Sum (WS-Exp-Ix)    delimited by space            
038800              ","                     delimited by size                   
038900              WS-Tag-List              delimited by space                 
039000              ","                     delimited by size                   
039100              WS-XE-Type (WS-Exp-Ix)        delimited by space            
039200              ","                     delimited by size                   
039300              WS-XE-User-Email (WS-Exp-Ix)  delimited by space            
039400              ","                     delimited by size                   
039500              WS-Cm-List               delimited by space                 
039600              into  XL-Export-Line.                                       
039700     write    XL-Export-Line.                                             
039800*                                                                         
039900 ZZ061-Lookup-Project-Name.                                               
040000     move     spaces  to  WS-Exp-Proj-Name.                               
040100     set      WS-Proj-Ix  to  1.                                          
040200     search   WS-Proj-Entry                                               
040300              at end  continue                                            
040400              when    WS-PE-Id (WS-Proj-Ix)                               
040500                            =  WS-XE-Proj-Id (WS-Exp-Ix)                  
040600                      move  WS-PE-Name (WS-Proj-Ix)                       
040700                            to  WS-Exp-Proj-Name.                         
040800*                                                                         
040900* Tags are joined onto WS-Tag-Prev (not WS-Tag-List itself) first,        
041000* so the STRING receiving field is never also a sending field.            
041100*                                                                         
041200 ZZ095-Build-Tag-List           section.                                  
041300*************************************                                     
041400     move     spaces  to  WS-Tag-List.                                    
041500     move     zero    to  WS-Tag-Ct.                                      
041600     perform  ZZ096-Append-One-Tag                                        
041700              varying  WS-Tag-Scan-Ix  from  1  by  1                     
041800              until    WS-Tag-Scan-Ix  >  5.                              
041900 ZZ095-Exit.                                                              
042000     exit     section.                                                    
042100*                                                                         
042200 ZZ096-Append-One-Tag.                                                    
042300     if       WS-XE-Tags (WS-Exp-Ix, WS-Tag-Scan-Ix)                      
042400                   not =  spaces                                          
042500              move  WS-Tag-List  to  WS-Tag-Prev                          
042600              if    WS-Tag-Ct  >  zero                                    
042700                    string  WS-Tag-Prev  delimited by space               
042800                            ";"  delimited by size                        
042900                            WS-XE-Tags (WS-Exp-Ix, WS-Tag-Scan-Ix)        
043000                                 delimited by space                       
043100                            into WS-Tag-List                              
043200              else                                                        
043300                    string  WS-XE-Tags (WS-Exp-Ix, WS-Tag-Scan-Ix)        
043400                                 delimited by space                       
043500                            into WS-Tag-List                              
043600              end-if                                                      
043700              add  1  to  WS-Tag-Ct                                       
043800     end-if.                                                              
043900*                                                                         
044000 ZZ097-Build-Commit-List        section.                                  
044100*************************************                                     
044200     move     spaces  to  WS-Cm-List.                                     
044300     move     zero    to  WS-Cm-Ct.                                       
044400     if       WS-Commit-Count  >  zero                                    
044500              perform  ZZ098-Append-One-Commit                            
044600                       varying  WS-Commit-Ix  from  1  by  1              
044700                       until    WS-Commit-Ix  >  WS-Commit-Count.         
044800 ZZ097-Exit.                                                              
044900     exit     section.                                                    
045000*                                                                         
045100 ZZ098-Append-One-Commit.                                                 
045200     if       WS-CM-Entry-Id (WS-Commit-Ix)                               
045300                   =  WS-XE-Id (WS-Exp-Ix)                                
045400              move  WS-Cm-List  to  WS-Cm-Prev                            
045500              if    WS-Cm-Ct  >  zero                                     
045600                    string  WS-Cm-Prev  delimited by space                
045700                            ";"  delimited by size                        
045800                            WS-CM-Hash (WS-Commit-Ix)                     
045900                                 delimited by space                       
046000                            into WS-Cm-List                               
046100              else                                                        
046200                    string  WS-CM-Hash (WS-Commit-Ix)                     
046300                                 delimited by space                       
046400                            into WS-Cm-List                               
046500              end-if                                                      
046600              add  1  to  WS-Cm-Ct                                        
046700     end-if.                                                              
046800*                                                                         
