000100**************************************************************            
000200*                                                            *            
000300*   TIMEREG - Logical File-Name Table                       *             
000400*                                                            *            
000500*   One slot per sequential file used by the TR0nn suite.    *            
000600*   REDEFINED as a table so a dd-name can be picked up by    *            
000700*   subscript from TR-File-Defs-Count for tracing/logging.   *            
000800**************************************************************            
000900* 11/06/84 hjb - Created - 3 files (PROJECTS, ENTRIES, REPORT)            
001000* 02/09/91 dks - Added ENTCOMMITS for associated commit data.             
001100* 23/07/12 pao - Added METRICS (git-metrics feed) & EXPORTOUT.            
001200*                                                                         
001300 01  TR-File-Defs.                                                        
001400     02  TR-File-Defs-A.                                                  
001500         03  TR-File-01   pic x(40) value "PROJECTS".                     
001600         03  TR-File-02   pic x(40) value "ENTRIES".                      
001700         03  TR-File-03   pic x(40) value "ENTCOMMITS".                   
001800         03  TR-File-04   pic x(40) value "METRICS".                      
001900         03  TR-File-05   pic x(40) value "EXPORTOUT".                    
002000         03  TR-File-06   pic x(40) value "REPORT".                       
002100     02  filler  redefines TR-File-Defs-A.                                
002200         03  TR-System-File-Names  pic x(40) occurs 6.                    
002300     02  TR-File-Defs-Count       binary-short value 6.                   
002400*                                                                         
